000001       ***************************************************************
000002       *    GVREQMS - REQUIREMENTS MASTER RECORD (R6)                *
000003       *    VSAM KSDS REQVSAM, KEYED BY GVRQ-APP-ID.  ONE PER GAME.  *
000004       *    01FEB99 RJC  TICKET GV-0006  ORIGINAL COPYBOOK.          *
000005       ***************************************************************
000006        01  GVRQ-RECORD.
000007            05  GVRQ-KEY.
000008                10  GVRQ-APP-ID              PIC 9(09).
000009            05  GVRQ-PC-REQMTS               PIC X(200).
000010            05  GVRQ-PC-IND                  PIC X(01).
000011                88  GVRQ-HAS-PC                  VALUE 'Y'.
000012            05  GVRQ-MAC-REQMTS              PIC X(200).
000013            05  GVRQ-MAC-IND                 PIC X(01).
000014                88  GVRQ-HAS-MAC                  VALUE 'Y'.
000015            05  GVRQ-LINUX-REQMTS            PIC X(200).
000016            05  GVRQ-LINUX-IND               PIC X(01).
000017                88  GVRQ-HAS-LINUX                VALUE 'Y'.
000018            05  GVRQ-MINIMUM                 PIC X(200).
000019            05  GVRQ-MINIMUM-IND             PIC X(01).
000020                88  GVRQ-HAS-MINIMUM              VALUE 'Y'.
000021            05  GVRQ-RECOMMENDED             PIC X(200).
000022            05  GVRQ-RECOMMENDED-IND         PIC X(01).
000023                88  GVRQ-HAS-RECOMMENDED          VALUE 'Y'.
000024            05  FILLER                       PIC X(20).
