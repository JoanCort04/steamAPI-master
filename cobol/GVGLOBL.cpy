000001       ***************************************************************
000002       *    GVGLOBL - GLOBAL IMPORT RESULT (R10)                     *
000003       *    ACCUMULATED BY GVIMPRT (U7) ACROSS ALL SIX LOAD STEPS    *
000004       *    AND PRINTED IN THE GLOBAL IMPORT SUMMARY BANNER.         *
000005       *    01FEB99 RJC  TICKET GV-0002  ORIGINAL COPYBOOK.          *
000006       ***************************************************************
000007        01  GVGL-RESULT.
000008            05  GVGL-STATUS                  PIC X(10).
000009                88  GVGL-STATUS-OK               VALUE 'OK'.
000010                88  GVGL-STATUS-PARTIAL          VALUE 'PARTIAL'.
000011            05  GVGL-IMPORTED-GAMES          PIC 9(09) VALUE ZERO.
000012            05  GVGL-DEVELOPERS              PIC 9(09) VALUE ZERO.
000013            05  GVGL-PUBLISHERS              PIC 9(09) VALUE ZERO.
000014            05  GVGL-GENRES                  PIC 9(09) VALUE ZERO.
000015            05  GVGL-TAGS                    PIC 9(09) VALUE ZERO.
000016            05  GVGL-SKIPPED-LINES           PIC 9(09) VALUE ZERO.
000017            05  GVGL-DURATION-SECONDS        PIC 9(07)V9(02) VALUE ZERO.
000018            05  FILLER                       PIC X(10).
