000001       ***************************************************************
000002       *    GVGAMIF - GAME EXTRACT INPUT FIELDS (R1 GAME-IN)         *
000003       *    HOLDS ONE UNSTRUNG DATA LINE FROM THE GAME MASTER        *
000004       *    EXTRACT (GAMEIN) BEFORE DEFAULTING/RESOLUTION.            *
000005       *    01FEB99 RJC  TICKET GV-0002  ORIGINAL COPYBOOK.          *
000006       ***************************************************************
000007        01  GVGI-INPUT-FIELDS.
000008            05  GVGI-APP-ID-X            PIC X(09).
000009            05  GVGI-TITLE-X             PIC X(60).
000010            05  GVGI-RELEASE-DATE-X      PIC X(10).
000011            05  GVGI-ENGLISH-FLAG-X      PIC X(01).
000012            05  GVGI-DEVELOPERS-X        PIC X(120).
000013            05  GVGI-PUBLISHERS-X        PIC X(120).
000014            05  GVGI-PLATFORMS-X         PIC X(40).
000015            05  GVGI-REQUIRED-AGE-X      PIC X(03).
000016            05  GVGI-CATEGORIES-X        PIC X(120).
000017            05  GVGI-GENRES-X            PIC X(120).
000018            05  GVGI-ACHIEVEMENTS-X      PIC X(06).
000019            05  GVGI-POS-RATINGS-X       PIC X(09).
000020            05  GVGI-NEG-RATINGS-X       PIC X(09).
000021            05  GVGI-AVG-PLAYTIME-X      PIC X(09).
000022            05  GVGI-MED-PLAYTIME-X      PIC X(09).
000023            05  GVGI-OWNERS-X            PIC X(21).
000024            05  GVGI-PRICE-X             PIC X(09).
000025            05  FILLER                   PIC X(20).
000026 
000027            05  GVGI-COLUMN-COUNT        PIC S9(03) COMP-3 VALUE ZERO.
