000001        IDENTIFICATION DIVISION.
000002        PROGRAM-ID.             GVPARSE.
000003        AUTHOR.                 R J CARMODY.
000004        INSTALLATION.           GAME VAULT DATA SERVICES - BATCH.
000005        DATE-WRITTEN.           02/01/1987.
000006        DATE-COMPILED.
000007        SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000008       ***************************************************************
000009       *                                                             *
000010       *   GVPARSE  -  SHARED FIELD-PARSING LIBRARY (U9)             *
000011       *                                                             *
000012       *   ONE CALLABLE SUBPROGRAM SERVICING EVERY LOAD PROGRAM IN   *
000013       *   THE CATALOGUE LOAD SUITE (GVGAMLD/GVTAGLD/GVDSCLD/        *
000014       *   GVMEDLD/GVREQLD/GVSUPLD) AND THE QUERY PROGRAM (GVQRYGM). *
000015       *   THE CALLER SETS GVPR-FUNCTION-CODE IN THE PARAMETER       *
000016       *   BLOCK (COPYBOOK GVPPARM) AND SUPPLIES ONLY THE FIELDS     *
000017       *   THAT FUNCTION NEEDS.  NO ERROR ABENDS FROM THIS PROGRAM -*
000018       *   EVERY FUNCTION RETURNS GVPR-VALID-IND AND LEAVES THE      *
000019       *   CALLER TO APPLY ITS OWN DEFAULT.                          *
000020       *                                                             *
000021       *   CHANGE LOG                                                *
000022       *   ----------                                                *
000023       *   02/01/1999  RJC  GV-0002  ORIGINAL PROGRAM - PI/PD/OR     *
000024       *                             FUNCTIONS ONLY.                 *
000025       *   19/03/1999  RJC  GV-0008  ADD HV (HEADER VALIDATE, EXACT  *
000026       *                             AND FLEXIBLE FORMS SHARE ONE    *
000027       *                             FUNCTION).                      *
000028       *   02/06/1999  RJC  GV-0012  ADD TR (TRUNCATE).              *
000029       *   14/09/1999  LMT  GV-0021  PARSE-DECIMAL WAS TRUNCATING    *
000030       *                             SINGLE-DIGIT FRACTIONS (.5      *
000031       *                             READ AS .05) - PAD ON THE       *
000032       *                             RIGHT, NOT THE LEFT.            *
000033       *   30/11/1999  LMT  GV-0025  OWNERS-RANGE: A BLANK FIELD     *
000034       *                             NOW RETURNS ZERO/ZERO/ZERO      *
000035       *                             INSTEAD OF SETTING INVALID.     *
000036       *   08/01/2000  RJC  GV-Y2K1  Y2K REVIEW - NO TWO-DIGIT YEAR  *
000037       *                             ARITHMETIC IN THIS PROGRAM.     *
000038       *                             NO CHANGE REQUIRED.  SIGNED     *
000039       *                             OFF FOR PRODUCTION.             *
000040       *   17/04/2001  LMT  GV-0033  HEADER VALIDATE - COMPARE WAS   *
000041       *                             CASE SENSITIVE; CONVERT BOTH    *
000042       *                             SIDES TO UPPER CASE FIRST.      *
000043       *   05/02/2003  RJC  GV-0041  WIDEN GVPR-INPUT-TEXT CALLERS   *
000044       *                             MAY PASS UP TO 40 BYTES (WAS    *
000045       *                             LIMITED TO 30 BY COPYBOOK).     *
000046       *   11/08/2006  DPK  GV-0058  MINOR - COMMENTS ONLY, NO       *
000047       *                             LOGIC CHANGE.                   *
000048       ***************************************************************
000049        ENVIRONMENT DIVISION.
000050        CONFIGURATION SECTION.
000051        SPECIAL-NAMES.
000052            C01 IS TOP-OF-FORM.
000053 
000054        DATA DIVISION.
000055        WORKING-STORAGE SECTION.
000056        01  FILLER                   PIC X(32)
000057            VALUE 'GVPARSE WORKING STORAGE BEGINS '.
000058 
000059       ***************************************************************
000060       *                       WORK AREAS                            *
000061       ***************************************************************
000062        01  WS-WORK-AREA.
000063            05  WS-TRAIL-SPACES          PIC S9(03) COMP VALUE ZERO.
000064            05  WS-SIG-LEN               PIC S9(03) COMP VALUE ZERO.
000065            05  WS-SUB                   PIC S9(03) COMP VALUE ZERO.
000066            05  WS-PTR                   PIC S9(04) COMP VALUE 1.
000067            05  WS-GROUP-COUNT           PIC S9(03) COMP VALUE ZERO.
000068            05  WS-COL-COUNT             PIC S9(03) COMP VALUE ZERO.
000069            05  WS-ALT-COUNT             PIC S9(03) COMP VALUE ZERO.
000070            05  WS-MATCH-IND             PIC X(01) VALUE 'N'.
000071                88  WS-MATCH-FOUND           VALUE 'Y'.
000072            05  FILLER                   PIC X(04).
000073 
000074        01  WS-INT-WORK.
000075            05  WS-INT-TEXT              PIC X(09) VALUE ZEROS.
000076            05  WS-INT-NUM REDEFINES WS-INT-TEXT
000077                                         PIC 9(09).
000078 
000079        01  WS-DEC-WORK.
000080            05  WS-DEC-WHOLE-TEXT        PIC X(09).
000081            05  WS-DEC-FRAC-TEXT         PIC X(09).
000082            05  WS-DEC-PARTS             PIC S9(03) COMP VALUE ZERO.
000083            05  WS-DEC-WHOLE-PAD         PIC X(07) VALUE ZEROS.
000084            05  WS-DEC-WHOLE-NUM REDEFINES WS-DEC-WHOLE-PAD
000085                                         PIC 9(07).
000086            05  WS-DEC-FRAC-PAD          PIC X(02) VALUE ZEROS.
000087            05  WS-DEC-FRAC-NUM REDEFINES WS-DEC-FRAC-PAD
000088                                         PIC 9(02).
000089            05  WS-DEC-WHOLE-SIGLEN      PIC S9(03) COMP VALUE ZERO.
000090            05  WS-DEC-FRAC-SIGLEN       PIC S9(03) COMP VALUE ZERO.
000091            05  WS-DEC-TRAIL             PIC S9(03) COMP VALUE ZERO.
000092 
000093        01  WS-OWNERS-WORK.
000094            05  WS-OWN-LOWER-TEXT        PIC X(11).
000095            05  WS-OWN-UPPER-TEXT        PIC X(11).
000096            05  WS-OWN-PARTS             PIC S9(03) COMP VALUE ZERO.
000097            05  WS-OWN-LOWER-PAD         PIC X(09) VALUE ZEROS.
000098            05  WS-OWN-LOWER-NUM REDEFINES WS-OWN-LOWER-PAD
000099                                         PIC 9(09).
000100            05  WS-OWN-UPPER-PAD         PIC X(09) VALUE ZEROS.
000101            05  WS-OWN-UPPER-NUM REDEFINES WS-OWN-UPPER-PAD
000102                                         PIC 9(09).
000103            05  WS-OWN-LOWER-SIGLEN      PIC S9(03) COMP VALUE ZERO.
000104            05  WS-OWN-UPPER-SIGLEN      PIC S9(03) COMP VALUE ZERO.
000105            05  WS-OWN-TRAIL             PIC S9(03) COMP VALUE ZERO.
000106 
000107        01  WS-HEADER-WORK.
000108            05  WS-EXP-GROUPS OCCURS 10 TIMES
000109                                         PIC X(60).
000110            05  WS-ACT-COLS OCCURS 10 TIMES
000111                                         PIC X(40).
000112            05  WS-ONE-GROUP             PIC X(60).
000113            05  WS-ONE-COL               PIC X(40).
000114            05  WS-ALT-TOKENS OCCURS 05 TIMES
000115                                         PIC X(20).
000116            05  WS-UP-ACT-COL            PIC X(40).
000117            05  WS-UP-ALT                PIC X(20).
000118            05  FILLER                   PIC X(10).
000119 
000120        01  WS-TRUNC-WORK.
000121            05  WS-TRUNC-INLEN           PIC S9(03) COMP VALUE ZERO.
000122            05  FILLER                   PIC X(04).
000123 
000124            COPY GVPPARM.
000125 
000126        LINKAGE SECTION.
000127            COPY GVPPARM REPLACING GVPR-PARM-BLOCK BY LK-PARM-BLOCK.
000128 
000129       ***************************************************************
000130       *                     PROCEDURE DIVISION                      *
000131       ***************************************************************
000132        PROCEDURE DIVISION USING LK-PARM-BLOCK.
000133 
000134        0000-CONTROL-PROCESS.
000135            MOVE LK-PARM-BLOCK TO GVPR-PARM-BLOCK
000136            SET GVPR-WAS-INVALID TO TRUE
000137            EVALUATE TRUE
000138                WHEN GVPR-FN-PARSE-INTEGER
000139                    PERFORM 100-PARSE-INTEGER THRU 100-EXIT
000140                WHEN GVPR-FN-PARSE-DECIMAL
000141                    PERFORM 200-PARSE-DECIMAL THRU 200-EXIT
000142                WHEN GVPR-FN-OWNERS-RANGE
000143                    PERFORM 300-PARSE-OWNERS-RANGE THRU 300-EXIT
000144                WHEN GVPR-FN-HEADER-VALIDATE
000145                    PERFORM 400-VALIDATE-HEADER THRU 400-EXIT
000146                WHEN GVPR-FN-TRUNCATE
000147                    PERFORM 500-TRUNCATE-TEXT THRU 500-EXIT
000148                WHEN OTHER
000149                    SET GVPR-WAS-INVALID TO TRUE
000150            END-EVALUATE
000151            MOVE GVPR-PARM-BLOCK TO LK-PARM-BLOCK
000152            GOBACK
000153            .
000154 
000155       ***************************************************************
000156       *          100 - PARSE-INTEGER  (ALSO SERVES PARSE-LONG)      *
000157       *          TRIM, THEN PARSE; FAILURE LEAVES OUTPUT ZERO AND   *
000158       *          GVPR-VALID-IND SET TO 'N' - THE CALLER SUPPLIES    *
000159       *          ITS OWN DEFAULT.                                   *
000160       ***************************************************************
000161        100-PARSE-INTEGER.
000162            MOVE ZERO TO GVPR-OUTPUT-INT
000163            MOVE ZERO TO WS-TRAIL-SPACES
000164            INSPECT GVPR-INPUT-TEXT TALLYING WS-TRAIL-SPACES
000165                FOR TRAILING SPACE
000166            COMPUTE WS-SIG-LEN = 40 - WS-TRAIL-SPACES
000167            IF WS-SIG-LEN > ZERO AND WS-SIG-LEN NOT > 9
000168                IF GVPR-INPUT-TEXT(1:WS-SIG-LEN) IS NUMERIC
000169                    MOVE ZERO TO WS-INT-NUM
000170                    MOVE GVPR-INPUT-TEXT(1:WS-SIG-LEN)
000171                        TO WS-INT-TEXT(10 - WS-SIG-LEN : WS-SIG-LEN)
000172                    MOVE WS-INT-NUM TO GVPR-OUTPUT-INT
000173                    SET GVPR-WAS-VALID TO TRUE
000174                END-IF
000175            END-IF
000176            .
000177        100-EXIT.
000178            EXIT.
000179 
000180       ***************************************************************
000181       *          200 - PARSE-DECIMAL (PLAYTIME, PRICE)              *
000182       *          SPLIT ON '.'; WHOLE PART UP TO 7 DIGITS, FRACTION  *
000183       *          PART TAKES THE FIRST TWO DIGITS ONLY (INPUTS       *
000184       *          CARRY AT MOST TWO DECIMALS PER SPEC).              *
000185       ***************************************************************
000186        200-PARSE-DECIMAL.
000187            MOVE ZERO TO GVPR-OUTPUT-DEC
000188            MOVE SPACES TO WS-DEC-WHOLE-TEXT WS-DEC-FRAC-TEXT
000189            MOVE ZERO TO WS-DEC-PARTS
000190            UNSTRING GVPR-INPUT-TEXT DELIMITED BY '.'
000191                INTO WS-DEC-WHOLE-TEXT WS-DEC-FRAC-TEXT
000192                TALLYING IN WS-DEC-PARTS
000193            END-UNSTRING
000194            MOVE ZERO TO WS-DEC-TRAIL
000195            INSPECT WS-DEC-WHOLE-TEXT TALLYING WS-DEC-TRAIL
000196                FOR TRAILING SPACE
000197            COMPUTE WS-DEC-WHOLE-SIGLEN = 9 - WS-DEC-TRAIL
000198            MOVE ZERO TO WS-DEC-TRAIL
000199            INSPECT WS-DEC-FRAC-TEXT TALLYING WS-DEC-TRAIL
000200                FOR TRAILING SPACE
000201            COMPUTE WS-DEC-FRAC-SIGLEN = 9 - WS-DEC-TRAIL
000202            IF WS-DEC-FRAC-SIGLEN > 2
000203                MOVE 2 TO WS-DEC-FRAC-SIGLEN
000204            END-IF
000205            MOVE ZERO TO WS-DEC-WHOLE-NUM WS-DEC-FRAC-NUM
000206            IF WS-DEC-WHOLE-SIGLEN > ZERO AND
000207                    WS-DEC-WHOLE-SIGLEN NOT > 7 AND
000208                    WS-DEC-WHOLE-TEXT(1:WS-DEC-WHOLE-SIGLEN) IS NUMERIC
000209                MOVE WS-DEC-WHOLE-TEXT(1:WS-DEC-WHOLE-SIGLEN)
000210                    TO WS-DEC-WHOLE-PAD(8 - WS-DEC-WHOLE-SIGLEN :
000211                        WS-DEC-WHOLE-SIGLEN)
000212                IF WS-DEC-PARTS < 2
000213                    MOVE WS-DEC-WHOLE-NUM TO GVPR-OUTPUT-DEC
000214                    SET GVPR-WAS-VALID TO TRUE
000215                ELSE
000216                    IF WS-DEC-FRAC-SIGLEN = ZERO
000217                        MOVE WS-DEC-WHOLE-NUM TO GVPR-OUTPUT-DEC
000218                        SET GVPR-WAS-VALID TO TRUE
000219                    ELSE
000220                        IF WS-DEC-FRAC-TEXT(1:WS-DEC-FRAC-SIGLEN)
000221                                IS NUMERIC
000222                            MOVE WS-DEC-FRAC-TEXT(1:WS-DEC-FRAC-SIGLEN)
000223                                TO WS-DEC-FRAC-PAD(1:WS-DEC-FRAC-SIGLEN)
000224                            COMPUTE GVPR-OUTPUT-DEC =
000225                                WS-DEC-WHOLE-NUM + (WS-DEC-FRAC-NUM / 100)
000226                            SET GVPR-WAS-VALID TO TRUE
000227                        END-IF
000228                    END-IF
000229                END-IF
000230            END-IF
000231            .
000232        200-EXIT.
000233            EXIT.
000234 
000235       ***************************************************************
000236       *          300 - PARSE-OWNERS-RANGE                           *
000237       ***************************************************************
000238        300-PARSE-OWNERS-RANGE.
000239            MOVE ZERO TO GVPR-OWNERS-LOWER GVPR-OWNERS-UPPER
000240                GVPR-OWNERS-MID
000241            MOVE ZERO TO WS-TRAIL-SPACES
000242            INSPECT GVPR-INPUT-TEXT TALLYING WS-TRAIL-SPACES
000243                FOR TRAILING SPACE
000244            COMPUTE WS-SIG-LEN = 40 - WS-TRAIL-SPACES
000245            IF WS-SIG-LEN = ZERO
000246                SET GVPR-WAS-VALID TO TRUE
000247            ELSE
000248                MOVE SPACES TO WS-OWN-LOWER-TEXT WS-OWN-UPPER-TEXT
000249                MOVE ZERO TO WS-OWN-PARTS
000250                UNSTRING GVPR-INPUT-TEXT DELIMITED BY '-'
000251                    INTO WS-OWN-LOWER-TEXT WS-OWN-UPPER-TEXT
000252                    TALLYING IN WS-OWN-PARTS
000253                END-UNSTRING
000254                IF WS-OWN-PARTS = 1
000255                    PERFORM 310-OWNERS-SINGLE THRU 310-EXIT
000256                ELSE
000257                    IF WS-OWN-PARTS = 2
000258                        PERFORM 320-OWNERS-DOUBLE THRU 320-EXIT
000259                    END-IF
000260                END-IF
000261            END-IF
000262            .
000263        300-EXIT.
000264            EXIT.
000265 
000266        310-OWNERS-SINGLE.
000267            MOVE ZERO TO WS-OWN-TRAIL
000268            INSPECT WS-OWN-LOWER-TEXT TALLYING WS-OWN-TRAIL
000269                FOR TRAILING SPACE
000270            COMPUTE WS-OWN-LOWER-SIGLEN = 11 - WS-OWN-TRAIL
000271            IF WS-OWN-LOWER-SIGLEN > ZERO AND
000272                    WS-OWN-LOWER-SIGLEN NOT > 9 AND
000273                    WS-OWN-LOWER-TEXT(1:WS-OWN-LOWER-SIGLEN) IS NUMERIC
000274                MOVE ZERO TO WS-OWN-LOWER-NUM
000275                MOVE WS-OWN-LOWER-TEXT(1:WS-OWN-LOWER-SIGLEN)
000276                    TO WS-OWN-LOWER-PAD(10 - WS-OWN-LOWER-SIGLEN :
000277                        WS-OWN-LOWER-SIGLEN)
000278                MOVE WS-OWN-LOWER-NUM TO GVPR-OWNERS-LOWER
000279                MOVE WS-OWN-LOWER-NUM TO GVPR-OWNERS-UPPER
000280                MOVE WS-OWN-LOWER-NUM TO GVPR-OWNERS-MID
000281                SET GVPR-WAS-VALID TO TRUE
000282            END-IF
000283            .
000284        310-EXIT.
000285            EXIT.
000286 
000287        320-OWNERS-DOUBLE.
000288            MOVE ZERO TO WS-OWN-TRAIL
000289            INSPECT WS-OWN-LOWER-TEXT TALLYING WS-OWN-TRAIL
000290                FOR TRAILING SPACE
000291            COMPUTE WS-OWN-LOWER-SIGLEN = 11 - WS-OWN-TRAIL
000292            MOVE ZERO TO WS-OWN-TRAIL
000293            INSPECT WS-OWN-UPPER-TEXT TALLYING WS-OWN-TRAIL
000294                FOR TRAILING SPACE
000295            COMPUTE WS-OWN-UPPER-SIGLEN = 11 - WS-OWN-TRAIL
000296            IF WS-OWN-LOWER-SIGLEN > ZERO AND
000297                    WS-OWN-LOWER-SIGLEN NOT > 9 AND
000298                    WS-OWN-UPPER-SIGLEN > ZERO AND
000299                    WS-OWN-UPPER-SIGLEN NOT > 9 AND
000300                    WS-OWN-LOWER-TEXT(1:WS-OWN-LOWER-SIGLEN) IS NUMERIC
000301                    AND
000302                    WS-OWN-UPPER-TEXT(1:WS-OWN-UPPER-SIGLEN) IS NUMERIC
000303                MOVE ZERO TO WS-OWN-LOWER-NUM WS-OWN-UPPER-NUM
000304                MOVE WS-OWN-LOWER-TEXT(1:WS-OWN-LOWER-SIGLEN)
000305                    TO WS-OWN-LOWER-PAD(10 - WS-OWN-LOWER-SIGLEN :
000306                        WS-OWN-LOWER-SIGLEN)
000307                MOVE WS-OWN-UPPER-TEXT(1:WS-OWN-UPPER-SIGLEN)
000308                    TO WS-OWN-UPPER-PAD(10 - WS-OWN-UPPER-SIGLEN :
000309                        WS-OWN-UPPER-SIGLEN)
000310                MOVE WS-OWN-LOWER-NUM TO GVPR-OWNERS-LOWER
000311                MOVE WS-OWN-UPPER-NUM TO GVPR-OWNERS-UPPER
000312                COMPUTE GVPR-OWNERS-MID =
000313                    (WS-OWN-LOWER-NUM + WS-OWN-UPPER-NUM) / 2
000314                SET GVPR-WAS-VALID TO TRUE
000315            END-IF
000316            .
000317        320-EXIT.
000318            EXIT.
000319 
000320       ***************************************************************
000321       *          400 - VALIDATE-HEADER (EXACT AND FLEXIBLE)         *
000322       *          GVPR-EXPECTED-SPEC IS ';'-SEPARATED COLUMN GROUPS, *
000323       *          EACH GROUP '|'-SEPARATED ALTERNATIVE NAMES.  AN    *
000324       *          EXACT-FORM HEADER HAS ONE ALTERNATIVE PER GROUP.   *
000325       ***************************************************************
000326        400-VALIDATE-HEADER.
000327            SET GVPR-WAS-INVALID TO TRUE
000328            MOVE ALL SPACES TO WS-EXP-GROUPS(1) WS-ACT-COLS(1)
000329            MOVE ZERO TO WS-GROUP-COUNT WS-COL-COUNT
000330            MOVE 1 TO WS-PTR
000331            PERFORM 410-SPLIT-EXPECTED THRU 410-EXIT
000332                UNTIL WS-PTR > 200 OR WS-GROUP-COUNT = 10
000333            MOVE 1 TO WS-PTR
000334            PERFORM 420-SPLIT-ACTUAL THRU 420-EXIT
000335                UNTIL WS-PTR > 200 OR WS-COL-COUNT = 10
000336            IF WS-COL-COUNT < WS-GROUP-COUNT
000337                GO TO 400-EXIT
000338            END-IF
000339            MOVE 'Y' TO WS-MATCH-IND
000340            MOVE 1 TO WS-SUB
000341            PERFORM 430-CHECK-GROUP THRU 430-EXIT
000342                UNTIL WS-SUB > WS-GROUP-COUNT OR NOT WS-MATCH-FOUND
000343            IF WS-MATCH-FOUND
000344                SET GVPR-WAS-VALID TO TRUE
000345            END-IF
000346            .
000347        400-EXIT.
000348            EXIT.
000349 
000350        410-SPLIT-EXPECTED.
000351            ADD 1 TO WS-GROUP-COUNT
000352            UNSTRING GVPR-EXPECTED-SPEC DELIMITED BY ';'
000353                INTO WS-EXP-GROUPS(WS-GROUP-COUNT)
000354                WITH POINTER WS-PTR
000355            END-UNSTRING
000356            .
000357        410-EXIT.
000358            EXIT.
000359 
000360        420-SPLIT-ACTUAL.
000361            ADD 1 TO WS-COL-COUNT
000362            UNSTRING GVPR-HEADER-LINE DELIMITED BY ','
000363                INTO WS-ACT-COLS(WS-COL-COUNT)
000364                WITH POINTER WS-PTR
000365            END-UNSTRING
000366            .
000367        420-EXIT.
000368            EXIT.
000369 
000370        430-CHECK-GROUP.
000371            MOVE WS-ACT-COLS(WS-SUB) TO WS-UP-ACT-COL
000372            INSPECT WS-UP-ACT-COL CONVERTING
000373                'abcdefghijklmnopqrstuvwxyz' TO
000374                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
000375            MOVE WS-EXP-GROUPS(WS-SUB) TO WS-ONE-GROUP
000376            MOVE ZERO TO WS-ALT-COUNT
000377            MOVE 1 TO WS-PTR
000378            MOVE ALL SPACES TO WS-ALT-TOKENS(1)
000379            PERFORM 440-SPLIT-ALT THRU 440-EXIT
000380                UNTIL WS-PTR > 60 OR WS-ALT-COUNT = 5
000381            MOVE 'N' TO WS-MATCH-IND
000382            MOVE 1 TO WS-SUB
000383            PERFORM 450-TEST-ALT THRU 450-EXIT
000384                VARYING WS-SUB FROM 1 BY 1
000385                UNTIL WS-SUB > WS-ALT-COUNT OR WS-MATCH-FOUND
000386            .
000387        430-EXIT.
000388            EXIT.
000389 
000390        440-SPLIT-ALT.
000391            ADD 1 TO WS-ALT-COUNT
000392            UNSTRING WS-ONE-GROUP DELIMITED BY '|'
000393                INTO WS-ALT-TOKENS(WS-ALT-COUNT)
000394                WITH POINTER WS-PTR
000395            END-UNSTRING
000396            .
000397        440-EXIT.
000398            EXIT.
000399 
000400        450-TEST-ALT.
000401            MOVE WS-ALT-TOKENS(WS-SUB) TO WS-UP-ALT
000402            INSPECT WS-UP-ALT CONVERTING
000403                'abcdefghijklmnopqrstuvwxyz' TO
000404                'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
000405            IF WS-UP-ACT-COL(1:20) = WS-UP-ALT
000406                MOVE 'Y' TO WS-MATCH-IND
000407            END-IF
000408            .
000409        450-EXIT.
000410            EXIT.
000411 
000412       ***************************************************************
000413       *          500 - TRUNCATE-TEXT                                *
000414       ***************************************************************
000415        500-TRUNCATE-TEXT.
000416            MOVE SPACES TO GVPR-TRUNC-OUTPUT
000417            MOVE ZERO TO WS-TRUNC-INLEN
000418            INSPECT GVPR-TRUNC-INPUT TALLYING WS-TRUNC-INLEN
000419                FOR CHARACTERS BEFORE INITIAL SPACES
000420            IF GVPR-TRUNC-INPUT = SPACES AND WS-TRUNC-INLEN = ZERO
000421                MOVE 'null' TO GVPR-TRUNC-OUTPUT
000422            ELSE
000423                IF WS-TRUNC-INLEN NOT > GVPR-TRUNC-MAXLEN
000424                    MOVE GVPR-TRUNC-INPUT TO GVPR-TRUNC-OUTPUT
000425                ELSE
000426                    MOVE GVPR-TRUNC-INPUT(1:GVPR-TRUNC-MAXLEN)
000427                        TO GVPR-TRUNC-OUTPUT
000428                    STRING GVPR-TRUNC-OUTPUT(1:GVPR-TRUNC-MAXLEN)
000429                        '...' DELIMITED BY SIZE
000430                        INTO GVPR-TRUNC-OUTPUT
000431                END-IF
000432            END-IF
000433            SET GVPR-WAS-VALID TO TRUE
000434            .
000435        500-EXIT.
000436            EXIT.
