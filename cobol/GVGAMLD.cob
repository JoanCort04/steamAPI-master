000001        IDENTIFICATION DIVISION.
000002        PROGRAM-ID.             GVGAMLD.
000003        AUTHOR.                 R J CARMODY.
000004        INSTALLATION.           GAME VAULT DATA SERVICES - BATCH.
000005        DATE-WRITTEN.           01/02/1987.
000006        DATE-COMPILED.
000007        SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000008       ***************************************************************
000009       *                                                             *
000010       *A    ABSTRACT..                                              *
000011       *  GAME-LOAD (U1) IS THE FIRST STEP OF THE NIGHTLY CATALOGUE  *
000012       *  IMPORT.  IT READS THE STEAM GAME MASTER EXTRACT, DEFAULTS  *
000013       *  AND VALIDATES EACH ROW, RESOLVES THE DEVELOPER, PUBLISHER, *
000014       *  PLATFORM, GENRE AND CATEGORY REFERENCE LISTS AGAINST THEIR *
000015       *  FIND-OR-CREATE VSAM STORES, AND WRITES THE GAME MASTER     *
000016       *  RECORD.  A GAME WHOSE APP-ID ALREADY EXISTS IS SKIPPED -   *
000017       *  THE LOAD IS IDEMPOTENT ON RE-RUN.  CALLED BY GVIMPRT (U7)  *
000018       *  AS STEP 1 OF THE SIX-STEP IMPORT.                          *
000019       *                                                             *
000020       *J    JCL..                                                   *
000021       *                                                              *
000022       * //GVGAMLD  EXEC PGM=GVGAMLD                                 *
000023       * //SYSOUT   DD SYSOUT=*                                      *
000024       * //GAMEIN   DD DISP=SHR,DSN=T54.GAMEVLT.STEAM.EXTRACT         *
000025       * //GAMEVSAM DD DISP=SHR,DSN=P54.GV.BASEB.GAMEMSTR             *
000026       * //DEVVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.DEVELOPR             *
000027       * //PUBVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.PUBLISHR             *
000028       * //PLTVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.PLATFORM             *
000029       * //GENVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GENRE                *
000030       * //CATVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.CATEGORY             *
000031       *                                                              *
000032       *P    ENTRY PARAMETERS..                                      *
000033       *     NONE WHEN RUN STANDALONE.  WHEN CALLED BY GVIMPRT,       *
000034       *     LK-STATISTICS (COPYBOOK GVSTATS) IS RETURNED.            *
000035       *                                                              *
000036       *E    ERRORS DETECTED BY THIS ELEMENT..                       *
000037       *     I/O ERROR ON GAMEIN OR ANY VSAM STORE.                  *
000038       *                                                              *
000039       *C    ELEMENTS INVOKED BY THIS ELEMENT..                      *
000040       *                                                              *
000041       *     CKVSAMIO ---- VSAM I/O INTERFACE                        *
000042       *     CKABEND  ---- FORCE A PROGRAM INTERRUPT                 *
000043       *     GVPARSE  ---- SHARED FIELD-PARSING LIBRARY (U9)         *
000044       *                                                              *
000045       *U    USER CONSTANTS AND TABLES REFERENCED..                  *
000046       *     NONE                                                    *
000047       *                                                              *
000048       *   CHANGE LOG                                                 *
000049       *   ----------                                                 *
000050       *   01/02/1999  RJC  GV-0002  ORIGINAL PROGRAM.                *
000051       *   09/03/1999  RJC  GV-0009  ADD OWNERS RANGE PARSE VIA       *
000052       *                             GVPARSE FUNCTION OR.             *
000053       *   22/07/1999  LMT  GV-0018  ADD CATEGORY RESOLUTION.         *
000054       *   30/09/1999  LMT  GV-0022  WIDEN DEVELOPER/PUBLISHER        *
000055       *                             TABLES TO 10 ENTRIES.            *
000056       *   03/11/1999  LMT  GV-0024  BATCH-OF-1000 STATISTICS         *
000057       *                             ROLLBACK ON WRITE FAILURE - SEE  *
000058       *                             PARAGRAPH 700.                  *
000059       *   14/02/2000  RJC  GV-Y2K1  Y2K REVIEW - RELEASE DATE FIELD  *
000060       *                             CARRIES FULL 4-DIGIT YEAR.  NO   *
000061       *                             CENTURY WINDOW LOGIC PRESENT.    *
000062       *                             SIGNED OFF FOR PRODUCTION.       *
000063       *   17/04/2001  LMT  GV-0033  UNKNOWN TITLE DEFAULT CHANGED    *
000064       *                             FROM 'UNKNOWN - NNN' TO          *
000065       *                             'UNKNOWN TITLE - NNN' TO MATCH   *
000066       *                             THE CURRENT IMPORTER RULE.       *
000067       *   19/06/2004  DPK  GV-0047  ONLY THE FIRST CATEGORY ELEMENT  *
000068       *                             IS KEPT - REST OF FIELD IGNORED  *
000069       *                             PER THE CURRENT SPECIFICATION.   *
000070       ***************************************************************
000071        ENVIRONMENT DIVISION.
000072        CONFIGURATION SECTION.
000073        SPECIAL-NAMES.
000074            C01 IS TOP-OF-FORM
000075            UPSI-0 ON RESTART-STEP-BYPASS.
000076        INPUT-OUTPUT SECTION.
000077        FILE-CONTROL.
000078            SELECT GAME-EXTRACT ASSIGN TO GAMEIN
000079                ORGANIZATION IS LINE SEQUENTIAL
000080                FILE STATUS IS WS-GAMEIN-STATUS.
000081 
000082        DATA DIVISION.
000083        FILE SECTION.
000084        FD  GAME-EXTRACT
000085            RECORDING MODE IS F.
000086        01  GAME-EXTRACT-LINE           PIC X(600).
000087 
000088        WORKING-STORAGE SECTION.
000089        01  FILLER                   PIC X(32)
000090            VALUE 'GVGAMLD WORKING STORAGE BEGINS '.
000091 
000092            COPY GVIOCOD.
000093            COPY GVGAMIF.
000094            COPY GVGAMMS.
000095            COPY GVSTATS.
000096 
000097        01  GVDV-RECORD-AREA.
000098            COPY GVREFRC REPLACING GVREF-RECORD BY GVDV-RECORD
000099                                    GVREF-NAME BY GVDV-NAME
000100                                    GVREF-CREATE-DATE BY GVDV-CREATE-DATE.
000101        01  GVPB-RECORD-AREA.
000102            COPY GVREFRC REPLACING GVREF-RECORD BY GVPB-RECORD
000103                                    GVREF-NAME BY GVPB-NAME
000104                                    GVREF-CREATE-DATE BY GVPB-CREATE-DATE.
000105        01  GVPL-RECORD-AREA.
000106            COPY GVREFRC REPLACING GVREF-RECORD BY GVPL-RECORD
000107                                    GVREF-NAME BY GVPL-NAME
000108                                    GVREF-CREATE-DATE BY GVPL-CREATE-DATE.
000109        01  GVGN-RECORD-AREA.
000110            COPY GVREFRC REPLACING GVREF-RECORD BY GVGN-RECORD
000111                                    GVREF-NAME BY GVGN-NAME
000112                                    GVREF-CREATE-DATE BY GVGN-CREATE-DATE.
000113        01  GVCT-RECORD-AREA.
000114            COPY GVREFRC REPLACING GVREF-RECORD BY GVCT-RECORD
000115                                    GVREF-NAME BY GVCT-NAME
000116                                    GVREF-CREATE-DATE BY GVCT-CREATE-DATE.
000117 
000118        01  WS-DDNAMES.
000119            05  WS-GAMEVSAM              PIC X(08) VALUE 'GAMEVSAM'.
000120            05  WS-DEVVSAM               PIC X(08) VALUE 'DEVVSAM '.
000121            05  WS-PUBVSAM               PIC X(08) VALUE 'PUBVSAM '.
000122            05  WS-PLTVSAM               PIC X(08) VALUE 'PLTVSAM '.
000123            05  WS-GENVSAM               PIC X(08) VALUE 'GENVSAM '.
000124            05  WS-CATVSAM               PIC X(08) VALUE 'CATVSAM '.
000125 
000126        01  WS-SWITCHES.
000127            05  WS-GAMEIN-STATUS         PIC X(02) VALUE SPACES.
000128            05  WS-EOF-IND               PIC X(01) VALUE 'N'.
000129                88  WS-END-OF-FILE           VALUE 'Y'.
000130            05  WS-GAME-EXISTS-IND       PIC X(01) VALUE 'N'.
000131                88  WS-GAME-EXISTS           VALUE 'Y'.
000132            05  WS-LINE-ERROR-IND        PIC X(01) VALUE 'N'.
000133                88  WS-LINE-IN-ERROR         VALUE 'Y'.
000134            05  WS-BATCH-FAILED-IND      PIC X(01) VALUE 'N'.
000135                88  WS-BATCH-FAILED          VALUE 'Y'.
000136            05  WS-NAME-FOUND-IND        PIC X(01) VALUE 'N'.
000137                88  WS-NAME-FOUND-IN-CACHE   VALUE 'Y'.
000138 
000139        01  WS-COUNTERS.
000140            05  WS-LINE-NUMBER           PIC S9(09) COMP VALUE ZERO.
000141            05  WS-BATCH-COUNT           PIC S9(05) COMP VALUE ZERO.
000142            05  WS-SUB                   PIC S9(03) COMP VALUE ZERO.
000143            05  WS-SUB2                  PIC S9(03) COMP VALUE ZERO.
000144            05  WS-PTR                   PIC S9(04) COMP VALUE ZERO.
000145 
000146        01  WS-LIST-WORK.
000147            05  WS-ONE-NAME              PIC X(40).
000148            05  WS-ONE-NAME-R REDEFINES WS-ONE-NAME.
000149                10  WS-ONE-NAME-CHAR     PIC X(01) OCCURS 40 TIMES.
000150            05  WS-LIST-COUNT            PIC S9(03) COMP VALUE ZERO.
000151            05  FILLER                   PIC X(05).
000152 
000153        01  WS-TIME-WORK.
000154            05  WS-START-TIME            PIC 9(08) VALUE ZERO.
000155            05  WS-START-TIME-R REDEFINES WS-START-TIME.
000156                10  WS-START-HH          PIC 9(02).
000157                10  WS-START-MM          PIC 9(02).
000158                10  WS-START-SS          PIC 9(02).
000159                10  WS-START-HH2         PIC 9(02).
000160            05  WS-END-TIME              PIC 9(08) VALUE ZERO.
000161            05  WS-END-TIME-R REDEFINES WS-END-TIME.
000162                10  WS-END-HH            PIC 9(02).
000163                10  WS-END-MM            PIC 9(02).
000164                10  WS-END-SS            PIC 9(02).
000165                10  WS-END-HH2           PIC 9(02).
000166            05  WS-START-SECS            PIC 9(07)V9(02) VALUE ZERO.
000167            05  WS-END-SECS              PIC 9(07)V9(02) VALUE ZERO.
000168            05  WS-SPEED                 PIC 9(07)V9(02) VALUE ZERO.
000169 
000170            COPY GVPPARM.
000171 
000172        LINKAGE SECTION.
000173        01  LK-CALLED-IND                PIC X(01).
000174            COPY GVSTATS REPLACING GVST-STATISTICS BY LK-STATISTICS.
000175 
000176        PROCEDURE DIVISION USING LK-CALLED-IND LK-STATISTICS.
000177 
000178       ***************************************************************
000179       *                     MAINLINE LOGIC                          *
000180       ***************************************************************
000181        0000-CONTROL-PROCESS.
000182            PERFORM 100-INITIALIZATION THRU 100-EXIT
000183            PERFORM 200-MAIN-PROCESS THRU 200-EXIT
000184                UNTIL WS-END-OF-FILE
000185            PERFORM 700-FLUSH-BATCH THRU 700-EXIT
000186            PERFORM 800-CLOSE-FILES THRU 800-EXIT
000187            PERFORM 900-PRINT-STATISTICS THRU 900-EXIT
000188            MOVE GVST-STATISTICS TO LK-STATISTICS
000189            GOBACK
000190            .
000191 
000192       ***************************************************************
000193       *                     100 - INITIALIZATION                    *
000194       ***************************************************************
000195        100-INITIALIZATION.
000196            MOVE 'GAME-LOAD' TO GVST-STEP-NAME
000197            SET GVST-STEP-OK TO TRUE
000198            MOVE SPACE TO WS-EOF-IND
000199            ACCEPT WS-START-TIME FROM TIME
000200            OPEN INPUT GAME-EXTRACT
000201            IF WS-GAMEIN-STATUS NOT = '00'
000202                DISPLAY 'GVGAMLD - CANNOT OPEN GAMEIN, STATUS='
000203                    WS-GAMEIN-STATUS
000204                GO TO 999-ABEND
000205            END-IF
000206            MOVE '3' TO GV-IO-CODE
000207            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000208                GVGM-RECORD GVGM-KEY
000209            IF GV-IO-FAILED
000210                DISPLAY 'GVGAMLD - CANNOT OPEN GAMEVSAM'
000211                GO TO 999-ABEND
000212            END-IF
000213            CALL 'CKVSAMIO' USING GV-IO-CODE WS-DEVVSAM
000214                GVDV-RECORD GVDV-NAME
000215            CALL 'CKVSAMIO' USING GV-IO-CODE WS-PUBVSAM
000216                GVPB-RECORD GVPB-NAME
000217            CALL 'CKVSAMIO' USING GV-IO-CODE WS-PLTVSAM
000218                GVPL-RECORD GVPL-NAME
000219            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GENVSAM
000220                GVGN-RECORD GVGN-NAME
000221            CALL 'CKVSAMIO' USING GV-IO-CODE WS-CATVSAM
000222                GVCT-RECORD GVCT-NAME
000223            .
000224        100-EXIT.
000225            EXIT.
000226 
000227       ***************************************************************
000228       *                     200 - MAIN PROCESS                      *
000229       ***************************************************************
000230        200-MAIN-PROCESS.
000231            PERFORM 210-READ-NEXT-LINE THRU 210-EXIT
000232            IF NOT WS-END-OF-FILE
000233                ADD 1 TO WS-LINE-NUMBER
000234                IF WS-LINE-NUMBER > 1
000235                    PERFORM 220-PROCESS-GAME-LINE THRU 220-EXIT
000236                END-IF
000237            END-IF
000238            .
000239        200-EXIT.
000240            EXIT.
000241 
000242        210-READ-NEXT-LINE.
000243            READ GAME-EXTRACT
000244                AT END
000245                    SET WS-END-OF-FILE TO TRUE
000246            END-READ
000247            IF NOT WS-END-OF-FILE
000248                IF GAME-EXTRACT-LINE = SPACES
000249                    MOVE 'Y' TO WS-LINE-ERROR-IND
000250                    GO TO 210-SKIP-BLANK
000251                END-IF
000252            END-IF
000253            GO TO 210-EXIT.
000254        210-SKIP-BLANK.
000255            PERFORM 210-READ-NEXT-LINE THRU 210-EXIT.
000256        210-EXIT.
000257            EXIT.
000258 
000259       ***************************************************************
000260       *          220 - PROCESS ONE GAME EXTRACT LINE                *
000261       ***************************************************************
000262        220-PROCESS-GAME-LINE.
000263            ADD 1 TO GVST-PROCESSED
000264            SET WS-LINE-IN-ERROR TO FALSE
000265            MOVE SPACES TO GVGI-INPUT-FIELDS
000266            PERFORM 230-UNSTRING-LINE THRU 230-EXIT
000267            PERFORM 240-VALIDATE-APP-ID THRU 240-EXIT
000268            IF NOT WS-LINE-IN-ERROR
000269                PERFORM 250-CHECK-GAME-EXISTS THRU 250-EXIT
000270                IF WS-GAME-EXISTS
000271                    SET WS-LINE-IN-ERROR TO TRUE
000272                END-IF
000273            END-IF
000274            IF NOT WS-LINE-IN-ERROR
000275                PERFORM 300-BUILD-GAME-MASTER THRU 300-EXIT
000276                PERFORM 400-RESOLVE-DEVELOPERS THRU 400-EXIT
000277                PERFORM 410-RESOLVE-PUBLISHERS THRU 410-EXIT
000278                PERFORM 420-RESOLVE-PLATFORMS THRU 420-EXIT
000279                PERFORM 430-RESOLVE-GENRES THRU 430-EXIT
000280                PERFORM 440-RESOLVE-CATEGORY THRU 440-EXIT
000281                PERFORM 600-WRITE-GAME THRU 600-EXIT
000282            ELSE
000283                ADD 1 TO GVST-SKIPPED
000284            END-IF
000285            .
000286        220-EXIT.
000287            EXIT.
000288 
000289        230-UNSTRING-LINE.
000290            UNSTRING GAME-EXTRACT-LINE DELIMITED BY ','
000291                INTO GVGI-APP-ID-X    GVGI-TITLE-X
000292                     GVGI-RELEASE-DATE-X GVGI-ENGLISH-FLAG-X
000293                     GVGI-DEVELOPERS-X  GVGI-PUBLISHERS-X
000294                     GVGI-PLATFORMS-X   GVGI-REQUIRED-AGE-X
000295                     GVGI-CATEGORIES-X  GVGI-GENRES-X
000296                     GVGI-ACHIEVEMENTS-X GVGI-POS-RATINGS-X
000297                     GVGI-NEG-RATINGS-X GVGI-AVG-PLAYTIME-X
000298                     GVGI-MED-PLAYTIME-X GVGI-OWNERS-X
000299                     GVGI-PRICE-X
000300                TALLYING IN GVGI-COLUMN-COUNT
000301            END-UNSTRING
000302            .
000303        230-EXIT.
000304            EXIT.
000305 
000306        240-VALIDATE-APP-ID.
000307            MOVE ZERO TO GVGM-APP-ID
000308            IF GVGI-COLUMN-COUNT < 17
000309                SET WS-LINE-IN-ERROR TO TRUE
000310                GO TO 240-EXIT
000311            END-IF
000312            MOVE GVGI-APP-ID-X TO GVPR-INPUT-TEXT
000313            SET GVPR-FN-PARSE-INTEGER TO TRUE
000314            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000315            IF GVPR-WAS-INVALID
000316                SET WS-LINE-IN-ERROR TO TRUE
000317            ELSE
000318                MOVE GVPR-OUTPUT-INT TO GVGM-APP-ID
000319            END-IF
000320            .
000321        240-EXIT.
000322            EXIT.
000323 
000324        250-CHECK-GAME-EXISTS.
000325            SET WS-GAME-EXISTS TO FALSE
000326            MOVE '8' TO GV-IO-CODE
000327            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000328                GVGM-RECORD GVGM-KEY
000329            IF GV-IO-COMPLETED
000330                SET WS-GAME-EXISTS TO TRUE
000331            END-IF
000332            .
000333        250-EXIT.
000334            EXIT.
000335 
000336       ***************************************************************
000337       *          300 - BUILD GAME MASTER (DEFAULTING RULES)         *
000338       ***************************************************************
000339        300-BUILD-GAME-MASTER.
000340            INITIALIZE GVGM-RECORD
000341                 REPLACING NUMERIC DATA BY ZERO
000342                           ALPHANUMERIC DATA BY SPACES
000343            MOVE GVGI-APP-ID-X TO GVPR-INPUT-TEXT
000344            SET GVPR-FN-PARSE-INTEGER TO TRUE
000345            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000346            MOVE GVPR-OUTPUT-INT TO GVGM-APP-ID
000347            PERFORM 310-DEFAULT-TITLE THRU 310-EXIT
000348            PERFORM 320-DEFAULT-RELEASE-DATE THRU 320-EXIT
000349            IF GVGI-ENGLISH-FLAG-X = '1'
000350                SET GVGM-ENGLISH-YES TO TRUE
000351            ELSE
000352                SET GVGM-ENGLISH-NO TO TRUE
000353            END-IF
000354            MOVE GVGI-REQUIRED-AGE-X TO GVPR-INPUT-TEXT
000355            SET GVPR-FN-PARSE-INTEGER TO TRUE
000356            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000357            IF GVPR-WAS-VALID
000358                MOVE GVPR-OUTPUT-INT TO GVGM-MIN-AGE
000359            END-IF
000360            MOVE GVGI-ACHIEVEMENTS-X TO GVPR-INPUT-TEXT
000361            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000362            IF GVPR-WAS-VALID
000363                MOVE GVPR-OUTPUT-INT TO GVGM-ACHIEVEMENTS
000364            END-IF
000365            MOVE GVGI-POS-RATINGS-X TO GVPR-INPUT-TEXT
000366            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000367            IF GVPR-WAS-VALID
000368                MOVE GVPR-OUTPUT-INT TO GVGM-POSITIVE-RATINGS
000369            END-IF
000370            MOVE GVGI-NEG-RATINGS-X TO GVPR-INPUT-TEXT
000371            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000372            IF GVPR-WAS-VALID
000373                MOVE GVPR-OUTPUT-INT TO GVGM-NEGATIVE-RATINGS
000374            END-IF
000375            MOVE GVGI-AVG-PLAYTIME-X TO GVPR-INPUT-TEXT
000376            SET GVPR-FN-PARSE-DECIMAL TO TRUE
000377            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000378            IF GVPR-WAS-VALID
000379                MOVE GVPR-OUTPUT-DEC TO GVGM-AVG-PLAYTIME
000380            END-IF
000381            MOVE GVGI-MED-PLAYTIME-X TO GVPR-INPUT-TEXT
000382            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000383            IF GVPR-WAS-VALID
000384                MOVE GVPR-OUTPUT-DEC TO GVGM-MEDIAN-PLAYTIME
000385            END-IF
000386            MOVE GVGI-PRICE-X TO GVPR-INPUT-TEXT
000387            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000388            IF GVPR-WAS-VALID
000389                MOVE GVPR-OUTPUT-DEC TO GVGM-PRICE
000390            END-IF
000391            MOVE GVGI-OWNERS-X TO GVPR-INPUT-TEXT
000392            SET GVPR-FN-OWNERS-RANGE TO TRUE
000393            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000394            MOVE GVPR-OWNERS-LOWER TO GVGM-OWNERS-LOWER
000395            MOVE GVPR-OWNERS-UPPER TO GVGM-OWNERS-UPPER
000396            MOVE GVPR-OWNERS-MID TO GVGM-OWNERS-MID
000397            .
000398        300-EXIT.
000399            EXIT.
000400 
000401        310-DEFAULT-TITLE.
000402            MOVE GVGI-TITLE-X TO GVGM-TITLE
000403            IF GVGM-TITLE = SPACES
000404                STRING 'UNKNOWN TITLE - ' DELIMITED BY SIZE
000405                    GVGI-APP-ID-X DELIMITED BY SPACE
000406                    INTO GVGM-TITLE
000407            END-IF
000408            .
000409        310-EXIT.
000410            EXIT.
000411 
000412       ***************************************************************
000413       *   320 - RELEASE DATE - VALID YYYY-MM-DD OR DEFAULT 2000-01-01
000414       ***************************************************************
000415        320-DEFAULT-RELEASE-DATE.
000416            MOVE 20000101 TO GVGM-RELEASE-DATE
000417            IF GVGI-RELEASE-DATE-X(5:1) = '-' AND
000418                    GVGI-RELEASE-DATE-X(8:1) = '-' AND
000419                    GVGI-RELEASE-DATE-X(1:4) IS NUMERIC AND
000420                    GVGI-RELEASE-DATE-X(6:2) IS NUMERIC AND
000421                    GVGI-RELEASE-DATE-X(9:2) IS NUMERIC
000422                MOVE GVGI-RELEASE-DATE-X(1:4) TO GVGM-REL-CCYY
000423                MOVE GVGI-RELEASE-DATE-X(6:2) TO GVGM-REL-MM
000424                MOVE GVGI-RELEASE-DATE-X(9:2) TO GVGM-REL-DD
000425                IF GVGM-REL-MM < 1 OR GVGM-REL-MM > 12 OR
000426                        GVGM-REL-DD < 1 OR GVGM-REL-DD > 31
000427                    MOVE 20000101 TO GVGM-RELEASE-DATE
000428                END-IF
000429            END-IF
000430            .
000431        320-EXIT.
000432            EXIT.
000433 
000434       ***************************************************************
000435       *   400-430  RESOLVE-OR-CREATE REFERENCE LISTS (';' SPLIT)    *
000436       ***************************************************************
000437        400-RESOLVE-DEVELOPERS.
000438            MOVE ZERO TO WS-LIST-COUNT
000439            MOVE 1 TO WS-PTR
000440            PERFORM 401-NEXT-DEVELOPER THRU 401-EXIT
000441                UNTIL WS-PTR > 120 OR WS-LIST-COUNT = 10
000442            .
000443        400-EXIT.
000444            EXIT.
000445 
000446        401-NEXT-DEVELOPER.
000447            MOVE SPACES TO WS-ONE-NAME
000448            UNSTRING GVGI-DEVELOPERS-X DELIMITED BY ';'
000449                INTO WS-ONE-NAME WITH POINTER WS-PTR
000450            END-UNSTRING
000451       *   SCRAPED DEVELOPER LISTS SOMETIMES CARRY A STRAY LEADING *
000452       *   QUOTE FROM THE SOURCE JSON - DROP IT BEFORE DEDUPE SO   *
000453       *   IT DOES NOT SPLIT ONE DEVELOPER INTO TWO CACHE ENTRIES. *
000454            IF WS-ONE-NAME-CHAR(1) = '"'
000455                MOVE WS-ONE-NAME(2:39) TO WS-ONE-NAME
000456            END-IF
000457            IF WS-ONE-NAME NOT = SPACES
000458                PERFORM 402-DEDUPE-DEVELOPER THRU 402-EXIT
000459                IF NOT WS-NAME-FOUND-IN-CACHE
000460                    PERFORM 403-FIND-OR-CREATE-DEV THRU 403-EXIT
000461                    ADD 1 TO WS-LIST-COUNT
000462                    MOVE WS-ONE-NAME
000463                        TO GVGM-DEVELOPERS(WS-LIST-COUNT)
000464                    MOVE WS-LIST-COUNT TO GVGM-DEV-COUNT
000465                END-IF
000466            END-IF
000467            .
000468        401-EXIT.
000469            EXIT.
000470 
000471        402-DEDUPE-DEVELOPER.
000472            SET WS-NAME-FOUND-IN-CACHE TO FALSE
000473            MOVE 1 TO WS-SUB
000474            PERFORM 4020-CHECK-DEV-CACHE-ENTRY THRU 4020-EXIT
000475                UNTIL WS-SUB > WS-LIST-COUNT OR WS-NAME-FOUND-IN-CACHE
000476            .
000477        402-EXIT.
000478            EXIT.
000479 
000480        4020-CHECK-DEV-CACHE-ENTRY.
000481            IF GVGM-DEVELOPERS(WS-SUB) = WS-ONE-NAME
000482                SET WS-NAME-FOUND-IN-CACHE TO TRUE
000483            END-IF
000484            ADD 1 TO WS-SUB
000485            .
000486        4020-EXIT.
000487            EXIT.
000488 
000489        403-FIND-OR-CREATE-DEV.
000490            MOVE WS-ONE-NAME TO GVDV-NAME
000491            MOVE '8' TO GV-IO-CODE
000492            CALL 'CKVSAMIO' USING GV-IO-CODE WS-DEVVSAM
000493                GVDV-RECORD GVDV-NAME
000494            IF NOT GV-IO-COMPLETED
000495                MOVE WS-ONE-NAME TO GVDV-NAME
000496                MOVE ZERO TO GVDV-CREATE-DATE
000497                MOVE '9' TO GV-IO-CODE
000498                CALL 'CKVSAMIO' USING GV-IO-CODE WS-DEVVSAM
000499                    GVDV-RECORD GVDV-NAME
000500                ADD 1 TO GVST-DEVELOPERS-CREATED
000501            END-IF
000502            .
000503        403-EXIT.
000504            EXIT.
000505 
000506        410-RESOLVE-PUBLISHERS.
000507            MOVE ZERO TO WS-LIST-COUNT
000508            MOVE 1 TO WS-PTR
000509            PERFORM 411-NEXT-PUBLISHER THRU 411-EXIT
000510                UNTIL WS-PTR > 120 OR WS-LIST-COUNT = 10
000511            .
000512        410-EXIT.
000513            EXIT.
000514 
000515        411-NEXT-PUBLISHER.
000516            MOVE SPACES TO WS-ONE-NAME
000517            UNSTRING GVGI-PUBLISHERS-X DELIMITED BY ';'
000518                INTO WS-ONE-NAME WITH POINTER WS-PTR
000519            END-UNSTRING
000520            IF WS-ONE-NAME NOT = SPACES
000521                PERFORM 412-DEDUPE-PUBLISHER THRU 412-EXIT
000522                IF NOT WS-NAME-FOUND-IN-CACHE
000523                    PERFORM 413-FIND-OR-CREATE-PUB THRU 413-EXIT
000524                    ADD 1 TO WS-LIST-COUNT
000525                    MOVE WS-ONE-NAME
000526                        TO GVGM-PUBLISHERS(WS-LIST-COUNT)
000527                    MOVE WS-LIST-COUNT TO GVGM-PUB-COUNT
000528                END-IF
000529            END-IF
000530            .
000531        411-EXIT.
000532            EXIT.
000533 
000534        412-DEDUPE-PUBLISHER.
000535            SET WS-NAME-FOUND-IN-CACHE TO FALSE
000536            MOVE 1 TO WS-SUB
000537            PERFORM 4120-CHECK-PUB-CACHE-ENTRY THRU 4120-EXIT
000538                UNTIL WS-SUB > WS-LIST-COUNT OR WS-NAME-FOUND-IN-CACHE
000539            .
000540        412-EXIT.
000541            EXIT.
000542 
000543        4120-CHECK-PUB-CACHE-ENTRY.
000544            IF GVGM-PUBLISHERS(WS-SUB) = WS-ONE-NAME
000545                SET WS-NAME-FOUND-IN-CACHE TO TRUE
000546            END-IF
000547            ADD 1 TO WS-SUB
000548            .
000549        4120-EXIT.
000550            EXIT.
000551 
000552        413-FIND-OR-CREATE-PUB.
000553            MOVE WS-ONE-NAME TO GVPB-NAME
000554            MOVE '8' TO GV-IO-CODE
000555            CALL 'CKVSAMIO' USING GV-IO-CODE WS-PUBVSAM
000556                GVPB-RECORD GVPB-NAME
000557            IF NOT GV-IO-COMPLETED
000558                MOVE WS-ONE-NAME TO GVPB-NAME
000559                MOVE ZERO TO GVPB-CREATE-DATE
000560                MOVE '9' TO GV-IO-CODE
000561                CALL 'CKVSAMIO' USING GV-IO-CODE WS-PUBVSAM
000562                    GVPB-RECORD GVPB-NAME
000563                ADD 1 TO GVST-PUBLISHERS-CREATED
000564            END-IF
000565            .
000566        413-EXIT.
000567            EXIT.
000568 
000569        420-RESOLVE-PLATFORMS.
000570            MOVE ZERO TO WS-LIST-COUNT
000571            MOVE 1 TO WS-PTR
000572            PERFORM 421-NEXT-PLATFORM THRU 421-EXIT
000573                UNTIL WS-PTR > 40 OR WS-LIST-COUNT = 5
000574            .
000575        420-EXIT.
000576            EXIT.
000577 
000578        421-NEXT-PLATFORM.
000579            MOVE SPACES TO WS-ONE-NAME
000580            UNSTRING GVGI-PLATFORMS-X DELIMITED BY ';'
000581                INTO WS-ONE-NAME WITH POINTER WS-PTR
000582            END-UNSTRING
000583            IF WS-ONE-NAME NOT = SPACES
000584                PERFORM 422-DEDUPE-PLATFORM THRU 422-EXIT
000585                IF NOT WS-NAME-FOUND-IN-CACHE
000586                    PERFORM 423-FIND-OR-CREATE-PLT THRU 423-EXIT
000587                    ADD 1 TO WS-LIST-COUNT
000588                    MOVE WS-ONE-NAME(1:20)
000589                        TO GVGM-PLATFORMS(WS-LIST-COUNT)
000590                    MOVE WS-LIST-COUNT TO GVGM-PLAT-COUNT
000591                END-IF
000592            END-IF
000593            .
000594        421-EXIT.
000595            EXIT.
000596 
000597        422-DEDUPE-PLATFORM.
000598            SET WS-NAME-FOUND-IN-CACHE TO FALSE
000599            MOVE 1 TO WS-SUB
000600            PERFORM 4220-CHECK-PLT-CACHE-ENTRY THRU 4220-EXIT
000601                UNTIL WS-SUB > WS-LIST-COUNT OR WS-NAME-FOUND-IN-CACHE
000602            .
000603        422-EXIT.
000604            EXIT.
000605 
000606        4220-CHECK-PLT-CACHE-ENTRY.
000607            IF GVGM-PLATFORMS(WS-SUB) = WS-ONE-NAME(1:20)
000608                SET WS-NAME-FOUND-IN-CACHE TO TRUE
000609            END-IF
000610            ADD 1 TO WS-SUB
000611            .
000612        4220-EXIT.
000613            EXIT.
000614 
000615        423-FIND-OR-CREATE-PLT.
000616            MOVE WS-ONE-NAME TO GVPL-NAME
000617            MOVE '8' TO GV-IO-CODE
000618            CALL 'CKVSAMIO' USING GV-IO-CODE WS-PLTVSAM
000619                GVPL-RECORD GVPL-NAME
000620            IF NOT GV-IO-COMPLETED
000621                MOVE WS-ONE-NAME TO GVPL-NAME
000622                MOVE ZERO TO GVPL-CREATE-DATE
000623                MOVE '9' TO GV-IO-CODE
000624                CALL 'CKVSAMIO' USING GV-IO-CODE WS-PLTVSAM
000625                    GVPL-RECORD GVPL-NAME
000626                ADD 1 TO GVST-PLATFORMS-CREATED
000627            END-IF
000628            .
000629        423-EXIT.
000630            EXIT.
000631 
000632        430-RESOLVE-GENRES.
000633            MOVE ZERO TO WS-LIST-COUNT
000634            MOVE 1 TO WS-PTR
000635            PERFORM 431-NEXT-GENRE THRU 431-EXIT
000636                UNTIL WS-PTR > 120 OR WS-LIST-COUNT = 10
000637            .
000638        430-EXIT.
000639            EXIT.
000640 
000641        431-NEXT-GENRE.
000642            MOVE SPACES TO WS-ONE-NAME
000643            UNSTRING GVGI-GENRES-X DELIMITED BY ';'
000644                INTO WS-ONE-NAME WITH POINTER WS-PTR
000645            END-UNSTRING
000646            IF WS-ONE-NAME NOT = SPACES
000647                PERFORM 432-DEDUPE-GENRE THRU 432-EXIT
000648                IF NOT WS-NAME-FOUND-IN-CACHE
000649                    PERFORM 433-FIND-OR-CREATE-GEN THRU 433-EXIT
000650                    ADD 1 TO WS-LIST-COUNT
000651                    MOVE WS-ONE-NAME(1:30)
000652                        TO GVGM-GENRES(WS-LIST-COUNT)
000653                    MOVE WS-LIST-COUNT TO GVGM-GENRE-COUNT
000654                END-IF
000655            END-IF
000656            .
000657        431-EXIT.
000658            EXIT.
000659 
000660        432-DEDUPE-GENRE.
000661            SET WS-NAME-FOUND-IN-CACHE TO FALSE
000662            MOVE 1 TO WS-SUB
000663            PERFORM 4320-CHECK-GEN-CACHE-ENTRY THRU 4320-EXIT
000664                UNTIL WS-SUB > WS-LIST-COUNT OR WS-NAME-FOUND-IN-CACHE
000665            .
000666        432-EXIT.
000667            EXIT.
000668 
000669        4320-CHECK-GEN-CACHE-ENTRY.
000670            IF GVGM-GENRES(WS-SUB) = WS-ONE-NAME(1:30)
000671                SET WS-NAME-FOUND-IN-CACHE TO TRUE
000672            END-IF
000673            ADD 1 TO WS-SUB
000674            .
000675        4320-EXIT.
000676            EXIT.
000677 
000678        433-FIND-OR-CREATE-GEN.
000679            MOVE WS-ONE-NAME TO GVGN-NAME
000680            MOVE '8' TO GV-IO-CODE
000681            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GENVSAM
000682                GVGN-RECORD GVGN-NAME
000683            IF NOT GV-IO-COMPLETED
000684                MOVE WS-ONE-NAME TO GVGN-NAME
000685                MOVE ZERO TO GVGN-CREATE-DATE
000686                MOVE '9' TO GV-IO-CODE
000687                CALL 'CKVSAMIO' USING GV-IO-CODE WS-GENVSAM
000688                    GVGN-RECORD GVGN-NAME
000689                ADD 1 TO GVST-GENRES-CREATED
000690            END-IF
000691            .
000692        433-EXIT.
000693            EXIT.
000694 
000695       ***************************************************************
000696       *   440 - CATEGORY - ONLY THE FIRST ';'-ELEMENT IS USED        *
000697       ***************************************************************
000698        440-RESOLVE-CATEGORY.
000699            MOVE SPACES TO GVGM-CATEGORY-NAME
000700            MOVE SPACES TO WS-ONE-NAME
000701            MOVE 1 TO WS-PTR
000702            UNSTRING GVGI-CATEGORIES-X DELIMITED BY ';'
000703                INTO WS-ONE-NAME WITH POINTER WS-PTR
000704            END-UNSTRING
000705            IF WS-ONE-NAME NOT = SPACES
000706                MOVE WS-ONE-NAME(1:40) TO GVGM-CATEGORY-NAME
000707                MOVE WS-ONE-NAME TO GVCT-NAME
000708                MOVE '8' TO GV-IO-CODE
000709                CALL 'CKVSAMIO' USING GV-IO-CODE WS-CATVSAM
000710                    GVCT-RECORD GVCT-NAME
000711                IF NOT GV-IO-COMPLETED
000712                    MOVE WS-ONE-NAME TO GVCT-NAME
000713                    MOVE ZERO TO GVCT-CREATE-DATE
000714                    MOVE '9' TO GV-IO-CODE
000715                    CALL 'CKVSAMIO' USING GV-IO-CODE WS-CATVSAM
000716                        GVCT-RECORD GVCT-NAME
000717                    ADD 1 TO GVST-CATEGORIES-CREATED
000718                END-IF
000719            END-IF
000720            .
000721        440-EXIT.
000722            EXIT.
000723 
000724       ***************************************************************
000725       *   600 - WRITE THE GAME MASTER RECORD (SEE 700 FOR BATCH)    *
000726       ***************************************************************
000727        600-WRITE-GAME.
000728            MOVE '9' TO GV-IO-CODE
000729            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000730                GVGM-RECORD GVGM-KEY
000731            IF GV-IO-COMPLETED
000732                ADD 1 TO GVST-CREATED
000733                ADD 1 TO WS-BATCH-COUNT
000734            ELSE
000735                SET WS-BATCH-FAILED TO TRUE
000736                ADD 1 TO GVST-CREATED
000737                ADD 1 TO WS-BATCH-COUNT
000738            END-IF
000739            IF WS-BATCH-COUNT = 1000
000740                PERFORM 700-FLUSH-BATCH THRU 700-EXIT
000741            END-IF
000742            .
000743        600-EXIT.
000744            EXIT.
000745 
000746       ***************************************************************
000747       *   700 - FLUSH BATCH - STATISTICS ROLLBACK ON FAILURE         *
000748       *   TICKET GV-0024 - A FAILURE ANYWHERE IN THE CURRENT BATCH   *
000749       *   OF 1000 CONVERTS THE WHOLE BATCH'S CREATED COUNT TO        *
000750       *   SKIPPED, SINCE VSAM GIVES US NO PARTIAL-BATCH COMMIT.      *
000751       ***************************************************************
000752        700-FLUSH-BATCH.
000753            IF WS-BATCH-FAILED
000754                SUBTRACT WS-BATCH-COUNT FROM GVST-CREATED
000755                ADD WS-BATCH-COUNT TO GVST-SKIPPED
000756            END-IF
000757            MOVE ZERO TO WS-BATCH-COUNT
000758            SET WS-BATCH-FAILED TO FALSE
000759            .
000760        700-EXIT.
000761            EXIT.
000762 
000763       ***************************************************************
000764       *                     800 - CLOSE FILES                       *
000765       ***************************************************************
000766        800-CLOSE-FILES.
000767            CLOSE GAME-EXTRACT
000768            MOVE '5' TO GV-IO-CODE
000769            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000770                GVGM-RECORD GVGM-KEY
000771            CALL 'CKVSAMIO' USING GV-IO-CODE WS-DEVVSAM
000772                GVDV-RECORD GVDV-NAME
000773            CALL 'CKVSAMIO' USING GV-IO-CODE WS-PUBVSAM
000774                GVPB-RECORD GVPB-NAME
000775            CALL 'CKVSAMIO' USING GV-IO-CODE WS-PLTVSAM
000776                GVPL-RECORD GVPL-NAME
000777            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GENVSAM
000778                GVGN-RECORD GVGN-NAME
000779            CALL 'CKVSAMIO' USING GV-IO-CODE WS-CATVSAM
000780                GVCT-RECORD GVCT-NAME
000781            .
000782        800-EXIT.
000783            EXIT.
000784 
000785       ***************************************************************
000786       *                900 - PRINT STATISTICS BANNER                *
000787       ***************************************************************
000788        900-PRINT-STATISTICS.
000789            PERFORM 890-COMPUTE-ELAPSED THRU 890-EXIT
000790            DISPLAY '======================================'
000791                    '================================'
000792            DISPLAY 'FINAL STATISTICS - GAME-LOAD'
000793            DISPLAY '======================================'
000794                    '================================'
000795            DISPLAY 'LINES PROCESSED:      ' GVST-PROCESSED
000796            DISPLAY 'ENTITIES CREATED:     ' GVST-CREATED
000797            DISPLAY 'RECORDS SKIPPED:      ' GVST-SKIPPED
000798            DISPLAY 'DEVELOPERS CREATED:   ' GVST-DEVELOPERS-CREATED
000799            DISPLAY 'PUBLISHERS CREATED:   ' GVST-PUBLISHERS-CREATED
000800            DISPLAY 'GENRES CREATED:       ' GVST-GENRES-CREATED
000801            DISPLAY 'PLATFORMS CREATED:    ' GVST-PLATFORMS-CREATED
000802            DISPLAY 'CATEGORIES CREATED:   ' GVST-CATEGORIES-CREATED
000803            DISPLAY 'TOTAL TIME:           ' GVST-ELAPSED-SECONDS
000804                ' SECONDS'
000805            IF GVST-ELAPSED-SECONDS > ZERO
000806                COMPUTE WS-SPEED ROUNDED =
000807                    GVST-CREATED / GVST-ELAPSED-SECONDS
000808                DISPLAY 'SPEED:                ' WS-SPEED
000809                    ' ENTITIES/SECOND'
000810            END-IF
000811            DISPLAY '======================================'
000812                    '================================'
000813            .
000814        900-EXIT.
000815            EXIT.
000816 
000817       ***************************************************************
000818       *   890 - COMPUTE ELAPSED WALL TIME FOR THIS STEP              *
000819       ***************************************************************
000820        890-COMPUTE-ELAPSED.
000821            ACCEPT WS-END-TIME FROM TIME
000822            COMPUTE WS-START-SECS =
000823                WS-START-HH * 3600 + WS-START-MM * 60 + WS-START-SS
000824                + WS-START-HH2 / 100
000825            COMPUTE WS-END-SECS =
000826                WS-END-HH * 3600 + WS-END-MM * 60 + WS-END-SS
000827                + WS-END-HH2 / 100
000828            IF WS-END-SECS >= WS-START-SECS
000829                COMPUTE GVST-ELAPSED-SECONDS =
000830                    WS-END-SECS - WS-START-SECS
000831            ELSE
000832                COMPUTE GVST-ELAPSED-SECONDS =
000833                    WS-END-SECS - WS-START-SECS + 86400
000834            END-IF
000835            .
000836        890-EXIT.
000837            EXIT.
000838 
000839       ***************************************************************
000840       *                     999 - ABEND                              *
000841       ***************************************************************
000842        999-ABEND.
000843            SET GVST-STEP-FAILED TO TRUE
000844            MOVE GVST-STATISTICS TO LK-STATISTICS
000845            CALL 'CKABEND'
000846            GOBACK
000847            .
