000001        IDENTIFICATION DIVISION.
000002        PROGRAM-ID.             GVREQLD.
000003        AUTHOR.                 R J CARMODY.
000004        INSTALLATION.           GAME VAULT DATA SERVICES - BATCH.
000005        DATE-WRITTEN.           01/06/1987.
000006        DATE-COMPILED.
000007        SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000008       ***************************************************************
000009       *                                                             *
000010       *A    ABSTRACT..                                              *
000011       *  REQUIREMENTS-LOAD (U5) READS THE PER-PLATFORM SYSTEM       *
000012       *  REQUIREMENTS EXTRACT AND WRITES ONE REQUIREMENTS RECORD    *
000013       *  PER GAME TO REQVSAM.  THE PC/MAC/LINUX COLUMNS ARRIVE      *
000014       *  WRAPPED IN BRACES AND MAY CONTAIN THE TEXT "NONE" WHERE     *
000015       *  STEAM HAD NOTHING TO REPORT - BOTH ARE CLEANED TO A NULL   *
000016       *  INDICATOR.  CALLED BY GVIMPRT (U7) AS STEP 5.              *
000017       *                                                             *
000018       *J    JCL..                                                   *
000019       *                                                              *
000020       * //GVREQLD  EXEC PGM=GVREQLD                                 *
000021       * //REQIN    DD DISP=SHR,DSN=T54.GAMEVLT.STEAM.SYSREQS         *
000022       * //GAMEVSAM DD DISP=SHR,DSN=P54.GV.BASEB.GAMEMSTR             *
000023       * //REQVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GAMEREQS             *
000024       *                                                              *
000025       *P    ENTRY PARAMETERS..                                      *
000026       *     LK-STATISTICS (COPYBOOK GVSTATS) RETURNED TO CALLER.     *
000027       *                                                              *
000028       *E    ERRORS DETECTED BY THIS ELEMENT..                       *
000029       *     I/O ERROR ON REQIN OR EITHER VSAM STORE.  FLEXIBLE       *
000030       *     HEADER MUST RESOLVE 6 COLUMNS OR THE STEP ABORTS.        *
000031       *                                                              *
000032       *C    ELEMENTS INVOKED BY THIS ELEMENT..                      *
000033       *                                                              *
000034       *     CKVSAMIO ---- VSAM I/O INTERFACE                        *
000035       *     GVPARSE  ---- SHARED FIELD-PARSING LIBRARY (U9)         *
000036       *                                                              *
000037       *U    USER CONSTANTS AND TABLES REFERENCED..                  *
000038       *     NONE                                                    *
000039       *                                                              *
000040       *   CHANGE LOG                                                 *
000041       *   ----------                                                 *
000042       *   01/06/1999  RJC  GV-0006  ORIGINAL PROGRAM.                *
000043       *   12/08/1999  RJC  GV-0017  STRIP OUTER BRACES AND "NONE"    *
000044       *                             TEXT FROM PC/MAC/LINUX COLUMNS.  *
000045       *   14/02/2000  RJC  GV-Y2K1  Y2K REVIEW - NO DATE ARITHMETIC  *
000046       *                             IN THIS PROGRAM.  SIGNED OFF.    *
000047       *   09/09/2003  DPK  GV-0044  BATCH-OF-1000 COMMIT PATTERN     *
000048       *                             ADDED TO MATCH GVGAMLD (GV-0024).*
000049       ***************************************************************
000050        ENVIRONMENT DIVISION.
000051        CONFIGURATION SECTION.
000052        SPECIAL-NAMES.
000053            C01 IS TOP-OF-FORM.
000054        INPUT-OUTPUT SECTION.
000055        FILE-CONTROL.
000056            SELECT REQMTS-EXTRACT ASSIGN TO REQIN
000057                ORGANIZATION IS LINE SEQUENTIAL
000058                FILE STATUS IS WS-REQIN-STATUS.
000059 
000060        DATA DIVISION.
000061        FILE SECTION.
000062        FD  REQMTS-EXTRACT
000063            RECORDING MODE IS F.
000064        01  REQMTS-EXTRACT-LINE         PIC X(1200).
000065 
000066        WORKING-STORAGE SECTION.
000067        01  FILLER                   PIC X(32)
000068            VALUE 'GVREQLD WORKING STORAGE BEGINS '.
000069 
000070            COPY GVIOCOD.
000071            COPY GVREQMS.
000072            COPY GVGAMMS.
000073            COPY GVSTATS.
000074 
000075        01  WS-DDNAMES.
000076            05  WS-GAMEVSAM              PIC X(08) VALUE 'GAMEVSAM'.
000077            05  WS-REQVSAM               PIC X(08) VALUE 'REQVSAM '.
000078 
000079        01  WS-SWITCHES.
000080            05  WS-REQIN-STATUS          PIC X(02) VALUE SPACES.
000081            05  WS-EOF-IND               PIC X(01) VALUE 'N'.
000082                88  WS-END-OF-FILE           VALUE 'Y'.
000083            05  WS-HEADER-BAD-IND        PIC X(01) VALUE 'N'.
000084                88  WS-HEADER-BAD            VALUE 'Y'.
000085            05  WS-ROW-BAD-IND           PIC X(01) VALUE 'N'.
000086                88  WS-ROW-BAD               VALUE 'Y'.
000087            05  WS-BATCH-FAILED-IND      PIC X(01) VALUE 'N'.
000088                88  WS-BATCH-FAILED          VALUE 'Y'.
000089 
000090        01  WS-COUNTERS.
000091            05  WS-TOKEN-COUNT           PIC S9(03) COMP VALUE ZERO.
000092            05  WS-BATCH-COUNT           PIC S9(05) COMP VALUE ZERO.
000093            05  WS-SIG-LEN               PIC S9(04) COMP VALUE ZERO.
000094 
000095        01  WS-TIME-WORK.
000096            05  WS-START-TIME            PIC 9(08) VALUE ZERO.
000097            05  WS-START-TIME-R REDEFINES WS-START-TIME.
000098                10  WS-START-HH          PIC 9(02).
000099                10  WS-START-MM          PIC 9(02).
000100                10  WS-START-SS          PIC 9(02).
000101                10  WS-START-HH2         PIC 9(02).
000102            05  WS-END-TIME              PIC 9(08) VALUE ZERO.
000103            05  WS-END-TIME-R REDEFINES WS-END-TIME.
000104                10  WS-END-HH            PIC 9(02).
000105                10  WS-END-MM            PIC 9(02).
000106                10  WS-END-SS            PIC 9(02).
000107                10  WS-END-HH2           PIC 9(02).
000108            05  WS-START-SECS            PIC 9(07)V9(02) VALUE ZERO.
000109            05  WS-END-SECS              PIC 9(07)V9(02) VALUE ZERO.
000110            05  WS-SPEED                 PIC 9(07)V9(02) VALUE ZERO.
000111 
000112        01  WS-ROW-FIELDS.
000113            05  WS-COL-APP-ID            PIC X(40).
000114            05  WS-COL-PC                PIC X(200).
000115            05  WS-COL-MAC               PIC X(200).
000116            05  WS-COL-LINUX             PIC X(200).
000117            05  WS-COL-MINIMUM           PIC X(200).
000118            05  WS-COL-RECOMMENDED       PIC X(200).
000119            05  WS-ROW-APP-ID            PIC 9(09).
000120 
000121        01  WS-CLEAN-WORK.
000122            05  WS-CLEAN-TEXT            PIC X(200).
000123            05  WS-CLEAN-TEXT-R REDEFINES WS-CLEAN-TEXT.
000124                10  WS-CLEAN-CHAR        PIC X(01) OCCURS 200 TIMES.
000125            05  WS-CLEAN-TEXT-U          PIC X(200).
000126            05  WS-CLEAN-LEN             PIC S9(04) COMP VALUE ZERO.
000127            05  FILLER                   PIC X(05).
000128 
000129            COPY GVPPARM.
000130 
000131        LINKAGE SECTION.
000132        01  LK-CALLED-IND                PIC X(01).
000133            COPY GVSTATS REPLACING GVST-STATISTICS BY LK-STATISTICS.
000134 
000135        PROCEDURE DIVISION USING LK-CALLED-IND LK-STATISTICS.
000136 
000137        0000-CONTROL-PROCESS.
000138            PERFORM 100-INITIALIZATION THRU 100-EXIT
000139            IF NOT WS-HEADER-BAD
000140                PERFORM 300-MAIN-PROCESS THRU 300-EXIT
000141                    UNTIL WS-END-OF-FILE
000142                PERFORM 700-FLUSH-BATCH THRU 700-EXIT
000143            END-IF
000144            PERFORM 800-CLOSE-FILES THRU 800-EXIT
000145            PERFORM 900-PRINT-STATISTICS THRU 900-EXIT
000146            MOVE GVST-STATISTICS TO LK-STATISTICS
000147            GOBACK
000148            .
000149 
000150       ***************************************************************
000151       *          100 - INITIALIZATION AND HEADER VALIDATION          *
000152       ***************************************************************
000153        100-INITIALIZATION.
000154            MOVE 'REQUIREMENTS-LOAD' TO GVST-STEP-NAME
000155            SET GVST-STEP-OK TO TRUE
000156            MOVE SPACE TO WS-EOF-IND
000157            ACCEPT WS-START-TIME FROM TIME
000158            OPEN INPUT REQMTS-EXTRACT
000159            IF WS-REQIN-STATUS NOT = '00'
000160                DISPLAY 'GVREQLD - CANNOT OPEN REQIN, STATUS='
000161                    WS-REQIN-STATUS
000162                GO TO 999-ABEND
000163            END-IF
000164            MOVE '3' TO GV-IO-CODE
000165            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000166                GVGM-RECORD GVGM-KEY
000167            CALL 'CKVSAMIO' USING GV-IO-CODE WS-REQVSAM
000168                GVRQ-RECORD GVRQ-KEY
000169            PERFORM 110-VALIDATE-HEADER THRU 110-EXIT
000170            .
000171        100-EXIT.
000172            EXIT.
000173 
000174        110-VALIDATE-HEADER.
000175            READ REQMTS-EXTRACT
000176                AT END
000177                    SET WS-HEADER-BAD TO TRUE
000178                    GO TO 110-EXIT
000179            END-READ
000180            MOVE REQMTS-EXTRACT-LINE TO GVPR-HEADER-LINE
000181            MOVE SPACES TO GVPR-EXPECTED-SPEC
000182            STRING 'APPID|STEAM_APPID;PC_REQUIREMENTS;'
000183                   'MAC_REQUIREMENTS;LINUX_REQUIREMENTS;'
000184                   'MINIMUM;RECOMMENDED' DELIMITED BY SIZE
000185                INTO GVPR-EXPECTED-SPEC
000186            END-STRING
000187            SET GVPR-FN-HEADER-VALIDATE TO TRUE
000188            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000189            IF GVPR-WAS-INVALID
000190                SET WS-HEADER-BAD TO TRUE
000191            END-IF
000192            .
000193        110-EXIT.
000194            EXIT.
000195 
000196       ***************************************************************
000197       *                     300 - MAIN PROCESS                      *
000198       ***************************************************************
000199        300-MAIN-PROCESS.
000200            PERFORM 310-READ-DATA-ROW THRU 310-EXIT
000201            IF NOT WS-END-OF-FILE
000202                PERFORM 320-PROCESS-ROW THRU 320-EXIT
000203            END-IF
000204            .
000205        300-EXIT.
000206            EXIT.
000207 
000208        310-READ-DATA-ROW.
000209            READ REQMTS-EXTRACT
000210                AT END
000211                    SET WS-END-OF-FILE TO TRUE
000212            END-READ
000213            .
000214        310-EXIT.
000215            EXIT.
000216 
000217        320-PROCESS-ROW.
000218            ADD 1 TO GVST-PROCESSED
000219            SET WS-ROW-BAD TO FALSE
000220            UNSTRING REQMTS-EXTRACT-LINE DELIMITED BY ','
000221                INTO WS-COL-APP-ID   WS-COL-PC   WS-COL-MAC
000222                     WS-COL-LINUX    WS-COL-MINIMUM
000223                     WS-COL-RECOMMENDED
000224                TALLYING IN WS-TOKEN-COUNT
000225            END-UNSTRING
000226            IF WS-TOKEN-COUNT < 6
000227                SET WS-ROW-BAD TO TRUE
000228            ELSE
000229                MOVE WS-COL-APP-ID TO GVPR-INPUT-TEXT
000230                SET GVPR-FN-PARSE-INTEGER TO TRUE
000231                CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000232                IF GVPR-WAS-INVALID
000233                    SET WS-ROW-BAD TO TRUE
000234                ELSE
000235                    MOVE GVPR-OUTPUT-INT TO WS-ROW-APP-ID
000236                    PERFORM 330-CHECK-GAME-AND-REQS THRU 330-EXIT
000237                END-IF
000238            END-IF
000239            IF WS-ROW-BAD
000240                ADD 1 TO GVST-SKIPPED
000241            ELSE
000242                PERFORM 400-BUILD-AND-WRITE THRU 400-EXIT
000243            END-IF
000244            .
000245        320-EXIT.
000246            EXIT.
000247 
000248        330-CHECK-GAME-AND-REQS.
000249            MOVE WS-ROW-APP-ID TO GVGM-APP-ID
000250            MOVE '8' TO GV-IO-CODE
000251            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000252                GVGM-RECORD GVGM-KEY
000253            IF NOT GV-IO-COMPLETED
000254                SET WS-ROW-BAD TO TRUE
000255            ELSE
000256                MOVE WS-ROW-APP-ID TO GVRQ-APP-ID
000257                MOVE '8' TO GV-IO-CODE
000258                CALL 'CKVSAMIO' USING GV-IO-CODE WS-REQVSAM
000259                    GVRQ-RECORD GVRQ-KEY
000260                IF GV-IO-COMPLETED
000261                    SET WS-ROW-BAD TO TRUE
000262                END-IF
000263            END-IF
000264            .
000265        330-EXIT.
000266            EXIT.
000267 
000268       ***************************************************************
000269       *            400 - BUILD REQUIREMENTS RECORD AND WRITE         *
000270       ***************************************************************
000271        400-BUILD-AND-WRITE.
000272            MOVE WS-ROW-APP-ID TO GVRQ-APP-ID
000273            MOVE WS-COL-PC TO WS-CLEAN-TEXT
000274            PERFORM 410-CLEAN-BRACED-FIELD THRU 410-EXIT
000275            MOVE WS-CLEAN-TEXT TO GVRQ-PC-REQMTS
000276            SET GVRQ-HAS-PC TO FALSE
000277            IF WS-CLEAN-LEN > ZERO
000278                SET GVRQ-HAS-PC TO TRUE
000279            END-IF
000280            MOVE WS-COL-MAC TO WS-CLEAN-TEXT
000281            PERFORM 410-CLEAN-BRACED-FIELD THRU 410-EXIT
000282            MOVE WS-CLEAN-TEXT TO GVRQ-MAC-REQMTS
000283            SET GVRQ-HAS-MAC TO FALSE
000284            IF WS-CLEAN-LEN > ZERO
000285                SET GVRQ-HAS-MAC TO TRUE
000286            END-IF
000287            MOVE WS-COL-LINUX TO WS-CLEAN-TEXT
000288            PERFORM 410-CLEAN-BRACED-FIELD THRU 410-EXIT
000289            MOVE WS-CLEAN-TEXT TO GVRQ-LINUX-REQMTS
000290            SET GVRQ-HAS-LINUX TO FALSE
000291            IF WS-CLEAN-LEN > ZERO
000292                SET GVRQ-HAS-LINUX TO TRUE
000293            END-IF
000294            MOVE SPACES TO GVRQ-MINIMUM
000295            SET GVRQ-HAS-MINIMUM TO FALSE
000296            IF WS-COL-MINIMUM NOT = SPACES
000297                MOVE WS-COL-MINIMUM TO GVRQ-MINIMUM
000298                SET GVRQ-HAS-MINIMUM TO TRUE
000299            END-IF
000300            MOVE SPACES TO GVRQ-RECOMMENDED
000301            SET GVRQ-HAS-RECOMMENDED TO FALSE
000302            IF WS-COL-RECOMMENDED NOT = SPACES
000303                MOVE WS-COL-RECOMMENDED TO GVRQ-RECOMMENDED
000304                SET GVRQ-HAS-RECOMMENDED TO TRUE
000305            END-IF
000306            MOVE '9' TO GV-IO-CODE
000307            CALL 'CKVSAMIO' USING GV-IO-CODE WS-REQVSAM
000308                GVRQ-RECORD GVRQ-KEY
000309            IF NOT GV-IO-COMPLETED
000310                SET WS-BATCH-FAILED TO TRUE
000311            END-IF
000312            ADD 1 TO GVST-CREATED
000313            ADD 1 TO WS-BATCH-COUNT
000314            IF WS-BATCH-COUNT = 1000
000315                PERFORM 700-FLUSH-BATCH THRU 700-EXIT
000316            END-IF
000317            .
000318        400-EXIT.
000319            EXIT.
000320 
000321       ***************************************************************
000322       *   410 - STRIP OUTER BRACES AND "NONE" TEXT FROM ONE FIELD    *
000323       ***************************************************************
000324        410-CLEAN-BRACED-FIELD.
000325            MOVE ZERO TO WS-SIG-LEN
000326            INSPECT WS-CLEAN-TEXT TALLYING WS-SIG-LEN
000327                FOR CHARACTERS BEFORE INITIAL SPACES
000328            IF WS-SIG-LEN > 1
000329                IF WS-CLEAN-CHAR(1) = '{' AND
000330                   WS-CLEAN-CHAR(WS-SIG-LEN) = '}'
000331                    MOVE WS-CLEAN-TEXT(2 : WS-SIG-LEN - 2)
000332                        TO WS-CLEAN-TEXT
000333                END-IF
000334            END-IF
000335            MOVE WS-CLEAN-TEXT TO WS-CLEAN-TEXT-U
000336            INSPECT WS-CLEAN-TEXT-U
000337                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
000338                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
000339            MOVE ZERO TO WS-CLEAN-LEN
000340            INSPECT WS-CLEAN-TEXT TALLYING WS-CLEAN-LEN
000341                FOR CHARACTERS BEFORE INITIAL SPACES
000342            IF WS-CLEAN-TEXT-U(1:4) = 'NONE' AND WS-CLEAN-LEN = 4
000343                MOVE SPACES TO WS-CLEAN-TEXT
000344                MOVE ZERO TO WS-CLEAN-LEN
000345            END-IF
000346            .
000347        410-EXIT.
000348            EXIT.
000349 
000350       ***************************************************************
000351       *   700 - BATCH BOUNDARY - ROLL BACK STATISTICS ON FAILURE     *
000352       ***************************************************************
000353        700-FLUSH-BATCH.
000354            IF WS-BATCH-FAILED
000355                SUBTRACT WS-BATCH-COUNT FROM GVST-CREATED
000356                ADD WS-BATCH-COUNT TO GVST-SKIPPED
000357                SET GVST-STEP-FAILED TO TRUE
000358            END-IF
000359            MOVE ZERO TO WS-BATCH-COUNT
000360            SET WS-BATCH-FAILED TO FALSE
000361            .
000362        700-EXIT.
000363            EXIT.
000364 
000365       ***************************************************************
000366       *                     800 - CLOSE FILES                       *
000367       ***************************************************************
000368        800-CLOSE-FILES.
000369            CLOSE REQMTS-EXTRACT
000370            MOVE '5' TO GV-IO-CODE
000371            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000372                GVGM-RECORD GVGM-KEY
000373            CALL 'CKVSAMIO' USING GV-IO-CODE WS-REQVSAM
000374                GVRQ-RECORD GVRQ-KEY
000375            .
000376        800-EXIT.
000377            EXIT.
000378 
000379       ***************************************************************
000380       *                900 - PRINT STATISTICS BANNER                *
000381       ***************************************************************
000382        900-PRINT-STATISTICS.
000383            PERFORM 890-COMPUTE-ELAPSED THRU 890-EXIT
000384            DISPLAY '======================================'
000385                    '================================'
000386            DISPLAY 'FINAL STATISTICS - REQUIREMENTS-LOAD'
000387            DISPLAY '======================================'
000388                    '================================'
000389            DISPLAY 'LINES PROCESSED:      ' GVST-PROCESSED
000390            DISPLAY 'ENTITIES CREATED:     ' GVST-CREATED
000391            DISPLAY 'RECORDS SKIPPED:      ' GVST-SKIPPED
000392            DISPLAY 'TOTAL TIME:           ' GVST-ELAPSED-SECONDS
000393                ' SECONDS'
000394            IF GVST-ELAPSED-SECONDS > ZERO
000395                COMPUTE WS-SPEED ROUNDED =
000396                    GVST-CREATED / GVST-ELAPSED-SECONDS
000397                DISPLAY 'SPEED:                ' WS-SPEED
000398                    ' ENTITIES/SECOND'
000399            END-IF
000400            DISPLAY '======================================'
000401                    '================================'
000402            .
000403        900-EXIT.
000404            EXIT.
000405 
000406       ***************************************************************
000407       *   890 - COMPUTE ELAPSED WALL TIME FOR THIS STEP              *
000408       ***************************************************************
000409        890-COMPUTE-ELAPSED.
000410            ACCEPT WS-END-TIME FROM TIME
000411            COMPUTE WS-START-SECS =
000412                WS-START-HH * 3600 + WS-START-MM * 60 + WS-START-SS
000413                + WS-START-HH2 / 100
000414            COMPUTE WS-END-SECS =
000415                WS-END-HH * 3600 + WS-END-MM * 60 + WS-END-SS
000416                + WS-END-HH2 / 100
000417            IF WS-END-SECS >= WS-START-SECS
000418                COMPUTE GVST-ELAPSED-SECONDS =
000419                    WS-END-SECS - WS-START-SECS
000420            ELSE
000421                COMPUTE GVST-ELAPSED-SECONDS =
000422                    WS-END-SECS - WS-START-SECS + 86400
000423            END-IF
000424            .
000425        890-EXIT.
000426            EXIT.
000427 
000428       ***************************************************************
000429       *                     999 - ABEND                              *
000430       ***************************************************************
000431        999-ABEND.
000432            SET GVST-STEP-FAILED TO TRUE
000433            MOVE GVST-STATISTICS TO LK-STATISTICS
000434            CALL 'CKABEND'
000435            GOBACK
000436            .
