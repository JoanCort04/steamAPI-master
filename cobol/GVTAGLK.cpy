000001       ***************************************************************
000002       *    GVTAGLK - GAME-TAG LINK RECORD AND TAG HEADER TABLE      *
000003       *    (R3 TAG-MATRIX-IN / GAME-TAG LINK)                       *
000004       *    LINK RECORD LIVES IN VSAM KSDS GTLVSAM, KEYED BY THE     *
000005       *    CONCATENATION OF APP-ID AND TAG-NAME (NO DUPLICATES).    *
000006       *    THE HEADER TABLE IS WORKING STORAGE ONLY - IT HOLDS THE  *
000007       *    TAG-COLUMN NAME LIST READ FROM ROW 1 OF THE TAG EXTRACT  *
000008       *    AND, FOR THE CURRENT DATA ROW, EACH COLUMN'S RAW CELL.   *
000009       *    01FEB99 RJC  TICKET GV-0003  ORIGINAL COPYBOOK.          *
000010       *    17MAY99 RJC  TICKET GV-0011  RAISE MAX TAG COLUMNS       *
000011       *                 FROM 40 TO 60 - STEAMSPY ADDED MORE TAGS.   *
000012       ***************************************************************
000013        01  GVTL-LINK-RECORD.
000014            05  GVTL-LINK-KEY.
000015                10  GVTL-APP-ID              PIC 9(09).
000016                10  GVTL-TAG-NAME            PIC X(40).
000017            05  FILLER                       PIC X(11).
000018 
000019        01  GVTL-HEADER-TABLE.
000020            05  GVTL-TAG-COL-COUNT           PIC S9(03) COMP-3
000021                                              VALUE ZERO.
000022            05  GVTL-TAG-COLUMNS OCCURS 60 TIMES
000023                                 INDEXED BY GVTL-TAG-IDX.
000024                10  GVTL-TAG-COL-NAME        PIC X(40).
000025                10  GVTL-TAG-COL-CELL        PIC X(09).
000026                10  GVTL-TAG-COL-VOTES       PIC S9(09) COMP-3.
000027            05  FILLER                       PIC X(04).
