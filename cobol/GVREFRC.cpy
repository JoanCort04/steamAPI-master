000001       ***************************************************************
000002       *    GVREFRC - REFERENCE ENTRY RECORD (R8)                   *
000003       *    ONE COPYBOOK, SIX VSAM FILES: DEVVSAM / PUBVSAM /        *
000004       *    PLTVSAM / CATVSAM / GENVSAM / TAGVSAM.  KEYED BY NAME.   *
000005       *    01FEB99 RJC  TICKET GV-0002  ORIGINAL COPYBOOK.          *
000006       *    14JUN02 LMT  TICKET GV-0071  ADD GVREF-CREATE-DATE.      *
000007       ***************************************************************
000008        01  GVREF-RECORD.
000009            05  GVREF-NAME               PIC X(40).
000010            05  GVREF-CREATE-DATE        PIC 9(08).
000011            05  FILLER                   PIC X(11).
