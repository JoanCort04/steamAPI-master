000001       ***************************************************************
000002       *    GVSTATS - PER-STEP IMPORT STATISTICS (R9)                *
000003       *    PASSED ON THE CALL LINKAGE FROM GVIMPRT (U7) TO EACH OF  *
000004       *    THE SIX LOAD PROGRAMS, AND PRINTED BY EACH LOAD PROGRAM  *
000005       *    IN ITS OWN 900-PRINT-STATISTICS PARAGRAPH.               *
000006       *    01FEB99 RJC  TICKET GV-0002  ORIGINAL COPYBOOK.          *
000007       *    11APR99 RJC  TICKET GV-0010  ADD PER-KIND CREATED        *
000008       *                 COUNTERS (DEV/PUB/GENRE/PLATFORM/CAT/TAG).  *
000009       ***************************************************************
000010        01  GVST-STATISTICS.
000011            05  GVST-STEP-NAME               PIC X(20).
000012            05  GVST-PROCESSED               PIC 9(09) VALUE ZERO.
000013            05  GVST-CREATED                 PIC 9(09) VALUE ZERO.
000014            05  GVST-SKIPPED                 PIC 9(09) VALUE ZERO.
000015            05  GVST-DEVELOPERS-CREATED      PIC 9(09) VALUE ZERO.
000016            05  GVST-PUBLISHERS-CREATED      PIC 9(09) VALUE ZERO.
000017            05  GVST-GENRES-CREATED          PIC 9(09) VALUE ZERO.
000018            05  GVST-PLATFORMS-CREATED       PIC 9(09) VALUE ZERO.
000019            05  GVST-CATEGORIES-CREATED      PIC 9(09) VALUE ZERO.
000020            05  GVST-TAGS-CREATED            PIC 9(09) VALUE ZERO.
000021            05  GVST-LINKS-CREATED           PIC 9(09) VALUE ZERO.
000022            05  GVST-ELAPSED-SECONDS         PIC 9(05)V9(02) VALUE ZERO.
000023            05  GVST-STEP-FAILED-IND         PIC X(01) VALUE 'N'.
000024                88  GVST-STEP-FAILED             VALUE 'Y'.
000025                88  GVST-STEP-OK                  VALUE 'N'.
000026            05  FILLER                       PIC X(10).
