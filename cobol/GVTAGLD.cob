000001        IDENTIFICATION DIVISION.
000002        PROGRAM-ID.             GVTAGLD.
000003        AUTHOR.                 R J CARMODY.
000004        INSTALLATION.           GAME VAULT DATA SERVICES - BATCH.
000005        DATE-WRITTEN.           01/03/1987.
000006        DATE-COMPILED.
000007        SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000008       ***************************************************************
000009       *                                                             *
000010       *A    ABSTRACT..                                              *
000011       *  TAG-LOAD (U2) READS THE STEAMSPY TAG MATRIX EXTRACT - ONE  *
000012       *  ROW PER GAME, ONE COLUMN PER TAG NAME - AND, FOR EVERY     *
000013       *  CELL WHOSE VALUE IS A POSITIVE VOTE COUNT, LINKS THE GAME  *
000014       *  TO THAT TAG.  THE TAG NAME IS CREATED IN THE TAG STORE ON  *
000015       *  FIRST SIGHT.  CALLED BY GVIMPRT (U7) AS STEP 2.            *
000016       *                                                             *
000017       *J    JCL..                                                   *
000018       *                                                              *
000019       * //GVTAGLD  EXEC PGM=GVTAGLD                                 *
000020       * //SYSOUT   DD SYSOUT=*                                      *
000021       * //TAGIN    DD DISP=SHR,DSN=T54.GAMEVLT.STEAMSPY.TAGDATA      *
000022       * //GAMEVSAM DD DISP=SHR,DSN=P54.GV.BASEB.GAMEMSTR             *
000023       * //TAGVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.TAGNAME              *
000024       * //GTLVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GAMETAG              *
000025       *                                                              *
000026       *P    ENTRY PARAMETERS..                                      *
000027       *     LK-STATISTICS (COPYBOOK GVSTATS) RETURNED TO CALLER.     *
000028       *                                                              *
000029       *E    ERRORS DETECTED BY THIS ELEMENT..                       *
000030       *     I/O ERROR ON TAGIN OR ANY VSAM STORE.  HEADER WITH       *
000031       *     FEWER THAN 2 COLUMNS ABORTS THE STEP (EMPTY STATISTICS).*
000032       *                                                              *
000033       *C    ELEMENTS INVOKED BY THIS ELEMENT..                      *
000034       *                                                              *
000035       *     CKVSAMIO ---- VSAM I/O INTERFACE                        *
000036       *     GVPARSE  ---- SHARED FIELD-PARSING LIBRARY (U9)         *
000037       *                                                              *
000038       *U    USER CONSTANTS AND TABLES REFERENCED..                  *
000039       *     NONE                                                    *
000040       *                                                              *
000041       *   CHANGE LOG                                                 *
000042       *   ----------                                                 *
000043       *   01/03/1999  RJC  GV-0003  ORIGINAL PROGRAM.                *
000044       *   17/05/1999  RJC  GV-0011  RAISE MAX TAG COLUMNS TO 60.     *
000045       *   05/08/1999  LMT  GV-0016  ZERO AND NEGATIVE CELLS ARE NOT  *
000046       *                             ERRORS - JUST IGNORED, ROW       *
000047       *                             CONTINUES TO THE NEXT COLUMN.    *
000048       *   14/02/2000  RJC  GV-Y2K1  Y2K REVIEW - NO DATE ARITHMETIC  *
000049       *                             IN THIS PROGRAM.  SIGNED OFF.    *
000050       ***************************************************************
000051        ENVIRONMENT DIVISION.
000052        CONFIGURATION SECTION.
000053        SPECIAL-NAMES.
000054            C01 IS TOP-OF-FORM.
000055        INPUT-OUTPUT SECTION.
000056        FILE-CONTROL.
000057            SELECT TAG-EXTRACT ASSIGN TO TAGIN
000058                ORGANIZATION IS LINE SEQUENTIAL
000059                FILE STATUS IS WS-TAGIN-STATUS.
000060 
000061        DATA DIVISION.
000062        FILE SECTION.
000063        FD  TAG-EXTRACT
000064            RECORDING MODE IS F.
000065        01  TAG-EXTRACT-LINE            PIC X(2000).
000066 
000067        WORKING-STORAGE SECTION.
000068        01  FILLER                   PIC X(32)
000069            VALUE 'GVTAGLD WORKING STORAGE BEGINS '.
000070 
000071            COPY GVIOCOD.
000072            COPY GVTAGLK.
000073            COPY GVGAMMS.
000074            COPY GVSTATS.
000075 
000076        01  GVTG-RECORD-AREA.
000077            COPY GVREFRC REPLACING GVREF-RECORD BY GVTG-RECORD
000078                                    GVREF-NAME BY GVTG-NAME
000079                                    GVREF-CREATE-DATE BY GVTG-CREATE-DATE.
000080 
000081        01  WS-DDNAMES.
000082            05  WS-GAMEVSAM              PIC X(08) VALUE 'GAMEVSAM'.
000083            05  WS-TAGVSAM               PIC X(08) VALUE 'TAGVSAM '.
000084            05  WS-GTLVSAM               PIC X(08) VALUE 'GTLVSAM '.
000085 
000086        01  WS-SWITCHES.
000087            05  WS-TAGIN-STATUS          PIC X(02) VALUE SPACES.
000088            05  WS-EOF-IND               PIC X(01) VALUE 'N'.
000089                88  WS-END-OF-FILE           VALUE 'Y'.
000090            05  WS-HEADER-BAD-IND        PIC X(01) VALUE 'N'.
000091                88  WS-HEADER-BAD            VALUE 'Y'.
000092            05  WS-GAME-EXISTS-IND       PIC X(01) VALUE 'N'.
000093                88  WS-GAME-EXISTS           VALUE 'Y'.
000094            05  WS-ROW-BAD-IND           PIC X(01) VALUE 'N'.
000095                88  WS-ROW-BAD               VALUE 'Y'.
000096            05  WS-LINK-EXISTS-IND       PIC X(01) VALUE 'N'.
000097                88  WS-LINK-EXISTS           VALUE 'Y'.
000098 
000099        01  WS-COUNTERS.
000100            05  WS-TOKEN-COUNT           PIC S9(04) COMP VALUE ZERO.
000101            05  WS-PTR                   PIC S9(04) COMP VALUE ZERO.
000102            05  WS-SUB                   PIC S9(03) COMP VALUE ZERO.
000103 
000104        01  WS-TIME-WORK.
000105            05  WS-START-TIME            PIC 9(08) VALUE ZERO.
000106            05  WS-START-TIME-R REDEFINES WS-START-TIME.
000107                10  WS-START-HH          PIC 9(02).
000108                10  WS-START-MM          PIC 9(02).
000109                10  WS-START-SS          PIC 9(02).
000110                10  WS-START-HH2         PIC 9(02).
000111            05  WS-END-TIME              PIC 9(08) VALUE ZERO.
000112            05  WS-END-TIME-R REDEFINES WS-END-TIME.
000113                10  WS-END-HH            PIC 9(02).
000114                10  WS-END-MM            PIC 9(02).
000115                10  WS-END-SS            PIC 9(02).
000116                10  WS-END-HH2           PIC 9(02).
000117            05  WS-START-SECS            PIC 9(07)V9(02) VALUE ZERO.
000118            05  WS-END-SECS              PIC 9(07)V9(02) VALUE ZERO.
000119 
000120        01  WS-ROW-WORK.
000121            05  WS-APP-ID-TEXT           PIC X(40).
000122            05  WS-APP-ID-TEXT-R REDEFINES WS-APP-ID-TEXT.
000123                10  WS-APP-ID-CHAR       PIC X(01) OCCURS 40 TIMES.
000124            05  WS-ROW-APP-ID            PIC 9(09).
000125            05  FILLER                   PIC X(05).
000126 
000127            COPY GVPPARM.
000128 
000129        LINKAGE SECTION.
000130        01  LK-CALLED-IND                PIC X(01).
000131            COPY GVSTATS REPLACING GVST-STATISTICS BY LK-STATISTICS.
000132 
000133        PROCEDURE DIVISION USING LK-CALLED-IND LK-STATISTICS.
000134 
000135        0000-CONTROL-PROCESS.
000136            PERFORM 100-INITIALIZATION THRU 100-EXIT
000137            IF NOT WS-HEADER-BAD
000138                PERFORM 300-MAIN-PROCESS THRU 300-EXIT
000139                    UNTIL WS-END-OF-FILE
000140            END-IF
000141            PERFORM 800-CLOSE-FILES THRU 800-EXIT
000142            PERFORM 900-PRINT-STATISTICS THRU 900-EXIT
000143            MOVE GVST-STATISTICS TO LK-STATISTICS
000144            GOBACK
000145            .
000146 
000147       ***************************************************************
000148       *          100 - INITIALIZATION AND HEADER PARSE               *
000149       ***************************************************************
000150        100-INITIALIZATION.
000151            MOVE 'TAG-LOAD' TO GVST-STEP-NAME
000152            SET GVST-STEP-OK TO TRUE
000153            MOVE SPACE TO WS-EOF-IND
000154            ACCEPT WS-START-TIME FROM TIME
000155            OPEN INPUT TAG-EXTRACT
000156            IF WS-TAGIN-STATUS NOT = '00'
000157                DISPLAY 'GVTAGLD - CANNOT OPEN TAGIN, STATUS='
000158                    WS-TAGIN-STATUS
000159                GO TO 999-ABEND
000160            END-IF
000161            MOVE '3' TO GV-IO-CODE
000162            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000163                GVGM-RECORD GVGM-KEY
000164            CALL 'CKVSAMIO' USING GV-IO-CODE WS-TAGVSAM
000165                GVTG-RECORD GVTG-NAME
000166            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GTLVSAM
000167                GVTL-LINK-RECORD GVTL-LINK-KEY
000168            PERFORM 110-READ-HEADER-LINE THRU 110-EXIT
000169            .
000170        100-EXIT.
000171            EXIT.
000172 
000173        110-READ-HEADER-LINE.
000174            READ TAG-EXTRACT
000175                AT END
000176                    SET WS-HEADER-BAD TO TRUE
000177                    GO TO 110-EXIT
000178            END-READ
000179            MOVE ZERO TO WS-TOKEN-COUNT
000180            MOVE ZERO TO GVTL-TAG-COL-COUNT
000181            MOVE 1 TO WS-PTR
000182            PERFORM 120-SPLIT-HEADER-COLUMN THRU 120-EXIT
000183                UNTIL WS-PTR > 2000 OR GVTL-TAG-COL-COUNT = 60
000184            IF WS-TOKEN-COUNT < 2
000185                SET WS-HEADER-BAD TO TRUE
000186            END-IF
000187            .
000188        110-EXIT.
000189            EXIT.
000190 
000191        120-SPLIT-HEADER-COLUMN.
000192            ADD 1 TO WS-TOKEN-COUNT
000193            IF WS-TOKEN-COUNT = 1
000194                UNSTRING TAG-EXTRACT-LINE DELIMITED BY ','
000195                    INTO WS-APP-ID-TEXT WITH POINTER WS-PTR
000196                END-UNSTRING
000197            ELSE
000198                ADD 1 TO GVTL-TAG-COL-COUNT
000199                UNSTRING TAG-EXTRACT-LINE DELIMITED BY ','
000200                    INTO GVTL-TAG-COL-NAME(GVTL-TAG-COL-COUNT)
000201                    WITH POINTER WS-PTR
000202                END-UNSTRING
000203            END-IF
000204            .
000205        120-EXIT.
000206            EXIT.
000207 
000208       ***************************************************************
000209       *                     300 - MAIN PROCESS                      *
000210       ***************************************************************
000211        300-MAIN-PROCESS.
000212            PERFORM 310-READ-DATA-ROW THRU 310-EXIT
000213            IF NOT WS-END-OF-FILE
000214                PERFORM 320-PROCESS-ROW THRU 320-EXIT
000215            END-IF
000216            .
000217        300-EXIT.
000218            EXIT.
000219 
000220        310-READ-DATA-ROW.
000221            READ TAG-EXTRACT
000222                AT END
000223                    SET WS-END-OF-FILE TO TRUE
000224            END-READ
000225            .
000226        310-EXIT.
000227            EXIT.
000228 
000229        320-PROCESS-ROW.
000230            ADD 1 TO GVST-PROCESSED
000231            SET WS-ROW-BAD TO FALSE
000232            MOVE ZERO TO WS-TOKEN-COUNT
000233            MOVE 1 TO WS-PTR
000234            PERFORM 330-SPLIT-ROW-COLUMN THRU 330-EXIT
000235                UNTIL WS-PTR > 2000 OR WS-TOKEN-COUNT > GVTL-TAG-COL-COUNT
000236            IF WS-TOKEN-COUNT < 2
000237                SET WS-ROW-BAD TO TRUE
000238            END-IF
000239            IF NOT WS-ROW-BAD
000240                PERFORM 340-VALIDATE-APP-ID THRU 340-EXIT
000241            END-IF
000242            IF WS-ROW-BAD
000243                ADD 1 TO GVST-SKIPPED
000244            ELSE
000245                PERFORM 350-SCAN-TAG-COLUMNS THRU 350-EXIT
000246                    VARYING WS-SUB FROM 1 BY 1
000247                    UNTIL WS-SUB > GVTL-TAG-COL-COUNT
000248            END-IF
000249            .
000250        320-EXIT.
000251            EXIT.
000252 
000253        330-SPLIT-ROW-COLUMN.
000254            ADD 1 TO WS-TOKEN-COUNT
000255            IF WS-TOKEN-COUNT = 1
000256                UNSTRING TAG-EXTRACT-LINE DELIMITED BY ','
000257                    INTO WS-APP-ID-TEXT WITH POINTER WS-PTR
000258                END-UNSTRING
000259            ELSE
000260                UNSTRING TAG-EXTRACT-LINE DELIMITED BY ','
000261                    INTO GVTL-TAG-COL-CELL(WS-TOKEN-COUNT - 1)
000262                    WITH POINTER WS-PTR
000263                END-UNSTRING
000264            END-IF
000265            .
000266        330-EXIT.
000267            EXIT.
000268 
000269        340-VALIDATE-APP-ID.
000270       *   SCRAPED TAG ROWS SOMETIMES CARRY A STRAY LEADING QUOTE  *
000271       *   ON THE APP-ID COLUMN - DROP IT BEFORE HANDING THE       *
000272       *   COLUMN TO GVPARSE OR THE INTEGER PARSE FAILS THE ROW.   *
000273            IF WS-APP-ID-CHAR(1) = '"'
000274                MOVE WS-APP-ID-TEXT(2:39) TO WS-APP-ID-TEXT
000275            END-IF
000276            MOVE WS-APP-ID-TEXT TO GVPR-INPUT-TEXT
000277            SET GVPR-FN-PARSE-INTEGER TO TRUE
000278            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000279            IF GVPR-WAS-INVALID
000280                SET WS-ROW-BAD TO TRUE
000281            ELSE
000282                MOVE GVPR-OUTPUT-INT TO WS-ROW-APP-ID GVGM-APP-ID
000283                MOVE '8' TO GV-IO-CODE
000284                CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000285                    GVGM-RECORD GVGM-KEY
000286                IF NOT GV-IO-COMPLETED
000287                    SET WS-ROW-BAD TO TRUE
000288                END-IF
000289            END-IF
000290            .
000291        340-EXIT.
000292            EXIT.
000293 
000294       ***************************************************************
000295       *   350 - PER-COLUMN VOTE SCAN                                *
000296       ***************************************************************
000297        350-SCAN-TAG-COLUMNS.
000298            MOVE GVTL-TAG-COL-CELL(WS-SUB) TO GVPR-INPUT-TEXT
000299            SET GVPR-FN-PARSE-INTEGER TO TRUE
000300            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000301            IF GVPR-WAS-VALID AND GVPR-OUTPUT-INT > ZERO
000302                MOVE GVPR-OUTPUT-INT TO GVTL-TAG-COL-VOTES(WS-SUB)
000303                PERFORM 360-FIND-OR-CREATE-TAG THRU 360-EXIT
000304                PERFORM 370-CREATE-LINK-IF-NEW THRU 370-EXIT
000305            END-IF
000306            .
000307        350-EXIT.
000308            EXIT.
000309 
000310        360-FIND-OR-CREATE-TAG.
000311            MOVE GVTL-TAG-COL-NAME(WS-SUB) TO GVTG-NAME
000312            MOVE '8' TO GV-IO-CODE
000313            CALL 'CKVSAMIO' USING GV-IO-CODE WS-TAGVSAM
000314                GVTG-RECORD GVTG-NAME
000315            IF NOT GV-IO-COMPLETED
000316                MOVE GVTL-TAG-COL-NAME(WS-SUB) TO GVTG-NAME
000317                MOVE ZERO TO GVTG-CREATE-DATE
000318                MOVE '9' TO GV-IO-CODE
000319                CALL 'CKVSAMIO' USING GV-IO-CODE WS-TAGVSAM
000320                    GVTG-RECORD GVTG-NAME
000321                ADD 1 TO GVST-TAGS-CREATED
000322            END-IF
000323            .
000324        360-EXIT.
000325            EXIT.
000326 
000327        370-CREATE-LINK-IF-NEW.
000328            MOVE WS-ROW-APP-ID TO GVTL-APP-ID
000329            MOVE GVTL-TAG-COL-NAME(WS-SUB) TO GVTL-TAG-NAME
000330            SET WS-LINK-EXISTS TO FALSE
000331            MOVE '8' TO GV-IO-CODE
000332            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GTLVSAM
000333                GVTL-LINK-RECORD GVTL-LINK-KEY
000334            IF GV-IO-COMPLETED
000335                SET WS-LINK-EXISTS TO TRUE
000336            ELSE
000337                MOVE WS-ROW-APP-ID TO GVTL-APP-ID
000338                MOVE GVTL-TAG-COL-NAME(WS-SUB) TO GVTL-TAG-NAME
000339                MOVE '9' TO GV-IO-CODE
000340                CALL 'CKVSAMIO' USING GV-IO-CODE WS-GTLVSAM
000341                    GVTL-LINK-RECORD GVTL-LINK-KEY
000342                ADD 1 TO GVST-LINKS-CREATED
000343                ADD 1 TO GVST-CREATED
000344            END-IF
000345            .
000346        370-EXIT.
000347            EXIT.
000348 
000349       ***************************************************************
000350       *                     800 - CLOSE FILES                       *
000351       ***************************************************************
000352        800-CLOSE-FILES.
000353            CLOSE TAG-EXTRACT
000354            MOVE '5' TO GV-IO-CODE
000355            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000356                GVGM-RECORD GVGM-KEY
000357            CALL 'CKVSAMIO' USING GV-IO-CODE WS-TAGVSAM
000358                GVTG-RECORD GVTG-NAME
000359            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GTLVSAM
000360                GVTL-LINK-RECORD GVTL-LINK-KEY
000361            .
000362        800-EXIT.
000363            EXIT.
000364 
000365       ***************************************************************
000366       *                900 - PRINT STATISTICS BANNER                *
000367       ***************************************************************
000368        900-PRINT-STATISTICS.
000369            PERFORM 890-COMPUTE-ELAPSED THRU 890-EXIT
000370            DISPLAY '======================================'
000371                    '================================'
000372            DISPLAY 'FINAL STATISTICS - TAG-LOAD'
000373            DISPLAY '======================================'
000374                    '================================'
000375            DISPLAY 'LINES PROCESSED:      ' GVST-PROCESSED
000376            DISPLAY 'NEW TAGS CREATED:     ' GVST-TAGS-CREATED
000377            DISPLAY 'GAME-TAG LINKS MADE:  ' GVST-LINKS-CREATED
000378            DISPLAY 'LINES SKIPPED:        ' GVST-SKIPPED
000379            DISPLAY 'TOTAL TIME:           ' GVST-ELAPSED-SECONDS
000380                ' SECONDS'
000381            DISPLAY '======================================'
000382                    '================================'
000383            .
000384        900-EXIT.
000385            EXIT.
000386 
000387       ***************************************************************
000388       *   890 - COMPUTE ELAPSED WALL TIME FOR THIS STEP              *
000389       ***************************************************************
000390        890-COMPUTE-ELAPSED.
000391            ACCEPT WS-END-TIME FROM TIME
000392            COMPUTE WS-START-SECS =
000393                WS-START-HH * 3600 + WS-START-MM * 60 + WS-START-SS
000394                + WS-START-HH2 / 100
000395            COMPUTE WS-END-SECS =
000396                WS-END-HH * 3600 + WS-END-MM * 60 + WS-END-SS
000397                + WS-END-HH2 / 100
000398            IF WS-END-SECS >= WS-START-SECS
000399                COMPUTE GVST-ELAPSED-SECONDS =
000400                    WS-END-SECS - WS-START-SECS
000401            ELSE
000402                COMPUTE GVST-ELAPSED-SECONDS =
000403                    WS-END-SECS - WS-START-SECS + 86400
000404            END-IF
000405            .
000406        890-EXIT.
000407            EXIT.
000408 
000409       ***************************************************************
000410       *                     999 - ABEND                              *
000411       ***************************************************************
000412        999-ABEND.
000413            SET GVST-STEP-FAILED TO TRUE
000414            MOVE GVST-STATISTICS TO LK-STATISTICS
000415            CALL 'CKABEND'
000416            GOBACK
000417            .
