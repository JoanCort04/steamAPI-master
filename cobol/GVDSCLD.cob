000001        IDENTIFICATION DIVISION.
000002        PROGRAM-ID.             GVDSCLD.
000003        AUTHOR.                 R J CARMODY.
000004        INSTALLATION.           GAME VAULT DATA SERVICES - BATCH.
000005        DATE-WRITTEN.           01/04/1987.
000006        DATE-COMPILED.
000007        SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000008       ***************************************************************
000009       *                                                             *
000010       *A    ABSTRACT..                                              *
000011       *  DESCRIPTION-LOAD (U3) READS THE GAME DESCRIPTIONS EXTRACT  *
000012       *  AND WRITES ONE DESCRIPTION RECORD PER GAME TO DSCVSAM.     *
000013       *  THE HEADER MUST MATCH THE EXPECTED FOUR COLUMNS EXACTLY -  *
000014       *  IF IT DOES NOT, THE STEP ABORTS WITH EMPTY STATISTICS.     *
000015       *  CALLED BY GVIMPRT (U7) AS STEP 3.                          *
000016       *                                                             *
000017       *J    JCL..                                                   *
000018       *                                                              *
000019       * //GVDSCLD  EXEC PGM=GVDSCLD                                 *
000020       * //SYSOUT   DD SYSOUT=*                                      *
000021       * //DSCIN    DD DISP=SHR,DSN=T54.GAMEVLT.STEAM.DESCRIPTIONS    *
000022       * //GAMEVSAM DD DISP=SHR,DSN=P54.GV.BASEB.GAMEMSTR             *
000023       * //DSCVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GAMEDESC             *
000024       *                                                              *
000025       *P    ENTRY PARAMETERS..                                      *
000026       *     LK-STATISTICS (COPYBOOK GVSTATS) RETURNED TO CALLER.     *
000027       *                                                              *
000028       *E    ERRORS DETECTED BY THIS ELEMENT..                       *
000029       *     I/O ERROR ON DSCIN OR EITHER VSAM STORE.  BAD HEADER     *
000030       *     ABORTS THE STEP.                                        *
000031       *                                                              *
000032       *C    ELEMENTS INVOKED BY THIS ELEMENT..                      *
000033       *                                                              *
000034       *     CKVSAMIO ---- VSAM I/O INTERFACE                        *
000035       *     GVPARSE  ---- SHARED FIELD-PARSING LIBRARY (U9)         *
000036       *                                                              *
000037       *U    USER CONSTANTS AND TABLES REFERENCED..                  *
000038       *     NONE                                                    *
000039       *                                                              *
000040       *   CHANGE LOG                                                 *
000041       *   ----------                                                 *
000042       *   01/04/1999  RJC  GV-0004  ORIGINAL PROGRAM.                *
000043       *   22/06/1999  RJC  GV-0014  SKIP ROW IF DESCRIPTION ALREADY  *
000044       *                             ON FILE FOR THE APP-ID.          *
000045       *   14/02/2000  RJC  GV-Y2K1  Y2K REVIEW - NO DATE ARITHMETIC  *
000046       *                             IN THIS PROGRAM.  SIGNED OFF.    *
000047       *   09/09/2003  DPK  GV-0044  BATCH-OF-1000 COMMIT PATTERN     *
000048       *                             ADDED TO MATCH GVGAMLD (GV-0024).*
000049       ***************************************************************
000050        ENVIRONMENT DIVISION.
000051        CONFIGURATION SECTION.
000052        SPECIAL-NAMES.
000053            C01 IS TOP-OF-FORM.
000054        INPUT-OUTPUT SECTION.
000055        FILE-CONTROL.
000056            SELECT DESC-EXTRACT ASSIGN TO DSCIN
000057                ORGANIZATION IS LINE SEQUENTIAL
000058                FILE STATUS IS WS-DSCIN-STATUS.
000059 
000060        DATA DIVISION.
000061        FILE SECTION.
000062        FD  DESC-EXTRACT
000063            RECORDING MODE IS F.
000064        01  DESC-EXTRACT-LINE           PIC X(650).
000065 
000066        WORKING-STORAGE SECTION.
000067        01  FILLER                   PIC X(32)
000068            VALUE 'GVDSCLD WORKING STORAGE BEGINS '.
000069 
000070            COPY GVIOCOD.
000071            COPY GVDESCR.
000072            COPY GVGAMMS.
000073            COPY GVSTATS.
000074 
000075        01  WS-DDNAMES.
000076            05  WS-GAMEVSAM              PIC X(08) VALUE 'GAMEVSAM'.
000077            05  WS-DSCVSAM               PIC X(08) VALUE 'DSCVSAM '.
000078 
000079        01  WS-SWITCHES.
000080            05  WS-DSCIN-STATUS          PIC X(02) VALUE SPACES.
000081            05  WS-EOF-IND               PIC X(01) VALUE 'N'.
000082                88  WS-END-OF-FILE           VALUE 'Y'.
000083            05  WS-HEADER-BAD-IND        PIC X(01) VALUE 'N'.
000084                88  WS-HEADER-BAD            VALUE 'Y'.
000085            05  WS-ROW-BAD-IND           PIC X(01) VALUE 'N'.
000086                88  WS-ROW-BAD               VALUE 'Y'.
000087            05  WS-BATCH-FAILED-IND      PIC X(01) VALUE 'N'.
000088                88  WS-BATCH-FAILED          VALUE 'Y'.
000089 
000090        01  WS-COUNTERS.
000091            05  WS-TOKEN-COUNT           PIC S9(03) COMP VALUE ZERO.
000092            05  WS-BATCH-COUNT           PIC S9(05) COMP VALUE ZERO.
000093 
000094        01  WS-TIME-WORK.
000095            05  WS-START-TIME            PIC 9(08) VALUE ZERO.
000096            05  WS-START-TIME-R REDEFINES WS-START-TIME.
000097                10  WS-START-HH          PIC 9(02).
000098                10  WS-START-MM          PIC 9(02).
000099                10  WS-START-SS          PIC 9(02).
000100                10  WS-START-HH2         PIC 9(02).
000101            05  WS-END-TIME              PIC 9(08) VALUE ZERO.
000102            05  WS-END-TIME-R REDEFINES WS-END-TIME.
000103                10  WS-END-HH            PIC 9(02).
000104                10  WS-END-MM            PIC 9(02).
000105                10  WS-END-SS            PIC 9(02).
000106                10  WS-END-HH2           PIC 9(02).
000107            05  WS-START-SECS            PIC 9(07)V9(02) VALUE ZERO.
000108            05  WS-END-SECS              PIC 9(07)V9(02) VALUE ZERO.
000109            05  WS-SPEED                 PIC 9(07)V9(02) VALUE ZERO.
000110 
000111        01  WS-ROW-FIELDS.
000112            05  WS-COL-APP-ID            PIC X(40).
000113            05  WS-COL-DETAILED          PIC X(200).
000114            05  WS-COL-ABOUT             PIC X(200).
000115            05  WS-COL-SHORT             PIC X(200).
000116            05  WS-ROW-APP-ID            PIC 9(09).
000117            05  WS-ROW-APP-ID-R REDEFINES WS-ROW-APP-ID.
000118                10  FILLER               PIC 9(04).
000119                10  WS-ROW-APP-ID-LOW4   PIC 9(05).
000120 
000121            COPY GVPPARM.
000122 
000123        LINKAGE SECTION.
000124        01  LK-CALLED-IND                PIC X(01).
000125            COPY GVSTATS REPLACING GVST-STATISTICS BY LK-STATISTICS.
000126 
000127        PROCEDURE DIVISION USING LK-CALLED-IND LK-STATISTICS.
000128 
000129        0000-CONTROL-PROCESS.
000130            PERFORM 100-INITIALIZATION THRU 100-EXIT
000131            IF NOT WS-HEADER-BAD
000132                PERFORM 300-MAIN-PROCESS THRU 300-EXIT
000133                    UNTIL WS-END-OF-FILE
000134                PERFORM 700-FLUSH-BATCH THRU 700-EXIT
000135            END-IF
000136            PERFORM 800-CLOSE-FILES THRU 800-EXIT
000137            PERFORM 900-PRINT-STATISTICS THRU 900-EXIT
000138            MOVE GVST-STATISTICS TO LK-STATISTICS
000139            GOBACK
000140            .
000141 
000142       ***************************************************************
000143       *          100 - INITIALIZATION AND HEADER VALIDATION          *
000144       ***************************************************************
000145        100-INITIALIZATION.
000146            MOVE 'DESCRIPTION-LOAD' TO GVST-STEP-NAME
000147            SET GVST-STEP-OK TO TRUE
000148            MOVE SPACE TO WS-EOF-IND
000149            ACCEPT WS-START-TIME FROM TIME
000150            OPEN INPUT DESC-EXTRACT
000151            IF WS-DSCIN-STATUS NOT = '00'
000152                DISPLAY 'GVDSCLD - CANNOT OPEN DSCIN, STATUS='
000153                    WS-DSCIN-STATUS
000154                GO TO 999-ABEND
000155            END-IF
000156            MOVE '3' TO GV-IO-CODE
000157            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000158                GVGM-RECORD GVGM-KEY
000159            CALL 'CKVSAMIO' USING GV-IO-CODE WS-DSCVSAM
000160                GVDS-RECORD GVDS-KEY
000161            PERFORM 110-VALIDATE-HEADER THRU 110-EXIT
000162            .
000163        100-EXIT.
000164            EXIT.
000165 
000166        110-VALIDATE-HEADER.
000167            READ DESC-EXTRACT
000168                AT END
000169                    SET WS-HEADER-BAD TO TRUE
000170                    GO TO 110-EXIT
000171            END-READ
000172            MOVE DESC-EXTRACT-LINE TO GVPR-HEADER-LINE
000173            MOVE SPACES TO GVPR-EXPECTED-SPEC
000174            STRING 'STEAM_APPID;DETAILED_DESCRIPTION;ABOUT_THE_GAME;'
000175                   'SHORT_DESCRIPTION' DELIMITED BY SIZE
000176                INTO GVPR-EXPECTED-SPEC
000177            END-STRING
000178            SET GVPR-FN-HEADER-VALIDATE TO TRUE
000179            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000180            IF GVPR-WAS-INVALID
000181                SET WS-HEADER-BAD TO TRUE
000182            END-IF
000183            .
000184        110-EXIT.
000185            EXIT.
000186 
000187       ***************************************************************
000188       *                     300 - MAIN PROCESS                      *
000189       ***************************************************************
000190        300-MAIN-PROCESS.
000191            PERFORM 310-READ-DATA-ROW THRU 310-EXIT
000192            IF NOT WS-END-OF-FILE
000193                PERFORM 320-PROCESS-ROW THRU 320-EXIT
000194            END-IF
000195            .
000196        300-EXIT.
000197            EXIT.
000198 
000199        310-READ-DATA-ROW.
000200            READ DESC-EXTRACT
000201                AT END
000202                    SET WS-END-OF-FILE TO TRUE
000203            END-READ
000204            .
000205        310-EXIT.
000206            EXIT.
000207 
000208        320-PROCESS-ROW.
000209            ADD 1 TO GVST-PROCESSED
000210            SET WS-ROW-BAD TO FALSE
000211            UNSTRING DESC-EXTRACT-LINE DELIMITED BY ','
000212                INTO WS-COL-APP-ID WS-COL-DETAILED
000213                     WS-COL-ABOUT   WS-COL-SHORT
000214                TALLYING IN WS-TOKEN-COUNT
000215            END-UNSTRING
000216            IF WS-TOKEN-COUNT < 4
000217                SET WS-ROW-BAD TO TRUE
000218            ELSE
000219                MOVE WS-COL-APP-ID TO GVPR-INPUT-TEXT
000220                SET GVPR-FN-PARSE-INTEGER TO TRUE
000221                CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000222                IF GVPR-WAS-INVALID
000223                    SET WS-ROW-BAD TO TRUE
000224                ELSE
000225                    MOVE GVPR-OUTPUT-INT TO WS-ROW-APP-ID
000226                    PERFORM 330-CHECK-GAME-AND-DESC THRU 330-EXIT
000227                END-IF
000228            END-IF
000229            IF WS-ROW-BAD
000230                ADD 1 TO GVST-SKIPPED
000231            ELSE
000232                PERFORM 400-BUILD-AND-WRITE THRU 400-EXIT
000233            END-IF
000234            .
000235        320-EXIT.
000236            EXIT.
000237 
000238        330-CHECK-GAME-AND-DESC.
000239            MOVE WS-ROW-APP-ID TO GVGM-APP-ID
000240            MOVE '8' TO GV-IO-CODE
000241            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000242                GVGM-RECORD GVGM-KEY
000243            IF NOT GV-IO-COMPLETED
000244                SET WS-ROW-BAD TO TRUE
000245            ELSE
000246                MOVE WS-ROW-APP-ID TO GVDS-APP-ID
000247                MOVE '8' TO GV-IO-CODE
000248                CALL 'CKVSAMIO' USING GV-IO-CODE WS-DSCVSAM
000249                    GVDS-RECORD GVDS-KEY
000250                IF GV-IO-COMPLETED
000251                    SET WS-ROW-BAD TO TRUE
000252                END-IF
000253            END-IF
000254            .
000255        330-EXIT.
000256            EXIT.
000257 
000258       ***************************************************************
000259       *            400 - BUILD DESCRIPTION RECORD AND WRITE          *
000260       ***************************************************************
000261        400-BUILD-AND-WRITE.
000262            MOVE WS-ROW-APP-ID TO GVDS-APP-ID
000263            MOVE WS-COL-DETAILED TO GVDS-DETAILED-DESCRIPTION
000264            MOVE WS-COL-ABOUT TO GVDS-ABOUT-THE-GAME
000265            MOVE WS-COL-SHORT TO GVDS-SHORT-DESCRIPTION
000266            MOVE '9' TO GV-IO-CODE
000267            CALL 'CKVSAMIO' USING GV-IO-CODE WS-DSCVSAM
000268                GVDS-RECORD GVDS-KEY
000269            IF NOT GV-IO-COMPLETED
000270                SET WS-BATCH-FAILED TO TRUE
000271            END-IF
000272            ADD 1 TO GVST-CREATED
000273            ADD 1 TO WS-BATCH-COUNT
000274            IF WS-BATCH-COUNT = 1000
000275                PERFORM 700-FLUSH-BATCH THRU 700-EXIT
000276            END-IF
000277            .
000278        400-EXIT.
000279            EXIT.
000280 
000281       ***************************************************************
000282       *   700 - BATCH BOUNDARY - ROLL BACK STATISTICS ON FAILURE     *
000283       ***************************************************************
000284        700-FLUSH-BATCH.
000285            IF WS-BATCH-FAILED
000286                SUBTRACT WS-BATCH-COUNT FROM GVST-CREATED
000287                ADD WS-BATCH-COUNT TO GVST-SKIPPED
000288                SET GVST-STEP-FAILED TO TRUE
000289            END-IF
000290            MOVE ZERO TO WS-BATCH-COUNT
000291            SET WS-BATCH-FAILED TO FALSE
000292            .
000293        700-EXIT.
000294            EXIT.
000295 
000296       ***************************************************************
000297       *                     800 - CLOSE FILES                       *
000298       ***************************************************************
000299        800-CLOSE-FILES.
000300            CLOSE DESC-EXTRACT
000301            MOVE '5' TO GV-IO-CODE
000302            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000303                GVGM-RECORD GVGM-KEY
000304            CALL 'CKVSAMIO' USING GV-IO-CODE WS-DSCVSAM
000305                GVDS-RECORD GVDS-KEY
000306            .
000307        800-EXIT.
000308            EXIT.
000309 
000310       ***************************************************************
000311       *                900 - PRINT STATISTICS BANNER                *
000312       ***************************************************************
000313        900-PRINT-STATISTICS.
000314            PERFORM 890-COMPUTE-ELAPSED THRU 890-EXIT
000315            DISPLAY '======================================'
000316                    '================================'
000317            DISPLAY 'FINAL STATISTICS - DESCRIPTION-LOAD'
000318            DISPLAY '======================================'
000319                    '================================'
000320            DISPLAY 'LINES PROCESSED:      ' GVST-PROCESSED
000321            DISPLAY 'ENTITIES CREATED:     ' GVST-CREATED
000322            DISPLAY 'RECORDS SKIPPED:      ' GVST-SKIPPED
000323            DISPLAY 'TOTAL TIME:           ' GVST-ELAPSED-SECONDS
000324                ' SECONDS'
000325            IF GVST-ELAPSED-SECONDS > ZERO
000326                COMPUTE WS-SPEED ROUNDED =
000327                    GVST-CREATED / GVST-ELAPSED-SECONDS
000328                DISPLAY 'SPEED:                ' WS-SPEED
000329                    ' ENTITIES/SECOND'
000330            END-IF
000331            DISPLAY '======================================'
000332                    '================================'
000333            .
000334        900-EXIT.
000335            EXIT.
000336 
000337       ***************************************************************
000338       *   890 - COMPUTE ELAPSED WALL TIME FOR THIS STEP              *
000339       ***************************************************************
000340        890-COMPUTE-ELAPSED.
000341            ACCEPT WS-END-TIME FROM TIME
000342            COMPUTE WS-START-SECS =
000343                WS-START-HH * 3600 + WS-START-MM * 60 + WS-START-SS
000344                + WS-START-HH2 / 100
000345            COMPUTE WS-END-SECS =
000346                WS-END-HH * 3600 + WS-END-MM * 60 + WS-END-SS
000347                + WS-END-HH2 / 100
000348            IF WS-END-SECS >= WS-START-SECS
000349                COMPUTE GVST-ELAPSED-SECONDS =
000350                    WS-END-SECS - WS-START-SECS
000351            ELSE
000352                COMPUTE GVST-ELAPSED-SECONDS =
000353                    WS-END-SECS - WS-START-SECS + 86400
000354            END-IF
000355            .
000356        890-EXIT.
000357            EXIT.
000358 
000359       ***************************************************************
000360       *                     999 - ABEND                              *
000361       ***************************************************************
000362        999-ABEND.
000363            SET GVST-STEP-FAILED TO TRUE
000364            MOVE GVST-STATISTICS TO LK-STATISTICS
000365            CALL 'CKABEND'
000366            GOBACK
000367            .
