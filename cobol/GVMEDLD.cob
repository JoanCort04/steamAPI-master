000001        IDENTIFICATION DIVISION.
000002        PROGRAM-ID.             GVMEDLD.
000003        AUTHOR.                 R J CARMODY.
000004        INSTALLATION.           GAME VAULT DATA SERVICES - BATCH.
000005        DATE-WRITTEN.           01/05/1987.
000006        DATE-COMPILED.
000007        SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000008       ***************************************************************
000009       *                                                             *
000010       *A    ABSTRACT..                                              *
000011       *  MEDIA-LOAD (U4) READS THE GAME MEDIA EXTRACT (HEADER       *
000012       *  IMAGE, BACKGROUND, AND EMBEDDED SCREENSHOT/MOVIE LISTS)    *
000013       *  AND WRITES ONE MEDIA RECORD PER GAME TO MEDVSAM.  THE      *
000014       *  SCREENSHOT AND MOVIE COLUMNS ARE TOLERANT, LOOSELY-FORMED  *
000015       *  LIST TEXT - BAD OR EMPTY LIST TEXT MEANS ZERO ENTRIES, NOT *
000016       *  AN ERROR.  CALLED BY GVIMPRT (U7) AS STEP 4.               *
000017       *                                                             *
000018       *J    JCL..                                                   *
000019       *                                                              *
000020       * //GVMEDLD  EXEC PGM=GVMEDLD                                 *
000021       * //SYSOUT   DD SYSOUT=*                                      *
000022       * //MEDIN    DD DISP=SHR,DSN=T54.GAMEVLT.STEAM.MEDIA           *
000023       * //GAMEVSAM DD DISP=SHR,DSN=P54.GV.BASEB.GAMEMSTR             *
000024       * //MEDVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GAMEMEDIA            *
000025       *                                                              *
000026       *P    ENTRY PARAMETERS..                                      *
000027       *     LK-STATISTICS (COPYBOOK GVSTATS) RETURNED TO CALLER.     *
000028       *                                                              *
000029       *E    ERRORS DETECTED BY THIS ELEMENT..                       *
000030       *     I/O ERROR ON MEDIN OR EITHER VSAM STORE.  FLEXIBLE       *
000031       *     HEADER MUST RESOLVE 5 COLUMNS OR THE STEP ABORTS.        *
000032       *                                                              *
000033       *C    ELEMENTS INVOKED BY THIS ELEMENT..                      *
000034       *                                                              *
000035       *     CKVSAMIO ---- VSAM I/O INTERFACE                        *
000036       *     GVPARSE  ---- SHARED FIELD-PARSING LIBRARY (U9)         *
000037       *                                                              *
000038       *U    USER CONSTANTS AND TABLES REFERENCED..                  *
000039       *     NONE                                                    *
000040       *                                                              *
000041       *   CHANGE LOG                                                 *
000042       *   ----------                                                 *
000043       *   01/05/1999  RJC  GV-0005  ORIGINAL PROGRAM.                *
000044       *   30/07/1999  RJC  GV-0015  MOVIE COLUMN PREFERS MP4 MAX     *
000045       *                             QUALITY, FALLS BACK TO WEBM.     *
000046       *   14/02/2000  RJC  GV-Y2K1  Y2K REVIEW - NO DATE ARITHMETIC  *
000047       *                             IN THIS PROGRAM.  SIGNED OFF.    *
000048       *   09/09/2003  DPK  GV-0044  BATCH-OF-1000 COMMIT PATTERN     *
000049       *                             ADDED TO MATCH GVGAMLD (GV-0024).*
000050       *   26/05/2007  MWH  GV-0053  MOVIE COLUMN WAS COLLAPSING ALL  *
000051       *                             ENTRIES ON THE ROW INTO SLOT 1   *
000052       *                             AND SCORING MP4/WEBM PREFERENCE  *
000053       *                             ACROSS THE WHOLE ROW.  420-422   *
000054       *                             REWORKED TO WALK '{' ... '}'     *
000055       *                             ENTRY BOUNDARIES SO EACH ENTRY   *
000056       *                             FILES ITS OWN SLOT IN MOVIES.    *
000057       *   19/02/2008  MWH  GV-0057  AUDIT FINDING - 410-411 HUNTED   *
000058       *                             FOR ANY HTTP(S) TOKEN IN THE     *
000059       *                             SCREENSHOTS COLUMN WITH NO       *
000060       *                             CONCEPT OF ENTRY BOUNDARIES,     *
000061       *                             SO IT WAS CAPTURING THE          *
000062       *                             PATH_THUMBNAIL URL AHEAD OF THE  *
000063       *                             PATH_FULL URL IN EACH OBJECT AND *
000064       *                             BURNING SLOTS ON THUMBNAILS.     *
000065       *                             410-414 REWORKED ON THE SAME     *
000066       *                             '{' ... '}' ENTRY-BOUNDARY       *
000067       *                             PATTERN AS 420-423 SO EACH       *
000068       *                             ENTRY'S PATH_FULL VALUE - AND    *
000069       *                             ONLY THAT VALUE - FILES ITS OWN  *
000070       *                             SLOT IN GVMD-SCREENSHOTS.        *
000071       ***************************************************************
000072        ENVIRONMENT DIVISION.
000073        CONFIGURATION SECTION.
000074        SPECIAL-NAMES.
000075            C01 IS TOP-OF-FORM.
000076        INPUT-OUTPUT SECTION.
000077        FILE-CONTROL.
000078            SELECT MEDIA-EXTRACT ASSIGN TO MEDIN
000079                ORGANIZATION IS LINE SEQUENTIAL
000080                FILE STATUS IS WS-MEDIN-STATUS.
000081 
000082        DATA DIVISION.
000083        FILE SECTION.
000084        FD  MEDIA-EXTRACT
000085            RECORDING MODE IS F.
000086        01  MEDIA-EXTRACT-LINE          PIC X(2000).
000087 
000088        WORKING-STORAGE SECTION.
000089        01  FILLER                   PIC X(32)
000090            VALUE 'GVMEDLD WORKING STORAGE BEGINS '.
000091 
000092            COPY GVIOCOD.
000093            COPY GVMEDIA.
000094            COPY GVGAMMS.
000095            COPY GVSTATS.
000096 
000097        01  WS-DDNAMES.
000098            05  WS-GAMEVSAM              PIC X(08) VALUE 'GAMEVSAM'.
000099            05  WS-MEDVSAM               PIC X(08) VALUE 'MEDVSAM '.
000100            05  FILLER                   PIC X(08).
000101 
000102        01  WS-SWITCHES.
000103            05  WS-MEDIN-STATUS          PIC X(02) VALUE SPACES.
000104            05  WS-EOF-IND               PIC X(01) VALUE 'N'.
000105                88  WS-END-OF-FILE           VALUE 'Y'.
000106            05  WS-HEADER-BAD-IND        PIC X(01) VALUE 'N'.
000107                88  WS-HEADER-BAD            VALUE 'Y'.
000108            05  WS-ROW-BAD-IND           PIC X(01) VALUE 'N'.
000109                88  WS-ROW-BAD               VALUE 'Y'.
000110            05  WS-BATCH-FAILED-IND      PIC X(01) VALUE 'N'.
000111                88  WS-BATCH-FAILED          VALUE 'Y'.
000112            05  WS-MP4-FOUND-IND         PIC X(01) VALUE 'N'.
000113                88  WS-MP4-FOUND             VALUE 'Y'.
000114            05  WS-WEBM-FOUND-IND        PIC X(01) VALUE 'N'.
000115                88  WS-WEBM-FOUND            VALUE 'Y'.
000116            05  WS-IN-MOVIE-ENTRY-IND    PIC X(01) VALUE 'N'.
000117                88  WS-IN-MOVIE-ENTRY        VALUE 'Y'.
000118                88  WS-NOT-IN-MOVIE-ENTRY    VALUE 'N'.
000119           05  WS-IN-SCRN-ENTRY-IND     PIC X(01) VALUE 'N'.
000120               88  WS-IN-SCRN-ENTRY         VALUE 'Y'.
000121               88  WS-NOT-IN-SCRN-ENTRY     VALUE 'N'.
000122            05  FILLER                   PIC X(04).
000123 
000124        01  WS-COUNTERS.
000125            05  WS-TOKEN-COUNT           PIC S9(03) COMP VALUE ZERO.
000126            05  WS-BATCH-COUNT           PIC S9(05) COMP VALUE ZERO.
000127            05  WS-PTR                   PIC S9(04) COMP VALUE ZERO.
000128            05  WS-LIST-LEN              PIC S9(04) COMP VALUE ZERO.
000129            05  WS-SCAN-SUB              PIC S9(04) COMP VALUE ZERO.
000130            05  WS-URL-START             PIC S9(04) COMP VALUE ZERO.
000131            05  WS-URL-END               PIC S9(04) COMP VALUE ZERO.
000132            05  FILLER                   PIC X(05).
000133 
000134        01  WS-TIME-WORK.
000135            05  WS-START-TIME            PIC 9(08) VALUE ZERO.
000136            05  WS-START-TIME-R REDEFINES WS-START-TIME.
000137                10  WS-START-HH          PIC 9(02).
000138                10  WS-START-MM          PIC 9(02).
000139                10  WS-START-SS          PIC 9(02).
000140                10  WS-START-HH2         PIC 9(02).
000141            05  WS-END-TIME              PIC 9(08) VALUE ZERO.
000142            05  WS-END-TIME-R REDEFINES WS-END-TIME.
000143                10  WS-END-HH            PIC 9(02).
000144                10  WS-END-MM            PIC 9(02).
000145                10  WS-END-SS            PIC 9(02).
000146                10  WS-END-HH2           PIC 9(02).
000147            05  WS-START-SECS            PIC 9(07)V9(02) VALUE ZERO.
000148            05  WS-END-SECS              PIC 9(07)V9(02) VALUE ZERO.
000149            05  WS-SPEED                 PIC 9(07)V9(02) VALUE ZERO.
000150            05  FILLER                   PIC X(10).
000151 
000152        01  WS-ROW-FIELDS.
000153            05  WS-COL-APP-ID            PIC X(40).
000154            05  WS-COL-HEADER-IMAGE      PIC X(120).
000155            05  WS-COL-SCREENSHOTS       PIC X(1200).
000156            05  WS-COL-BACKGROUND        PIC X(120).
000157            05  WS-COL-MOVIES            PIC X(1200).
000158            05  WS-ROW-APP-ID            PIC 9(09).
000159            05  FILLER                   PIC X(10).
000160 
000161        01  WS-LIST-SCAN-AREA.
000162            05  WS-LIST-TEXT             PIC X(1200).
000163            05  WS-LIST-TEXT-R REDEFINES WS-LIST-TEXT.
000164                10  WS-LIST-CHAR         PIC X(01) OCCURS 1200 TIMES.
000165            05  WS-BEST-URL              PIC X(120).
000166            05  WS-ENTRY-URL             PIC X(120).
000167            05  FILLER                   PIC X(10).
000168 
000169            COPY GVPPARM.
000170 
000171        LINKAGE SECTION.
000172        01  LK-CALLED-IND                PIC X(01).
000173            COPY GVSTATS REPLACING GVST-STATISTICS BY LK-STATISTICS.
000174 
000175        PROCEDURE DIVISION USING LK-CALLED-IND LK-STATISTICS.
000176 
000177        0000-CONTROL-PROCESS.
000178            PERFORM 100-INITIALIZATION THRU 100-EXIT
000179            IF NOT WS-HEADER-BAD
000180                PERFORM 300-MAIN-PROCESS THRU 300-EXIT
000181                    UNTIL WS-END-OF-FILE
000182                PERFORM 700-FLUSH-BATCH THRU 700-EXIT
000183            END-IF
000184            PERFORM 800-CLOSE-FILES THRU 800-EXIT
000185            PERFORM 900-PRINT-STATISTICS THRU 900-EXIT
000186            MOVE GVST-STATISTICS TO LK-STATISTICS
000187            GOBACK
000188            .
000189 
000190       ***************************************************************
000191       *          100 - INITIALIZATION AND HEADER VALIDATION          *
000192       ***************************************************************
000193        100-INITIALIZATION.
000194            MOVE 'MEDIA-LOAD' TO GVST-STEP-NAME
000195            SET GVST-STEP-OK TO TRUE
000196            MOVE SPACE TO WS-EOF-IND
000197            ACCEPT WS-START-TIME FROM TIME
000198            OPEN INPUT MEDIA-EXTRACT
000199            IF WS-MEDIN-STATUS NOT = '00'
000200                DISPLAY 'GVMEDLD - CANNOT OPEN MEDIN, STATUS='
000201                    WS-MEDIN-STATUS
000202                GO TO 999-ABEND
000203            END-IF
000204            MOVE '3' TO GV-IO-CODE
000205            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000206                GVGM-RECORD GVGM-KEY
000207            CALL 'CKVSAMIO' USING GV-IO-CODE WS-MEDVSAM
000208                GVMD-RECORD GVMD-KEY
000209            PERFORM 110-VALIDATE-HEADER THRU 110-EXIT
000210            .
000211        100-EXIT.
000212            EXIT.
000213 
000214        110-VALIDATE-HEADER.
000215            READ MEDIA-EXTRACT
000216                AT END
000217                    SET WS-HEADER-BAD TO TRUE
000218                    GO TO 110-EXIT
000219            END-READ
000220            MOVE MEDIA-EXTRACT-LINE TO GVPR-HEADER-LINE
000221            MOVE SPACES TO GVPR-EXPECTED-SPEC
000222            STRING 'APPID|STEAM_APPID;HEADER_IMAGE;SCREENSHOTS;'
000223                   'BACKGROUND;MOVIES' DELIMITED BY SIZE
000224                INTO GVPR-EXPECTED-SPEC
000225            END-STRING
000226            SET GVPR-FN-HEADER-VALIDATE TO TRUE
000227            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000228            IF GVPR-WAS-INVALID
000229                SET WS-HEADER-BAD TO TRUE
000230            END-IF
000231            .
000232        110-EXIT.
000233            EXIT.
000234 
000235       ***************************************************************
000236       *                     300 - MAIN PROCESS                      *
000237       ***************************************************************
000238        300-MAIN-PROCESS.
000239            PERFORM 310-READ-DATA-ROW THRU 310-EXIT
000240            IF NOT WS-END-OF-FILE
000241                PERFORM 320-PROCESS-ROW THRU 320-EXIT
000242            END-IF
000243            .
000244        300-EXIT.
000245            EXIT.
000246 
000247        310-READ-DATA-ROW.
000248            READ MEDIA-EXTRACT
000249                AT END
000250                    SET WS-END-OF-FILE TO TRUE
000251            END-READ
000252            .
000253        310-EXIT.
000254            EXIT.
000255 
000256        320-PROCESS-ROW.
000257            ADD 1 TO GVST-PROCESSED
000258            SET WS-ROW-BAD TO FALSE
000259            UNSTRING MEDIA-EXTRACT-LINE DELIMITED BY ','
000260                INTO WS-COL-APP-ID     WS-COL-HEADER-IMAGE
000261                     WS-COL-SCREENSHOTS WS-COL-BACKGROUND
000262                     WS-COL-MOVIES
000263                TALLYING IN WS-TOKEN-COUNT
000264            END-UNSTRING
000265            IF WS-TOKEN-COUNT < 5
000266                SET WS-ROW-BAD TO TRUE
000267            ELSE
000268                MOVE WS-COL-APP-ID TO GVPR-INPUT-TEXT
000269                SET GVPR-FN-PARSE-INTEGER TO TRUE
000270                CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000271                IF GVPR-WAS-INVALID
000272                    SET WS-ROW-BAD TO TRUE
000273                ELSE
000274                    MOVE GVPR-OUTPUT-INT TO WS-ROW-APP-ID
000275                    PERFORM 330-CHECK-GAME-AND-MEDIA THRU 330-EXIT
000276                END-IF
000277            END-IF
000278            IF WS-ROW-BAD
000279                ADD 1 TO GVST-SKIPPED
000280            ELSE
000281                PERFORM 400-BUILD-AND-WRITE THRU 400-EXIT
000282            END-IF
000283            .
000284        320-EXIT.
000285            EXIT.
000286 
000287        330-CHECK-GAME-AND-MEDIA.
000288            MOVE WS-ROW-APP-ID TO GVGM-APP-ID
000289            MOVE '8' TO GV-IO-CODE
000290            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000291                GVGM-RECORD GVGM-KEY
000292            IF NOT GV-IO-COMPLETED
000293                SET WS-ROW-BAD TO TRUE
000294            ELSE
000295                MOVE WS-ROW-APP-ID TO GVMD-APP-ID
000296                MOVE '8' TO GV-IO-CODE
000297                CALL 'CKVSAMIO' USING GV-IO-CODE WS-MEDVSAM
000298                    GVMD-RECORD GVMD-KEY
000299                IF GV-IO-COMPLETED
000300                    SET WS-ROW-BAD TO TRUE
000301                END-IF
000302            END-IF
000303            .
000304        330-EXIT.
000305            EXIT.
000306 
000307       ***************************************************************
000308       *            400 - BUILD MEDIA RECORD AND WRITE                *
000309       ***************************************************************
000310        400-BUILD-AND-WRITE.
000311            MOVE WS-ROW-APP-ID TO GVMD-APP-ID
000312            MOVE SPACES TO GVMD-HEADER-IMAGE
000313            SET GVMD-HAS-HEADER-IMAGE TO FALSE
000314            IF WS-COL-HEADER-IMAGE NOT = SPACES
000315                MOVE WS-COL-HEADER-IMAGE TO GVMD-HEADER-IMAGE
000316                SET GVMD-HAS-HEADER-IMAGE TO TRUE
000317            END-IF
000318            MOVE SPACES TO GVMD-BACKGROUND
000319            SET GVMD-HAS-BACKGROUND TO FALSE
000320            IF WS-COL-BACKGROUND NOT = SPACES
000321                MOVE WS-COL-BACKGROUND TO GVMD-BACKGROUND
000322                SET GVMD-HAS-BACKGROUND TO TRUE
000323            END-IF
000324            MOVE ZERO TO GVMD-SCREENSHOT-COUNT
000325            MOVE ZERO TO GVMD-MOVIE-COUNT
000326            PERFORM 410-EXTRACT-SCREENSHOTS THRU 410-EXIT
000327            PERFORM 420-EXTRACT-MOVIES THRU 420-EXIT
000328            MOVE '9' TO GV-IO-CODE
000329            CALL 'CKVSAMIO' USING GV-IO-CODE WS-MEDVSAM
000330                GVMD-RECORD GVMD-KEY
000331            IF NOT GV-IO-COMPLETED
000332                SET WS-BATCH-FAILED TO TRUE
000333            END-IF
000334            ADD 1 TO GVST-CREATED
000335            ADD 1 TO WS-BATCH-COUNT
000336            IF WS-BATCH-COUNT = 1000
000337                PERFORM 700-FLUSH-BATCH THRU 700-EXIT
000338            END-IF
000339            .
000340        400-EXIT.
000341            EXIT.
000342 
000343       ***************************************************************
000344       *   410 - PULL THE "PATH_FULL" URL OUT OF EACH SCREENSHOT      *
000345       *   ENTRY.  TEXT IS A LOOSELY-FORMED LIST OF OBJECTS, EACH     *
000346       *   BRACED '{' ... '}' AND CARRYING BOTH A PATH_THUMBNAIL      *
000347       *   URL AND A PATH_FULL URL - WE DO NOT PARSE IT AS JSON, WE   *
000348       *   WALK THE ENTRY BOUNDARIES AND WITHIN EACH ONE TAKE ONLY    *
000349       *   THE URL THAT FOLLOWS THE PATH_FULL KEY.  UNPARSABLE OR     *
000350       *   EMPTY TEXT SIMPLY YIELDS ZERO SCREENSHOTS.                 *
000351       *   19FEB08 MWH  TICKET GV-0057  REWORKED FROM A BLIND HTTP(S) *
000352       *                TOKEN SCAN, WHICH CAPTURED PATH_THUMBNAIL AS  *
000353       *                READILY AS PATH_FULL, TO THE SAME PER-ENTRY   *
000354       *                PATTERN AS 420-423 BELOW.                    *
000355       ***************************************************************
000356        410-EXTRACT-SCREENSHOTS.
000357            MOVE WS-COL-SCREENSHOTS TO WS-LIST-TEXT
000358            INSPECT WS-LIST-TEXT
000359               CONVERTING 'abcdefghijklmnopqrstuvwxyz'
000360                       TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
000361            INSPECT WS-LIST-TEXT TALLYING WS-LIST-LEN
000362                FOR CHARACTERS BEFORE INITIAL SPACES
000363            IF WS-LIST-LEN > 4
000364                MOVE 1 TO WS-SCAN-SUB
000365                SET WS-NOT-IN-SCRN-ENTRY TO TRUE
000366                MOVE SPACES TO WS-ENTRY-URL
000367                PERFORM 411-FIND-NEXT-SCRN-URL THRU 411-EXIT
000368                    UNTIL WS-SCAN-SUB > WS-LIST-LEN
000369                       OR GVMD-SCREENSHOT-COUNT = 10
000370            END-IF
000371            .
000372        410-EXIT.
000373            EXIT.
000374 
000375        411-FIND-NEXT-SCRN-URL.
000376            IF WS-LIST-CHAR(WS-SCAN-SUB) = '{'
000377                SET WS-IN-SCRN-ENTRY TO TRUE
000378                MOVE SPACES TO WS-ENTRY-URL
000379                ADD 1 TO WS-SCAN-SUB
000380            ELSE
000381                IF WS-LIST-CHAR(WS-SCAN-SUB) = '}'
000382                    PERFORM 413-KEEP-SCRN-ENTRY THRU 413-EXIT
000383                    SET WS-NOT-IN-SCRN-ENTRY TO TRUE
000384                    ADD 1 TO WS-SCAN-SUB
000385                ELSE
000386                    IF WS-IN-SCRN-ENTRY
000387                       AND WS-SCAN-SUB <= WS-LIST-LEN - 8
000388                       AND WS-LIST-TEXT(WS-SCAN-SUB : 9) = 'PATH_FULL'
000389                        ADD 10 TO WS-SCAN-SUB
000390                        PERFORM 414-FIND-SCRN-URL-START THRU 414-EXIT
000391                    ELSE
000392                        ADD 1 TO WS-SCAN-SUB
000393                    END-IF
000394                END-IF
000395            END-IF
000396            .
000397        411-EXIT.
000398            EXIT.
000399 
000400        413-KEEP-SCRN-ENTRY.
000401            IF WS-ENTRY-URL NOT = SPACES
000402                ADD 1 TO GVMD-SCREENSHOT-COUNT
000403                MOVE WS-ENTRY-URL
000404                    TO GVMD-SCREENSHOTS(GVMD-SCREENSHOT-COUNT)
000405            END-IF
000406            .
000407        413-EXIT.
000408            EXIT.
000409 
000410        414-FIND-SCRN-URL-START.
000411            PERFORM 4140-SKIP-KEY-PUNCTUATION THRU 4140-EXIT
000412                UNTIL WS-SCAN-SUB > WS-LIST-LEN
000413                   OR WS-LIST-CHAR(WS-SCAN-SUB) = 'H'
000414                   OR WS-LIST-CHAR(WS-SCAN-SUB) = '}'
000415            IF WS-SCAN-SUB <= WS-LIST-LEN - 6
000416               AND (WS-LIST-TEXT(WS-SCAN-SUB : 7) = 'HTTP://' OR
000417                    WS-LIST-TEXT(WS-SCAN-SUB : 8) = 'HTTPS://')
000418                MOVE WS-SCAN-SUB TO WS-URL-START
000419                PERFORM 412-FIND-URL-END THRU 412-EXIT
000420                MOVE WS-BEST-URL TO WS-ENTRY-URL
000421                MOVE WS-URL-END TO WS-SCAN-SUB
000422            END-IF
000423            .
000424        414-EXIT.
000425            EXIT.
000426 
000427        4140-SKIP-KEY-PUNCTUATION.
000428            ADD 1 TO WS-SCAN-SUB
000429            .
000430        4140-EXIT.
000431            EXIT.
000432 
000433        412-FIND-URL-END.
000434            MOVE WS-URL-START TO WS-URL-END
000435            MOVE SPACES TO WS-BEST-URL
000436            PERFORM 4120-ADVANCE-URL-END THRU 4120-EXIT
000437                UNTIL WS-URL-END > WS-LIST-LEN
000438                   OR WS-LIST-CHAR(WS-URL-END) = '"'
000439                   OR WS-LIST-CHAR(WS-URL-END) = ','
000440                   OR WS-URL-END - WS-URL-START > 119
000441            IF WS-URL-END > WS-URL-START
000442                MOVE WS-LIST-TEXT(WS-URL-START :
000443                    WS-URL-END - WS-URL-START) TO WS-BEST-URL
000444            END-IF
000445            .
000446        412-EXIT.
000447            EXIT.
000448 
000449        4120-ADVANCE-URL-END.
000450            ADD 1 TO WS-URL-END
000451            .
000452        4120-EXIT.
000453            EXIT.
000454 
000455       ***************************************************************
000456       *   420 - MOVIE COLUMN - "TRUE"/"FALSE" MEANS NO MOVIES;       *
000457       *   OTHERWISE THE COLUMN IS A LIST OF MOVIE ENTRIES, EACH      *
000458       *   BRACED '{' ... '}'.  WITHIN EACH ENTRY PREFER THE          *
000459       *   MAX-QUALITY MP4 URL, FALLING BACK TO THE MAX-QUALITY       *
000460       *   WEBM URL WHEN NO MP4 IS PRESENT IN THAT ENTRY.  UP TO 5    *
000461       *   ENTRIES ARE KEPT, ONE URL PER ENTRY (R5 GVMD-MOVIES).      *
000462       *   26MAY07 MWH  TICKET GV-0053  ENTRY WAS COLLAPSING EVERY    *
000463       *                MOVIE ON THE ROW INTO GVMD-MOVIES(1) AND      *
000464       *                APPLYING THE MP4/WEBM PREFERENCE ACROSS THE   *
000465       *                WHOLE ROW INSTEAD OF PER ENTRY.  REWORKED TO  *
000466       *                TRACK ENTRY BOUNDARIES SO EACH '{' ... '}'    *
000467       *                CONTRIBUTES ITS OWN SLOT.                     *
000468       ***************************************************************
000469        420-EXTRACT-MOVIES.
000470            MOVE WS-COL-MOVIES TO WS-LIST-TEXT
000471            MOVE SPACE TO WS-MP4-FOUND-IND WS-WEBM-FOUND-IND
000472            INSPECT WS-LIST-TEXT
000473                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
000474                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
000475            INSPECT WS-LIST-TEXT TALLYING WS-LIST-LEN
000476                FOR CHARACTERS BEFORE INITIAL SPACES
000477            IF WS-LIST-TEXT(1:4) NOT = 'TRUE' AND
000478               WS-LIST-TEXT(1:5) NOT = 'FALSE' AND
000479               WS-LIST-LEN > 4
000480                MOVE WS-COL-MOVIES TO WS-LIST-TEXT
000481                MOVE 1 TO WS-SCAN-SUB
000482                SET WS-NOT-IN-MOVIE-ENTRY TO TRUE
000483                MOVE SPACES TO WS-ENTRY-URL
000484                PERFORM 421-FIND-NEXT-MOVIE-URL THRU 421-EXIT
000485                    UNTIL WS-SCAN-SUB > WS-LIST-LEN
000486                       OR GVMD-MOVIE-COUNT = 5
000487            END-IF
000488            .
000489        420-EXIT.
000490            EXIT.
000491 
000492        421-FIND-NEXT-MOVIE-URL.
000493            IF WS-LIST-CHAR(WS-SCAN-SUB) = '{'
000494                SET WS-IN-MOVIE-ENTRY TO TRUE
000495                MOVE SPACE TO WS-MP4-FOUND-IND WS-WEBM-FOUND-IND
000496                MOVE SPACES TO WS-ENTRY-URL
000497                ADD 1 TO WS-SCAN-SUB
000498            ELSE
000499                IF WS-LIST-CHAR(WS-SCAN-SUB) = '}'
000500                    PERFORM 423-KEEP-MOVIE-ENTRY THRU 423-EXIT
000501                    SET WS-NOT-IN-MOVIE-ENTRY TO TRUE
000502                    ADD 1 TO WS-SCAN-SUB
000503                ELSE
000504                    IF WS-IN-MOVIE-ENTRY
000505                       AND WS-SCAN-SUB <= WS-LIST-LEN - 6
000506                       AND (WS-LIST-TEXT(WS-SCAN-SUB : 7) = 'http://' OR
000507                            WS-LIST-TEXT(WS-SCAN-SUB : 8) = 'https://')
000508                        MOVE WS-SCAN-SUB TO WS-URL-START
000509                        PERFORM 412-FIND-URL-END THRU 412-EXIT
000510                        PERFORM 422-KEEP-BEST-MOVIE THRU 422-EXIT
000511                        MOVE WS-URL-END TO WS-SCAN-SUB
000512                    ELSE
000513                        ADD 1 TO WS-SCAN-SUB
000514                    END-IF
000515                END-IF
000516            END-IF
000517            .
000518        421-EXIT.
000519            EXIT.
000520 
000521        422-KEEP-BEST-MOVIE.
000522            IF WS-BEST-URL(WS-URL-END - WS-URL-START - 3 : 4) = '.MP4' OR
000523               WS-BEST-URL(WS-URL-END - WS-URL-START - 3 : 4) = '.mp4'
000524                MOVE WS-BEST-URL TO WS-ENTRY-URL
000525                SET WS-MP4-FOUND TO TRUE
000526            ELSE
000527                IF NOT WS-MP4-FOUND
000528                    MOVE WS-BEST-URL TO WS-ENTRY-URL
000529                    SET WS-WEBM-FOUND TO TRUE
000530                END-IF
000531            END-IF
000532            .
000533        422-EXIT.
000534            EXIT.
000535 
000536       ***************************************************************
000537       *   423 - CLOSE OF ONE MOVIE ENTRY - IF THE ENTRY YIELDED AN   *
000538       *   MP4 OR WEBM URL, FILE IT IN THE NEXT AVAILABLE SLOT.       *
000539       *   ENTRIES WITH NEITHER CONTRIBUTE NOTHING (SPEC RULE).       *
000540       ***************************************************************
000541        423-KEEP-MOVIE-ENTRY.
000542            IF WS-ENTRY-URL NOT = SPACES
000543                ADD 1 TO GVMD-MOVIE-COUNT
000544                MOVE WS-ENTRY-URL TO GVMD-MOVIES(GVMD-MOVIE-COUNT)
000545            END-IF
000546            .
000547        423-EXIT.
000548            EXIT.
000549 
000550       ***************************************************************
000551       *   700 - BATCH BOUNDARY - ROLL BACK STATISTICS ON FAILURE     *
000552       ***************************************************************
000553        700-FLUSH-BATCH.
000554            IF WS-BATCH-FAILED
000555                SUBTRACT WS-BATCH-COUNT FROM GVST-CREATED
000556                ADD WS-BATCH-COUNT TO GVST-SKIPPED
000557                SET GVST-STEP-FAILED TO TRUE
000558            END-IF
000559            MOVE ZERO TO WS-BATCH-COUNT
000560            SET WS-BATCH-FAILED TO FALSE
000561            .
000562        700-EXIT.
000563            EXIT.
000564 
000565       ***************************************************************
000566       *                     800 - CLOSE FILES                       *
000567       ***************************************************************
000568        800-CLOSE-FILES.
000569            CLOSE MEDIA-EXTRACT
000570            MOVE '5' TO GV-IO-CODE
000571            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000572                GVGM-RECORD GVGM-KEY
000573            CALL 'CKVSAMIO' USING GV-IO-CODE WS-MEDVSAM
000574                GVMD-RECORD GVMD-KEY
000575            .
000576        800-EXIT.
000577            EXIT.
000578 
000579       ***************************************************************
000580       *                900 - PRINT STATISTICS BANNER                *
000581       ***************************************************************
000582        900-PRINT-STATISTICS.
000583            PERFORM 890-COMPUTE-ELAPSED THRU 890-EXIT
000584            DISPLAY '======================================'
000585                    '================================'
000586            DISPLAY 'FINAL STATISTICS - MEDIA-LOAD'
000587            DISPLAY '======================================'
000588                    '================================'
000589            DISPLAY 'LINES PROCESSED:      ' GVST-PROCESSED
000590            DISPLAY 'ENTITIES CREATED:     ' GVST-CREATED
000591            DISPLAY 'RECORDS SKIPPED:      ' GVST-SKIPPED
000592            DISPLAY 'TOTAL TIME:           ' GVST-ELAPSED-SECONDS
000593                ' SECONDS'
000594            IF GVST-ELAPSED-SECONDS > ZERO
000595                COMPUTE WS-SPEED ROUNDED =
000596                    GVST-CREATED / GVST-ELAPSED-SECONDS
000597                DISPLAY 'SPEED:                ' WS-SPEED
000598                    ' ENTITIES/SECOND'
000599            END-IF
000600            DISPLAY '======================================'
000601                    '================================'
000602            .
000603        900-EXIT.
000604            EXIT.
000605 
000606       ***************************************************************
000607       *   890 - COMPUTE ELAPSED WALL TIME FOR THIS STEP              *
000608       ***************************************************************
000609        890-COMPUTE-ELAPSED.
000610            ACCEPT WS-END-TIME FROM TIME
000611            COMPUTE WS-START-SECS =
000612                WS-START-HH * 3600 + WS-START-MM * 60 + WS-START-SS
000613                + WS-START-HH2 / 100
000614            COMPUTE WS-END-SECS =
000615                WS-END-HH * 3600 + WS-END-MM * 60 + WS-END-SS
000616                + WS-END-HH2 / 100
000617            IF WS-END-SECS >= WS-START-SECS
000618                COMPUTE GVST-ELAPSED-SECONDS =
000619                    WS-END-SECS - WS-START-SECS
000620            ELSE
000621                COMPUTE GVST-ELAPSED-SECONDS =
000622                    WS-END-SECS - WS-START-SECS + 86400
000623            END-IF
000624            .
000625        890-EXIT.
000626            EXIT.
000627 
000628       ***************************************************************
000629       *                     999 - ABEND                              *
000630       ***************************************************************
000631        999-ABEND.
000632            SET GVST-STEP-FAILED TO TRUE
000633            MOVE GVST-STATISTICS TO LK-STATISTICS
000634            CALL 'CKABEND'
000635            GOBACK
000636            .
