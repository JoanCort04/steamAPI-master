000001       ***************************************************************
000002       *                                                             *
000003       *    GVGAMMS  -  GAME MASTER RECORD  (R2 GAME-MASTER)        *
000004       *                                                             *
000005       *    VSAM KSDS GAMEVSAM, KEYED BY GVGM-APP-ID (UNIQUE).       *
000006       *    WRITTEN ONCE BY GVGAMLD (U1 GAME-LOAD) - NEVER UPDATED   *
000007       *    THEREAFTER.  READ BY EVERY SATELLITE LOADER FOR THE      *
000008       *    EXISTENCE CHECK AND BY GVQRYGM FOR THE QUERY EXTRACT.    *
000009       *                                                             *
000010       *    01FEB99 RJC  TICKET GV-0002  ORIGINAL COPYBOOK.          *
000011       *    09MAR99 RJC  TICKET GV-0009  ADD OWNERS RANGE FIELDS.    *
000012       *    22JUL99 LMT  TICKET GV-0018  ADD CATEGORY-NAME.          *
000013       *    30SEP99 LMT  TICKET GV-0022  WIDEN DEVELOPER/PUBLISHER   *
000014       *                 LISTS TO 10 ENTRIES PER GAME.               *
000015       *    14FEB00 RJC  TICKET GV-Y2K1  Y2K - RELEASE DATE CARRIED  *
000016       *                 FULL 4-DIGIT YEAR, NO CENTURY WINDOW LOGIC  *
000017       *                 REQUIRED.  VERIFIED CLEAN.                  *
000018       ***************************************************************
000019        01  GVGM-RECORD.
000020       *                       ---  KEY  ---
000021            05  GVGM-KEY.
000022                10  GVGM-APP-ID          PIC 9(09).
000023       *                  ---  CORE GAME ATTRIBUTES  ---
000024            05  GVGM-TITLE               PIC X(60).
000025            05  GVGM-RELEASE-DATE        PIC 9(08).
000026            05  GVGM-RELEASE-DATE-R REDEFINES GVGM-RELEASE-DATE.
000027                10  GVGM-REL-CCYY        PIC 9(04).
000028                10  GVGM-REL-MM          PIC 9(02).
000029                10  GVGM-REL-DD          PIC 9(02).
000030            05  GVGM-ENGLISH-FLAG        PIC X(01).
000031                88  GVGM-ENGLISH-YES         VALUE 'Y'.
000032                88  GVGM-ENGLISH-NO          VALUE 'N'.
000033            05  GVGM-MIN-AGE             PIC 9(03).
000034            05  GVGM-ACHIEVEMENTS        PIC 9(06).
000035            05  GVGM-POSITIVE-RATINGS    PIC 9(09).
000036            05  GVGM-NEGATIVE-RATINGS    PIC 9(09).
000037            05  GVGM-AVG-PLAYTIME        PIC 9(07)V9(02).
000038            05  GVGM-MEDIAN-PLAYTIME     PIC 9(07)V9(02).
000039       *              ---  OWNERS RANGE (SEE BUSINESS RULES U1)  ---
000040            05  GVGM-OWNERS-LOWER        PIC 9(09).
000041            05  GVGM-OWNERS-UPPER        PIC 9(09).
000042            05  GVGM-OWNERS-MID          PIC 9(09).
000043            05  GVGM-PRICE               PIC S9(07)V9(02).
000044       *                  ---  SINGLE-VALUE CATEGORY  ---
000045            05  GVGM-CATEGORY-NAME       PIC X(40).
000046       *          ---  REPEATED-GROUP REFERENCE LISTS  ---
000047            05  GVGM-DEV-COUNT           PIC S9(02) COMP-3 VALUE ZERO.
000048            05  GVGM-DEVELOPERS          OCCURS 10 TIMES
000049                                         PIC X(40).
000050            05  GVGM-PUB-COUNT           PIC S9(02) COMP-3 VALUE ZERO.
000051            05  GVGM-PUBLISHERS          OCCURS 10 TIMES
000052                                         PIC X(40).
000053            05  GVGM-PLAT-COUNT          PIC S9(02) COMP-3 VALUE ZERO.
000054            05  GVGM-PLATFORMS           OCCURS 05 TIMES
000055                                         PIC X(20).
000056            05  GVGM-GENRE-COUNT         PIC S9(02) COMP-3 VALUE ZERO.
000057            05  GVGM-GENRES              OCCURS 10 TIMES
000058                                         PIC X(30).
000059            05  FILLER                   PIC X(48).
