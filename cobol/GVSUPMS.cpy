000001       ***************************************************************
000002       *    GVSUPMS - SUPPORT MASTER RECORD (R7)                     *
000003       *    VSAM KSDS SUPVSAM, KEYED BY GVSP-APP-ID.  ONE PER GAME.  *
000004       *    01FEB99 RJC  TICKET GV-0007  ORIGINAL COPYBOOK.          *
000005       ***************************************************************
000006        01  GVSP-RECORD.
000007            05  GVSP-KEY.
000008                10  GVSP-APP-ID              PIC 9(09).
000009            05  GVSP-WEBSITE                 PIC X(120).
000010            05  GVSP-WEBSITE-IND             PIC X(01).
000011                88  GVSP-HAS-WEBSITE             VALUE 'Y'.
000012            05  GVSP-SUPPORT-URL             PIC X(120).
000013            05  GVSP-SUPPORT-URL-IND         PIC X(01).
000014                88  GVSP-HAS-SUPPORT-URL         VALUE 'Y'.
000015            05  GVSP-SUPPORT-EMAIL           PIC X(80).
000016            05  GVSP-SUPPORT-EMAIL-IND       PIC X(01).
000017                88  GVSP-HAS-SUPPORT-EMAIL       VALUE 'Y'.
000018            05  FILLER                       PIC X(20).
