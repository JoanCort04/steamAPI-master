000001       ***************************************************************
000002       *    GVSUMLN - GAME SUMMARY LINE (R11), U8 QUERY OUTPUT       *
000003       *    01FEB99 RJC  TICKET GV-0013  ORIGINAL COPYBOOK.          *
000004       ***************************************************************
000005        01  GVSL-SUMMARY-LINE.
000006            05  GVSL-APP-ID                  PIC 9(09).
000007            05  FILLER                       PIC X(01) VALUE SPACE.
000008            05  GVSL-TITLE                   PIC X(60).
000009            05  FILLER                       PIC X(01) VALUE SPACE.
000010            05  GVSL-PRICE                   PIC ZZZZZZ9.99.
000011            05  FILLER                       PIC X(01) VALUE SPACE.
000012            05  GVSL-DEVELOPERS              PIC X(80).
000013            05  FILLER                       PIC X(01) VALUE SPACE.
000014            05  GVSL-GENRES                  PIC X(60).
