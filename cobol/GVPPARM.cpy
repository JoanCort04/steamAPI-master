000001       ***************************************************************
000002       *    GVPPARM - GVPARSE CALL PARAMETER BLOCK                  *
000003       *    ONE FIXED PARAMETER BLOCK FOR ALL GVPARSE FUNCTIONS -    *
000004       *    THE CALLER SETS GVPR-FUNCTION-CODE AND ONLY THE FIELDS   *
000005       *    THAT FUNCTION USES; GVPARSE NEVER TOUCHES THE REST.      *
000006       *    01FEB99 RJC  TICKET GV-0002  ORIGINAL COPYBOOK.          *
000007       *    19MAR99 RJC  TICKET GV-0008  ADD HEADER VALIDATION       *
000008       *                 FIELDS (EXACT AND FLEXIBLE FORMS SHARE      *
000009       *                 ONE FUNCTION - GV-0008 DESIGN NOTE).        *
000010       ***************************************************************
000011        01  GVPR-PARM-BLOCK.
000012            05  GVPR-FUNCTION-CODE           PIC X(02).
000013                88  GVPR-FN-PARSE-INTEGER        VALUE 'PI'.
000014                88  GVPR-FN-PARSE-DECIMAL        VALUE 'PD'.
000015                88  GVPR-FN-OWNERS-RANGE         VALUE 'OR'.
000016                88  GVPR-FN-HEADER-VALIDATE      VALUE 'HV'.
000017                88  GVPR-FN-TRUNCATE             VALUE 'TR'.
000018            05  GVPR-VALID-IND               PIC X(01).
000019                88  GVPR-WAS-VALID               VALUE 'Y'.
000020                88  GVPR-WAS-INVALID             VALUE 'N'.
000021       *          ---  PI / PD - SAFE NUMERIC PARSE  ---
000022            05  GVPR-INPUT-TEXT              PIC X(40).
000023            05  GVPR-OUTPUT-INT              PIC S9(09).
000024            05  GVPR-OUTPUT-DEC              PIC S9(07)V9(02).
000025       *          ---  OR - OWNERS RANGE PARSE  ---
000026            05  GVPR-OWNERS-LOWER            PIC 9(09).
000027            05  GVPR-OWNERS-UPPER            PIC 9(09).
000028            05  GVPR-OWNERS-MID              PIC 9(09).
000029       *          ---  HV - HEADER VALIDATION  ---
000030       *    GVPR-EXPECTED-SPEC HOLDS ONE GROUP OF ALTERNATIVE NAMES  *
000031       *    PER EXPECTED COLUMN, SEPARATED BY ';', ALTERNATIVES      *
000032       *    WITHIN A GROUP SEPARATED BY '|'.  AN EXACT-FORM HEADER   *
000033       *    SIMPLY HAS ONE ALTERNATIVE PER GROUP.                    *
000034            05  GVPR-HEADER-LINE             PIC X(200).
000035            05  GVPR-EXPECTED-SPEC           PIC X(200).
000036       *          ---  TR - TRUNCATE  ---
000037            05  GVPR-TRUNC-MAXLEN            PIC S9(03).
000038            05  GVPR-TRUNC-INPUT             PIC X(210).
000039            05  GVPR-TRUNC-OUTPUT            PIC X(214).
000040            05  FILLER                       PIC X(10).
