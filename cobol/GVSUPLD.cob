000001        IDENTIFICATION DIVISION.
000002        PROGRAM-ID.             GVSUPLD.
000003        AUTHOR.                 R J CARMODY.
000004        INSTALLATION.           GAME VAULT DATA SERVICES - BATCH.
000005        DATE-WRITTEN.           01/07/1987.
000006        DATE-COMPILED.
000007        SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000008       ***************************************************************
000009       *                                                             *
000010       *A    ABSTRACT..                                              *
000011       *  SUPPORT-LOAD (U6) READS THE PUBLISHER SUPPORT-CONTACT      *
000012       *  EXTRACT AND WRITES ONE SUPPORT RECORD PER GAME TO SUPVSAM. *
000013       *  BLANK OR "NONE" TEXT IN ANY OF THE THREE COLUMNS IS         *
000014       *  CLEANED TO A NULL INDICATOR.  CALLED BY GVIMPRT (U7) AS    *
000015       *  STEP 6, THE LAST OF THE SIX LOAD STEPS.                    *
000016       *                                                             *
000017       *J    JCL..                                                   *
000018       *                                                              *
000019       * //GVSUPLD  EXEC PGM=GVSUPLD                                 *
000020       * //SUPIN    DD DISP=SHR,DSN=T54.GAMEVLT.STEAM.SUPPORTINFO     *
000021       * //GAMEVSAM DD DISP=SHR,DSN=P54.GV.BASEB.GAMEMSTR             *
000022       * //SUPVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GAMESUPP             *
000023       *                                                              *
000024       *P    ENTRY PARAMETERS..                                      *
000025       *     LK-STATISTICS (COPYBOOK GVSTATS) RETURNED TO CALLER.     *
000026       *                                                              *
000027       *E    ERRORS DETECTED BY THIS ELEMENT..                       *
000028       *     I/O ERROR ON SUPIN OR EITHER VSAM STORE.  FLEXIBLE       *
000029       *     HEADER MUST RESOLVE 4 COLUMNS OR THE STEP ABORTS.        *
000030       *                                                              *
000031       *C    ELEMENTS INVOKED BY THIS ELEMENT..                      *
000032       *                                                              *
000033       *     CKVSAMIO ---- VSAM I/O INTERFACE                        *
000034       *     GVPARSE  ---- SHARED FIELD-PARSING LIBRARY (U9)         *
000035       *                                                              *
000036       *U    USER CONSTANTS AND TABLES REFERENCED..                  *
000037       *     NONE                                                    *
000038       *                                                              *
000039       *   CHANGE LOG                                                 *
000040       *   ----------                                                 *
000041       *   01/07/1999  RJC  GV-0007  ORIGINAL PROGRAM.                *
000042       *   19/08/1999  RJC  GV-0019  BLANK/"NONE" CLEANING ADDED FOR  *
000043       *                             ALL THREE CONTACT COLUMNS.       *
000044       *   14/02/2000  RJC  GV-Y2K1  Y2K REVIEW - NO DATE ARITHMETIC  *
000045       *                             IN THIS PROGRAM.  SIGNED OFF.    *
000046       *   09/09/2003  DPK  GV-0044  BATCH-OF-1000 COMMIT PATTERN     *
000047       *                             ADDED TO MATCH GVGAMLD (GV-0024).*
000048       ***************************************************************
000049        ENVIRONMENT DIVISION.
000050        CONFIGURATION SECTION.
000051        SPECIAL-NAMES.
000052            C01 IS TOP-OF-FORM.
000053        INPUT-OUTPUT SECTION.
000054        FILE-CONTROL.
000055            SELECT SUPPORT-EXTRACT ASSIGN TO SUPIN
000056                ORGANIZATION IS LINE SEQUENTIAL
000057                FILE STATUS IS WS-SUPIN-STATUS.
000058 
000059        DATA DIVISION.
000060        FILE SECTION.
000061        FD  SUPPORT-EXTRACT
000062            RECORDING MODE IS F.
000063        01  SUPPORT-EXTRACT-LINE        PIC X(360).
000064 
000065        WORKING-STORAGE SECTION.
000066        01  FILLER                   PIC X(32)
000067            VALUE 'GVSUPLD WORKING STORAGE BEGINS '.
000068 
000069            COPY GVIOCOD.
000070            COPY GVSUPMS.
000071            COPY GVGAMMS.
000072            COPY GVSTATS.
000073 
000074        01  WS-DDNAMES.
000075            05  WS-GAMEVSAM              PIC X(08) VALUE 'GAMEVSAM'.
000076            05  WS-SUPVSAM               PIC X(08) VALUE 'SUPVSAM '.
000077 
000078        01  WS-SWITCHES.
000079            05  WS-SUPIN-STATUS          PIC X(02) VALUE SPACES.
000080            05  WS-EOF-IND               PIC X(01) VALUE 'N'.
000081                88  WS-END-OF-FILE           VALUE 'Y'.
000082            05  WS-HEADER-BAD-IND        PIC X(01) VALUE 'N'.
000083                88  WS-HEADER-BAD            VALUE 'Y'.
000084            05  WS-ROW-BAD-IND           PIC X(01) VALUE 'N'.
000085                88  WS-ROW-BAD               VALUE 'Y'.
000086            05  WS-BATCH-FAILED-IND      PIC X(01) VALUE 'N'.
000087                88  WS-BATCH-FAILED          VALUE 'Y'.
000088 
000089        01  WS-COUNTERS.
000090            05  WS-TOKEN-COUNT           PIC S9(03) COMP VALUE ZERO.
000091            05  WS-BATCH-COUNT           PIC S9(05) COMP VALUE ZERO.
000092 
000093        01  WS-TIME-WORK.
000094            05  WS-START-TIME            PIC 9(08) VALUE ZERO.
000095            05  WS-START-TIME-R REDEFINES WS-START-TIME.
000096                10  WS-START-HH          PIC 9(02).
000097                10  WS-START-MM          PIC 9(02).
000098                10  WS-START-SS          PIC 9(02).
000099                10  WS-START-HH2         PIC 9(02).
000100            05  WS-END-TIME              PIC 9(08) VALUE ZERO.
000101            05  WS-END-TIME-R REDEFINES WS-END-TIME.
000102                10  WS-END-HH            PIC 9(02).
000103                10  WS-END-MM            PIC 9(02).
000104                10  WS-END-SS            PIC 9(02).
000105                10  WS-END-HH2           PIC 9(02).
000106            05  WS-START-SECS            PIC 9(07)V9(02) VALUE ZERO.
000107            05  WS-END-SECS              PIC 9(07)V9(02) VALUE ZERO.
000108            05  WS-SPEED                 PIC 9(07)V9(02) VALUE ZERO.
000109 
000110        01  WS-ROW-FIELDS.
000111            05  WS-COL-APP-ID            PIC X(40).
000112            05  WS-COL-WEBSITE           PIC X(120).
000113            05  WS-COL-SUPPORT-URL       PIC X(120).
000114            05  WS-COL-SUPPORT-EMAIL     PIC X(80).
000115            05  WS-ROW-APP-ID            PIC 9(09).
000116 
000117        01  WS-CLEAN-WORK.
000118            05  WS-CLEAN-TEXT-U          PIC X(120).
000119            05  WS-CLEAN-TEXT-U-R REDEFINES WS-CLEAN-TEXT-U.
000120                10  WS-CLEAN-CHAR-U      PIC X(01) OCCURS 120 TIMES.
000121            05  WS-CLEAN-LEN             PIC S9(04) COMP VALUE ZERO.
000122            05  FILLER                   PIC X(05).
000123 
000124            COPY GVPPARM.
000125 
000126        LINKAGE SECTION.
000127        01  LK-CALLED-IND                PIC X(01).
000128            COPY GVSTATS REPLACING GVST-STATISTICS BY LK-STATISTICS.
000129 
000130        PROCEDURE DIVISION USING LK-CALLED-IND LK-STATISTICS.
000131 
000132        0000-CONTROL-PROCESS.
000133            PERFORM 100-INITIALIZATION THRU 100-EXIT
000134            IF NOT WS-HEADER-BAD
000135                PERFORM 300-MAIN-PROCESS THRU 300-EXIT
000136                    UNTIL WS-END-OF-FILE
000137                PERFORM 700-FLUSH-BATCH THRU 700-EXIT
000138            END-IF
000139            PERFORM 800-CLOSE-FILES THRU 800-EXIT
000140            PERFORM 900-PRINT-STATISTICS THRU 900-EXIT
000141            MOVE GVST-STATISTICS TO LK-STATISTICS
000142            GOBACK
000143            .
000144 
000145       ***************************************************************
000146       *          100 - INITIALIZATION AND HEADER VALIDATION          *
000147       ***************************************************************
000148        100-INITIALIZATION.
000149            MOVE 'SUPPORT-LOAD' TO GVST-STEP-NAME
000150            SET GVST-STEP-OK TO TRUE
000151            MOVE SPACE TO WS-EOF-IND
000152            ACCEPT WS-START-TIME FROM TIME
000153            OPEN INPUT SUPPORT-EXTRACT
000154            IF WS-SUPIN-STATUS NOT = '00'
000155                DISPLAY 'GVSUPLD - CANNOT OPEN SUPIN, STATUS='
000156                    WS-SUPIN-STATUS
000157                GO TO 999-ABEND
000158            END-IF
000159            MOVE '3' TO GV-IO-CODE
000160            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000161                GVGM-RECORD GVGM-KEY
000162            CALL 'CKVSAMIO' USING GV-IO-CODE WS-SUPVSAM
000163                GVSP-RECORD GVSP-KEY
000164            PERFORM 110-VALIDATE-HEADER THRU 110-EXIT
000165            .
000166        100-EXIT.
000167            EXIT.
000168 
000169        110-VALIDATE-HEADER.
000170            READ SUPPORT-EXTRACT
000171                AT END
000172                    SET WS-HEADER-BAD TO TRUE
000173                    GO TO 110-EXIT
000174            END-READ
000175            MOVE SUPPORT-EXTRACT-LINE TO GVPR-HEADER-LINE
000176            MOVE SPACES TO GVPR-EXPECTED-SPEC
000177            STRING 'APPID|STEAM_APPID;WEBSITE;'
000178                   'SUPPORT_URL|SUPPORTURL;'
000179                   'SUPPORT_EMAIL|SUPPORTEMAIL' DELIMITED BY SIZE
000180                INTO GVPR-EXPECTED-SPEC
000181            END-STRING
000182            SET GVPR-FN-HEADER-VALIDATE TO TRUE
000183            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000184            IF GVPR-WAS-INVALID
000185                SET WS-HEADER-BAD TO TRUE
000186            END-IF
000187            .
000188        110-EXIT.
000189            EXIT.
000190 
000191       ***************************************************************
000192       *                     300 - MAIN PROCESS                      *
000193       ***************************************************************
000194        300-MAIN-PROCESS.
000195            PERFORM 310-READ-DATA-ROW THRU 310-EXIT
000196            IF NOT WS-END-OF-FILE
000197                PERFORM 320-PROCESS-ROW THRU 320-EXIT
000198            END-IF
000199            .
000200        300-EXIT.
000201            EXIT.
000202 
000203        310-READ-DATA-ROW.
000204            READ SUPPORT-EXTRACT
000205                AT END
000206                    SET WS-END-OF-FILE TO TRUE
000207            END-READ
000208            .
000209        310-EXIT.
000210            EXIT.
000211 
000212        320-PROCESS-ROW.
000213            ADD 1 TO GVST-PROCESSED
000214            SET WS-ROW-BAD TO FALSE
000215            UNSTRING SUPPORT-EXTRACT-LINE DELIMITED BY ','
000216                INTO WS-COL-APP-ID WS-COL-WEBSITE
000217                     WS-COL-SUPPORT-URL WS-COL-SUPPORT-EMAIL
000218                TALLYING IN WS-TOKEN-COUNT
000219            END-UNSTRING
000220            IF WS-TOKEN-COUNT < 4
000221                SET WS-ROW-BAD TO TRUE
000222            ELSE
000223                MOVE WS-COL-APP-ID TO GVPR-INPUT-TEXT
000224                SET GVPR-FN-PARSE-INTEGER TO TRUE
000225                CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000226                IF GVPR-WAS-INVALID
000227                    SET WS-ROW-BAD TO TRUE
000228                ELSE
000229                    MOVE GVPR-OUTPUT-INT TO WS-ROW-APP-ID
000230                    PERFORM 330-CHECK-GAME-AND-SUPPORT THRU 330-EXIT
000231                END-IF
000232            END-IF
000233            IF WS-ROW-BAD
000234                ADD 1 TO GVST-SKIPPED
000235            ELSE
000236                PERFORM 400-BUILD-AND-WRITE THRU 400-EXIT
000237            END-IF
000238            .
000239        320-EXIT.
000240            EXIT.
000241 
000242        330-CHECK-GAME-AND-SUPPORT.
000243            MOVE WS-ROW-APP-ID TO GVGM-APP-ID
000244            MOVE '8' TO GV-IO-CODE
000245            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000246                GVGM-RECORD GVGM-KEY
000247            IF NOT GV-IO-COMPLETED
000248                SET WS-ROW-BAD TO TRUE
000249            ELSE
000250                MOVE WS-ROW-APP-ID TO GVSP-APP-ID
000251                MOVE '8' TO GV-IO-CODE
000252                CALL 'CKVSAMIO' USING GV-IO-CODE WS-SUPVSAM
000253                    GVSP-RECORD GVSP-KEY
000254                IF GV-IO-COMPLETED
000255                    SET WS-ROW-BAD TO TRUE
000256                END-IF
000257            END-IF
000258            .
000259        330-EXIT.
000260            EXIT.
000261 
000262       ***************************************************************
000263       *            400 - BUILD SUPPORT RECORD AND WRITE              *
000264       ***************************************************************
000265        400-BUILD-AND-WRITE.
000266            MOVE WS-ROW-APP-ID TO GVSP-APP-ID
000267            MOVE WS-COL-WEBSITE TO WS-CLEAN-TEXT-U
000268            PERFORM 410-TEST-BLANK-OR-NONE THRU 410-EXIT
000269            SET GVSP-HAS-WEBSITE TO FALSE
000270            MOVE SPACES TO GVSP-WEBSITE
000271            IF WS-CLEAN-LEN > ZERO
000272                MOVE WS-COL-WEBSITE TO GVSP-WEBSITE
000273                SET GVSP-HAS-WEBSITE TO TRUE
000274            END-IF
000275            MOVE WS-COL-SUPPORT-URL TO WS-CLEAN-TEXT-U
000276            PERFORM 410-TEST-BLANK-OR-NONE THRU 410-EXIT
000277            SET GVSP-HAS-SUPPORT-URL TO FALSE
000278            MOVE SPACES TO GVSP-SUPPORT-URL
000279            IF WS-CLEAN-LEN > ZERO
000280                MOVE WS-COL-SUPPORT-URL TO GVSP-SUPPORT-URL
000281                SET GVSP-HAS-SUPPORT-URL TO TRUE
000282            END-IF
000283            MOVE WS-COL-SUPPORT-EMAIL TO WS-CLEAN-TEXT-U
000284            PERFORM 410-TEST-BLANK-OR-NONE THRU 410-EXIT
000285            SET GVSP-HAS-SUPPORT-EMAIL TO FALSE
000286            MOVE SPACES TO GVSP-SUPPORT-EMAIL
000287            IF WS-CLEAN-LEN > ZERO
000288                MOVE WS-COL-SUPPORT-EMAIL TO GVSP-SUPPORT-EMAIL
000289                SET GVSP-HAS-SUPPORT-EMAIL TO TRUE
000290            END-IF
000291            MOVE '9' TO GV-IO-CODE
000292            CALL 'CKVSAMIO' USING GV-IO-CODE WS-SUPVSAM
000293                GVSP-RECORD GVSP-KEY
000294            IF NOT GV-IO-COMPLETED
000295                SET WS-BATCH-FAILED TO TRUE
000296            END-IF
000297            ADD 1 TO GVST-CREATED
000298            ADD 1 TO WS-BATCH-COUNT
000299            IF WS-BATCH-COUNT = 1000
000300                PERFORM 700-FLUSH-BATCH THRU 700-EXIT
000301            END-IF
000302            .
000303        400-EXIT.
000304            EXIT.
000305 
000306       ***************************************************************
000307       *   410 - TEST A COLUMN FOR BLANK OR "NONE" (ANY CASE)         *
000308       ***************************************************************
000309        410-TEST-BLANK-OR-NONE.
000310            INSPECT WS-CLEAN-TEXT-U
000311                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
000312                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
000313            MOVE ZERO TO WS-CLEAN-LEN
000314            INSPECT WS-CLEAN-TEXT-U TALLYING WS-CLEAN-LEN
000315                FOR CHARACTERS BEFORE INITIAL SPACES
000316       *   SCRAPED SUPPORT COLUMNS SOMETIMES CARRY A STRAY TRAILING *
000317       *   QUOTE FROM THE SOURCE JSON - DROP IT BEFORE THE NONE     *
000318       *   TEST SO IT DOES NOT COUNT AS SIGNIFICANT TEXT.           *
000319            IF WS-CLEAN-LEN > 0 AND
000320               WS-CLEAN-CHAR-U(WS-CLEAN-LEN) = '"'
000321                SUBTRACT 1 FROM WS-CLEAN-LEN
000322            END-IF
000323            IF WS-CLEAN-LEN = 4 AND WS-CLEAN-TEXT-U(1:4) = 'NONE'
000324                MOVE ZERO TO WS-CLEAN-LEN
000325            END-IF
000326            .
000327        410-EXIT.
000328            EXIT.
000329 
000330       ***************************************************************
000331       *   700 - BATCH BOUNDARY - ROLL BACK STATISTICS ON FAILURE     *
000332       ***************************************************************
000333        700-FLUSH-BATCH.
000334            IF WS-BATCH-FAILED
000335                SUBTRACT WS-BATCH-COUNT FROM GVST-CREATED
000336                ADD WS-BATCH-COUNT TO GVST-SKIPPED
000337                SET GVST-STEP-FAILED TO TRUE
000338            END-IF
000339            MOVE ZERO TO WS-BATCH-COUNT
000340            SET WS-BATCH-FAILED TO FALSE
000341            .
000342        700-EXIT.
000343            EXIT.
000344 
000345       ***************************************************************
000346       *                     800 - CLOSE FILES                       *
000347       ***************************************************************
000348        800-CLOSE-FILES.
000349            CLOSE SUPPORT-EXTRACT
000350            MOVE '5' TO GV-IO-CODE
000351            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000352                GVGM-RECORD GVGM-KEY
000353            CALL 'CKVSAMIO' USING GV-IO-CODE WS-SUPVSAM
000354                GVSP-RECORD GVSP-KEY
000355            .
000356        800-EXIT.
000357            EXIT.
000358 
000359       ***************************************************************
000360       *                900 - PRINT STATISTICS BANNER                *
000361       ***************************************************************
000362        900-PRINT-STATISTICS.
000363            PERFORM 890-COMPUTE-ELAPSED THRU 890-EXIT
000364            DISPLAY '======================================'
000365                    '================================'
000366            DISPLAY 'FINAL STATISTICS - SUPPORT-LOAD'
000367            DISPLAY '======================================'
000368                    '================================'
000369            DISPLAY 'LINES PROCESSED:      ' GVST-PROCESSED
000370            DISPLAY 'ENTITIES CREATED:     ' GVST-CREATED
000371            DISPLAY 'RECORDS SKIPPED:      ' GVST-SKIPPED
000372            DISPLAY 'TOTAL TIME:           ' GVST-ELAPSED-SECONDS
000373                ' SECONDS'
000374            IF GVST-ELAPSED-SECONDS > ZERO
000375                COMPUTE WS-SPEED ROUNDED =
000376                    GVST-CREATED / GVST-ELAPSED-SECONDS
000377                DISPLAY 'SPEED:                ' WS-SPEED
000378                    ' ENTITIES/SECOND'
000379            END-IF
000380            DISPLAY '======================================'
000381                    '================================'
000382            .
000383        900-EXIT.
000384            EXIT.
000385 
000386       ***************************************************************
000387       *   890 - COMPUTE ELAPSED WALL TIME FOR THIS STEP              *
000388       ***************************************************************
000389        890-COMPUTE-ELAPSED.
000390            ACCEPT WS-END-TIME FROM TIME
000391            COMPUTE WS-START-SECS =
000392                WS-START-HH * 3600 + WS-START-MM * 60 + WS-START-SS
000393                + WS-START-HH2 / 100
000394            COMPUTE WS-END-SECS =
000395                WS-END-HH * 3600 + WS-END-MM * 60 + WS-END-SS
000396                + WS-END-HH2 / 100
000397            IF WS-END-SECS >= WS-START-SECS
000398                COMPUTE GVST-ELAPSED-SECONDS =
000399                    WS-END-SECS - WS-START-SECS
000400            ELSE
000401                COMPUTE GVST-ELAPSED-SECONDS =
000402                    WS-END-SECS - WS-START-SECS + 86400
000403            END-IF
000404            .
000405        890-EXIT.
000406            EXIT.
000407 
000408       ***************************************************************
000409       *                     999 - ABEND                              *
000410       ***************************************************************
000411        999-ABEND.
000412            SET GVST-STEP-FAILED TO TRUE
000413            MOVE GVST-STATISTICS TO LK-STATISTICS
000414            CALL 'CKABEND'
000415            GOBACK
000416            .
