000001       ***************************************************************
000002       *    GVIOCOD - SHARED KEYED-STORE I/O FUNCTION CODES         *
000003       *    COPIED INTO EVERY LOAD/QUERY PROGRAM THAT DRIVES         *
000004       *    CKVSAMIO AGAINST A GAME-VAULT VSAM STORE.                *
000005       *    01FEB99 RJC  TICKET GV-0002  ORIGINAL COPYBOOK.          *
000006       ***************************************************************
000007        01  GV-IO-CODE                      PIC X(01).
000008            88  GV-IO-OPEN-INPUT                VALUE '1'.
000009            88  GV-IO-OPEN-OUTPUT               VALUE '2'.
000010            88  GV-IO-OPEN-IO                    VALUE '3'.
000011            88  GV-IO-REWRITE                    VALUE '4'.
000012            88  GV-IO-CLOSE                      VALUE '5'.
000013            88  GV-IO-EOF                        VALUE '6'.
000014            88  GV-IO-START-BROWSE               VALUE '7'.
000015            88  GV-IO-READ-KEY                   VALUE '8'.
000016            88  GV-IO-WRITE-KEY                   VALUE '9'.
000017            88  GV-IO-COMPLETED                  VALUE '0'.
000018            88  GV-IO-FAILED                     VALUE '1' THRU '5'
000019                                                        '7' THRU '9'.
000020        01  GV-IO-STAT                      PIC X(02).
