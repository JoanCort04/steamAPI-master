000001       ***************************************************************
000002       *    GVMEDIA - MEDIA MASTER RECORD (R5)                      *
000003       *    VSAM KSDS MEDVSAM, KEYED BY GVMD-APP-ID.  ONE PER GAME.  *
000004       *    SCREENSHOT/MOVIE URLS ARE PULLED FROM AN EMBEDDED LIST   *
000005       *    STRUCTURE IN THE EXTRACT - SEE GVMEDLD PARAGRAPHS        *
000006       *    220-EXTRACT-SCREENSHOT-URLS / 230-EXTRACT-MOVIE-URL.     *
000007       *    01FEB99 RJC  TICKET GV-0005  ORIGINAL COPYBOOK.          *
000008       ***************************************************************
000009        01  GVMD-RECORD.
000010            05  GVMD-KEY.
000011                10  GVMD-APP-ID              PIC 9(09).
000012            05  GVMD-HEADER-IMAGE            PIC X(120).
000013            05  GVMD-HEADER-IMAGE-IND        PIC X(01).
000014                88  GVMD-HAS-HEADER-IMAGE        VALUE 'Y'.
000015            05  GVMD-BACKGROUND              PIC X(120).
000016            05  GVMD-BACKGROUND-IND          PIC X(01).
000017                88  GVMD-HAS-BACKGROUND          VALUE 'Y'.
000018            05  GVMD-SCREENSHOT-COUNT        PIC S9(02) COMP-3
000019                                              VALUE ZERO.
000020            05  GVMD-SCREENSHOTS OCCURS 10 TIMES
000021                                 PIC X(120).
000022            05  GVMD-MOVIE-COUNT             PIC S9(02) COMP-3
000023                                              VALUE ZERO.
000024            05  GVMD-MOVIES OCCURS 05 TIMES
000025                                 PIC X(120).
000026            05  FILLER                       PIC X(30).
