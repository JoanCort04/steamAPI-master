000001       ***************************************************************
000002       *    GVDESCR - DESCRIPTION MASTER RECORD (R4)                *
000003       *    VSAM KSDS DSCVSAM, KEYED BY GVDS-APP-ID.  ONE PER GAME.  *
000004       *    01FEB99 RJC  TICKET GV-0004  ORIGINAL COPYBOOK.          *
000005       ***************************************************************
000006        01  GVDS-RECORD.
000007            05  GVDS-KEY.
000008                10  GVDS-APP-ID              PIC 9(09).
000009            05  GVDS-DETAILED-DESCRIPTION    PIC X(200).
000010            05  GVDS-ABOUT-THE-GAME          PIC X(200).
000011            05  GVDS-SHORT-DESCRIPTION       PIC X(200).
000012            05  FILLER                       PIC X(20).
