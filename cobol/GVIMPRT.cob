000001        IDENTIFICATION DIVISION.
000002        PROGRAM-ID.             GVIMPRT.
000003        AUTHOR.                 R J CARMODY.
000004        INSTALLATION.           GAME VAULT DATA SERVICES - BATCH.
000005        DATE-WRITTEN.           01/08/1987.
000006        DATE-COMPILED.
000007        SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000008       ***************************************************************
000009       *                                                             *
000010       *A    ABSTRACT..                                              *
000011       *  IMPORT-ORCHESTRATOR (U7) IS THE MAIN-LINE STEP OF THE      *
000012       *  NIGHTLY CATALOGUE LOAD JOB.  IT CALLS THE SIX LOAD          *
000013       *  PROGRAMS - GAMES, TAGS, DESCRIPTIONS, MEDIA, REQUIREMENTS, *
000014       *  AND SUPPORT - IN THAT FIXED ORDER (THE SATELLITE STORES    *
000015       *  ALL DEPEND ON THE GAME MASTER BEING LOADED FIRST), ROLLS   *
000016       *  UP THEIR RETURNED STATISTICS INTO THE GLOBAL IMPORT        *
000017       *  RESULT, AND PRINTS THE GLOBAL SUMMARY BANNER.  A FAILURE   *
000018       *  IN ONE STEP IS RECORDED BUT DOES NOT STOP THE REMAINING    *
000019       *  STEPS.                                                     *
000020       *                                                             *
000021       *J    JCL..                                                   *
000022       *                                                              *
000023       * //GVIMPRT  EXEC PGM=GVIMPRT                                 *
000024       * //SYSOUT   DD SYSOUT=*                                      *
000025       * //GAMEIN   DD DISP=SHR,DSN=T54.GAMEVLT.STEAM.GAMEDATA        *
000026       * //TAGIN    DD DISP=SHR,DSN=T54.GAMEVLT.STEAMSPY.TAGDATA      *
000027       * //DSCIN    DD DISP=SHR,DSN=T54.GAMEVLT.STEAM.DESCRIPTIONS    *
000028       * //MEDIN    DD DISP=SHR,DSN=T54.GAMEVLT.STEAM.MEDIA           *
000029       * //REQIN    DD DISP=SHR,DSN=T54.GAMEVLT.STEAM.SYSREQS         *
000030       * //SUPIN    DD DISP=SHR,DSN=T54.GAMEVLT.STEAM.SUPPORTINFO     *
000031       * //GAMEVSAM DD DISP=SHR,DSN=P54.GV.BASEB.GAMEMSTR             *
000032       * //DEVVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.DEVNAME              *
000033       * //PUBVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.PUBNAME              *
000034       * //PLTVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.PLATNAME             *
000035       * //GENVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GENRNAME             *
000036       * //CATVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.CATGNAME             *
000037       * //TAGVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.TAGNAME              *
000038       * //GTLVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GAMETAG              *
000039       * //DSCVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GAMEDESC             *
000040       * //MEDVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GAMEMEDIA            *
000041       * //REQVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GAMEREQS             *
000042       * //SUPVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GAMESUPP             *
000043       *                                                              *
000044       *P    ENTRY PARAMETERS..                                      *
000045       *     NONE.  DRIVEN ENTIRELY FROM THE JCL DD STATEMENTS.       *
000046       *                                                              *
000047       *E    ERRORS DETECTED BY THIS ELEMENT..                       *
000048       *     A CALLED STEP RETURNS GVST-STEP-FAILED - STATUS GOES     *
000049       *     TO PARTIAL BUT THE REMAINING STEPS STILL RUN.            *
000050       *                                                              *
000051       *C    ELEMENTS INVOKED BY THIS ELEMENT..                      *
000052       *                                                              *
000053       *     GVGAMLD --- U1 GAME-LOAD                                *
000054       *     GVTAGLD --- U2 TAG-LOAD                                 *
000055       *     GVDSCLD --- U3 DESCRIPTION-LOAD                         *
000056       *     GVMEDLD --- U4 MEDIA-LOAD                                *
000057       *     GVREQLD --- U5 REQUIREMENTS-LOAD                        *
000058       *     GVSUPLD --- U6 SUPPORT-LOAD                              *
000059       *                                                              *
000060       *U    USER CONSTANTS AND TABLES REFERENCED..                  *
000061       *     NONE                                                    *
000062       *                                                              *
000063       *   CHANGE LOG                                                 *
000064       *   ----------                                                 *
000065       *   01/08/1999  RJC  GV-0008  ORIGINAL PROGRAM.                *
000066       *   14/02/2000  RJC  GV-Y2K1  Y2K REVIEW - NO DATE ARITHMETIC  *
000067       *                             IN THIS PROGRAM.  SIGNED OFF.    *
000068       *   09/09/2003  DPK  GV-0044  ELAPSED TIME NOW ROLLED UP FROM  *
000069       *                             EACH STEP'S OWN CLOCK RATHER     *
000070       *                             THAN TIMED HERE.                *
000071       *   03/03/2008  MWH  GV-0055  AUDIT FINDING - 210-RUN-TAG-LOAD *
000072       *                             WAS ROLLING UP GVST-TAGS-CREATED *
000073       *                             (NEW TAG NAMES) INTO GVGL-TAGS,  *
000074       *                             BUT THE GLOBAL TAGS FIGURE IS    *
000075       *                             SUPPOSED TO COUNT NEW GAME-TAG   *
000076       *                             LINKS.  CHANGED TO ADD THE       *
000077       *                             GENERIC GVST-CREATED FIELD,      *
000078       *                             WHICH GVTAGLD INCREMENTS WITH    *
000079       *                             GVST-LINKS-CREATED FOR EACH NEW  *
000080       *                             LINK.                            *
000081       ***************************************************************
000082        ENVIRONMENT DIVISION.
000083        CONFIGURATION SECTION.
000084        SPECIAL-NAMES.
000085            C01 IS TOP-OF-FORM.
000086 
000087        DATA DIVISION.
000088        WORKING-STORAGE SECTION.
000089        01  FILLER                   PIC X(32)
000090            VALUE 'GVIMPRT WORKING STORAGE BEGINS '.
000091 
000092        01  WS-CALLED-IND                PIC X(01) VALUE 'Y'.
000093 
000094        01  WS-STEP-STATS.
000095            COPY GVSTATS.
000096        01  WS-STEP-STATS-ALT REDEFINES WS-STEP-STATS
000097                                         PIC X(128).
000098 
000099            COPY GVGLOBL.
000100 
000101        01  WS-TIME-WORK.
000102            05  WS-START-TIME            PIC 9(08) VALUE ZERO.
000103            05  WS-START-TIME-R REDEFINES WS-START-TIME.
000104                10  WS-START-HH          PIC 9(02).
000105                10  WS-START-MM          PIC 9(02).
000106                10  WS-START-SS          PIC 9(02).
000107                10  WS-START-HH2         PIC 9(02).
000108            05  WS-END-TIME              PIC 9(08) VALUE ZERO.
000109            05  WS-END-TIME-R REDEFINES WS-END-TIME.
000110                10  WS-END-HH            PIC 9(02).
000111                10  WS-END-MM            PIC 9(02).
000112                10  WS-END-SS            PIC 9(02).
000113                10  WS-END-HH2           PIC 9(02).
000114            05  WS-START-SECS            PIC 9(07)V9(02) VALUE ZERO.
000115            05  WS-END-SECS              PIC 9(07)V9(02) VALUE ZERO.
000116 
000117        01  WS-ANY-STEP-FAILED-IND       PIC X(01) VALUE 'N'.
000118            88  WS-ANY-STEP-FAILED           VALUE 'Y'.
000119 
000120        PROCEDURE DIVISION.
000121 
000122        0000-CONTROL-PROCESS.
000123            PERFORM 100-INITIALIZATION THRU 100-EXIT
000124            PERFORM 200-RUN-GAME-LOAD THRU 200-EXIT
000125            PERFORM 210-RUN-TAG-LOAD THRU 210-EXIT
000126            PERFORM 220-RUN-DESCRIPTION-LOAD THRU 220-EXIT
000127            PERFORM 230-RUN-MEDIA-LOAD THRU 230-EXIT
000128            PERFORM 240-RUN-REQUIREMENTS-LOAD THRU 240-EXIT
000129            PERFORM 250-RUN-SUPPORT-LOAD THRU 250-EXIT
000130            PERFORM 800-FINALIZE-STATUS THRU 800-EXIT
000131            PERFORM 900-PRINT-GLOBAL-SUMMARY THRU 900-EXIT
000132            GOBACK
000133            .
000134 
000135       ***************************************************************
000136       *                     100 - INITIALIZATION                    *
000137       ***************************************************************
000138        100-INITIALIZATION.
000139            MOVE ZERO TO GVGL-IMPORTED-GAMES
000140                         GVGL-DEVELOPERS
000141                         GVGL-PUBLISHERS
000142                         GVGL-GENRES
000143                         GVGL-TAGS
000144                         GVGL-SKIPPED-LINES
000145                         GVGL-DURATION-SECONDS
000146            MOVE SPACE TO WS-ANY-STEP-FAILED-IND
000147            ACCEPT WS-START-TIME FROM TIME
000148            .
000149        100-EXIT.
000150            EXIT.
000151 
000152       ***************************************************************
000153       *              200 - RUN THE SIX LOAD STEPS IN ORDER           *
000154       ***************************************************************
000155        200-RUN-GAME-LOAD.
000156            MOVE SPACES TO GVST-STATISTICS
000157            CALL 'GVGAMLD' USING WS-CALLED-IND GVST-STATISTICS
000158            IF GVST-STEP-FAILED
000159                SET WS-ANY-STEP-FAILED TO TRUE
000160            END-IF
000161            ADD GVST-CREATED TO GVGL-IMPORTED-GAMES
000162            ADD GVST-DEVELOPERS-CREATED TO GVGL-DEVELOPERS
000163            ADD GVST-PUBLISHERS-CREATED TO GVGL-PUBLISHERS
000164            ADD GVST-GENRES-CREATED TO GVGL-GENRES
000165            ADD GVST-SKIPPED TO GVGL-SKIPPED-LINES
000166            .
000167        200-EXIT.
000168            EXIT.
000169 
000170        210-RUN-TAG-LOAD.
000171            MOVE SPACES TO GVST-STATISTICS
000172            CALL 'GVTAGLD' USING WS-CALLED-IND GVST-STATISTICS
000173            IF GVST-STEP-FAILED
000174                SET WS-ANY-STEP-FAILED TO TRUE
000175            END-IF
000176            ADD GVST-CREATED TO GVGL-TAGS
000177            ADD GVST-SKIPPED TO GVGL-SKIPPED-LINES
000178            .
000179        210-EXIT.
000180            EXIT.
000181 
000182        220-RUN-DESCRIPTION-LOAD.
000183            MOVE SPACES TO GVST-STATISTICS
000184            CALL 'GVDSCLD' USING WS-CALLED-IND GVST-STATISTICS
000185            IF GVST-STEP-FAILED
000186                SET WS-ANY-STEP-FAILED TO TRUE
000187            END-IF
000188            ADD GVST-SKIPPED TO GVGL-SKIPPED-LINES
000189            .
000190        220-EXIT.
000191            EXIT.
000192 
000193        230-RUN-MEDIA-LOAD.
000194            MOVE SPACES TO GVST-STATISTICS
000195            CALL 'GVMEDLD' USING WS-CALLED-IND GVST-STATISTICS
000196            IF GVST-STEP-FAILED
000197                SET WS-ANY-STEP-FAILED TO TRUE
000198            END-IF
000199            ADD GVST-SKIPPED TO GVGL-SKIPPED-LINES
000200            .
000201        230-EXIT.
000202            EXIT.
000203 
000204        240-RUN-REQUIREMENTS-LOAD.
000205            MOVE SPACES TO GVST-STATISTICS
000206            CALL 'GVREQLD' USING WS-CALLED-IND GVST-STATISTICS
000207            IF GVST-STEP-FAILED
000208                SET WS-ANY-STEP-FAILED TO TRUE
000209            END-IF
000210            ADD GVST-SKIPPED TO GVGL-SKIPPED-LINES
000211            .
000212        240-EXIT.
000213            EXIT.
000214 
000215        250-RUN-SUPPORT-LOAD.
000216            MOVE SPACES TO GVST-STATISTICS
000217            CALL 'GVSUPLD' USING WS-CALLED-IND GVST-STATISTICS
000218            IF GVST-STEP-FAILED
000219                SET WS-ANY-STEP-FAILED TO TRUE
000220            END-IF
000221            ADD GVST-SKIPPED TO GVGL-SKIPPED-LINES
000222            .
000223        250-EXIT.
000224            EXIT.
000225 
000226       ***************************************************************
000227       *          800 - FINALIZE GLOBAL STATUS AND DURATION           *
000228       ***************************************************************
000229        800-FINALIZE-STATUS.
000230            IF WS-ANY-STEP-FAILED
000231                SET GVGL-STATUS-PARTIAL TO TRUE
000232            ELSE
000233                SET GVGL-STATUS-OK TO TRUE
000234            END-IF
000235            ACCEPT WS-END-TIME FROM TIME
000236            COMPUTE WS-START-SECS =
000237                WS-START-HH * 3600 + WS-START-MM * 60 + WS-START-SS
000238                + WS-START-HH2 / 100
000239            COMPUTE WS-END-SECS =
000240                WS-END-HH * 3600 + WS-END-MM * 60 + WS-END-SS
000241                + WS-END-HH2 / 100
000242            IF WS-END-SECS >= WS-START-SECS
000243                COMPUTE GVGL-DURATION-SECONDS =
000244                    WS-END-SECS - WS-START-SECS
000245            ELSE
000246                COMPUTE GVGL-DURATION-SECONDS =
000247                    WS-END-SECS - WS-START-SECS + 86400
000248            END-IF
000249            .
000250        800-EXIT.
000251            EXIT.
000252 
000253       ***************************************************************
000254       *                900 - GLOBAL SUMMARY BANNER                  *
000255       ***************************************************************
000256        900-PRINT-GLOBAL-SUMMARY.
000257            DISPLAY '======================================'
000258                    '================================'
000259            DISPLAY 'GLOBAL IMPORT SUMMARY'
000260            DISPLAY '======================================'
000261                    '================================'
000262            DISPLAY 'STATUS:               ' GVGL-STATUS
000263            DISPLAY 'GAMES IMPORTED:       ' GVGL-IMPORTED-GAMES
000264            DISPLAY 'DEVELOPERS:           ' GVGL-DEVELOPERS
000265            DISPLAY 'PUBLISHERS:           ' GVGL-PUBLISHERS
000266            DISPLAY 'GENRES:               ' GVGL-GENRES
000267            DISPLAY 'TAGS:                 ' GVGL-TAGS
000268            DISPLAY 'SKIPPED LINES:        ' GVGL-SKIPPED-LINES
000269            DISPLAY 'TOTAL TIME:           ' GVGL-DURATION-SECONDS
000270                ' SECONDS'
000271            DISPLAY '======================================'
000272                    '================================'
000273            .
000274        900-EXIT.
000275            EXIT.
