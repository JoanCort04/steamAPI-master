000001        IDENTIFICATION DIVISION.
000002        PROGRAM-ID.             GVQRYGM.
000003        AUTHOR.                 R J CARMODY.
000004        INSTALLATION.           GAME VAULT DATA SERVICES - BATCH.
000005        DATE-WRITTEN.           01/09/1987.
000006        DATE-COMPILED.
000007        SECURITY.               UNCLASSIFIED - INTERNAL USE ONLY.
000008       ***************************************************************
000009       *                                                             *
000010       *A    ABSTRACT..                                              *
000011       *  GAME-QUERY (U8) IS A STAND-ALONE BATCH EXTRACT STEP RUN     *
000012       *  AFTER THE NIGHTLY LOAD.  A SINGLE CONTROL CARD ON QRYCARD   *
000013       *  SELECTS ONE OF THREE FUNCTIONS -                            *
000014       *      'S' SUMMARY  - FILTERED LIST OF GAMES (NAME/GENRE/      *
000015       *                     DEVELOPER/PRICE RANGE, ALL OPTIONAL,     *
000016       *                     COMBINED WITH AND)                       *
000017       *      'D' DETAIL   - ONE GAME'S MASTER FIELDS PLUS ALL        *
000018       *                     SATELLITE RECORDS, BY APP-ID             *
000019       *      'G' GENRES   - EVERY GENRE NAME ON FILE                 *
000020       *  AND WRITES ITS RESULT TO QRYOUT.  CALLED BY NO OTHER        *
000021       *  PROGRAM - THIS IS THE JOB'S SECOND STEP, AFTER GVIMPRT.     *
000022       *                                                             *
000023       *J    JCL..                                                   *
000024       *                                                              *
000025       * //GVQRYGM  EXEC PGM=GVQRYGM                                 *
000026       * //QRYCARD  DD DISP=SHR,DSN=P54.GV.CNTL.QUERYCARD             *
000027       * //QRYOUT   DD SYSOUT=*                                      *
000028       * //GAMEVSAM DD DISP=SHR,DSN=P54.GV.BASEB.GAMEMSTR             *
000029       * //GENVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GENRNAME             *
000030       * //DSCVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GAMEDESC             *
000031       * //MEDVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GAMEMEDIA            *
000032       * //REQVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GAMEREQS             *
000033       * //SUPVSAM  DD DISP=SHR,DSN=P54.GV.BASEB.GAMESUPP             *
000034       *                                                              *
000035       *P    ENTRY PARAMETERS..                                      *
000036       *     NONE.  DRIVEN FROM THE QRYCARD CONTROL RECORD.           *
000037       *                                                              *
000038       *E    ERRORS DETECTED BY THIS ELEMENT..                       *
000039       *     UNKNOWN QUERY-TYPE ON THE CONTROL CARD, OR A DETAIL      *
000040       *     LOOKUP WHOSE APP-ID IS NOT ON GAMEVSAM ("GAME NOT        *
000041       *     FOUND") - BOTH ARE WRITTEN TO QRYOUT AS AN ERROR LINE.   *
000042       *                                                              *
000043       *C    ELEMENTS INVOKED BY THIS ELEMENT..                      *
000044       *                                                              *
000045       *     CKVSAMIO ---- VSAM I/O INTERFACE                        *
000046       *                                                              *
000047       *U    USER CONSTANTS AND TABLES REFERENCED..                  *
000048       *     NONE                                                    *
000049       *                                                              *
000050       *   CHANGE LOG                                                 *
000051       *   ----------                                                 *
000052       *   01/09/1999  RJC  GV-0009  ORIGINAL PROGRAM.                *
000053       *   09/11/1999  RJC  GV-0020  ADD PRICE-RANGE FILTER.          *
000054       *   14/02/2000  RJC  GV-Y2K1  Y2K REVIEW - NO DATE ARITHMETIC  *
000055       *                             IN THIS PROGRAM.  SIGNED OFF.    *
000056       *   21/05/2005  DPK  GV-0051  DETAIL LOOKUP NOW ALSO READS THE *
000057       *                             FOUR SATELLITE STORES.           *
000058       *   08/11/2007  MWH  GV-0052  AUDIT FINDING - GV-0051 READ THE *
000059       *                             SATELLITE STORES BUT NEVER       *
000060       *                             PRINTED MOST OF THEM.  DETAIL    *
000061       *                             LOOKUP NOW EMITS PUBLISHERS AND  *
000062       *                             PLATFORMS AND ALL DESCRIPTION/   *
000063       *                             MEDIA/REQUIREMENTS/SUPPORT       *
000064       *                             FIELDS, EACH LABELLED, SKIPPING  *
000065       *                             ANY SATELLITE RECORD NOT ON      *
000066       *                             FILE FOR THE GAME.  ALSO FIXED   *
000067       *                             THE GV-IO-CODE RESET BEFORE      *
000068       *                             EACH CKVSAMIO CALL IN THIS       *
000069       *                             PARAGRAPH - IT WAS BEING         *
000070       *                             CLOBBERED BY THE PRIOR CALL'S    *
000071       *                             RETURN CODE.  WIDENED            *
000072       *                             QUERY-OUTPUT-LINE TO X(230) SO   *
000073       *                             LABELLED 200-BYTE TEXT FIELDS    *
000074       *                             ARE NOT TRUNCATED.               *
000075       *   19/02/2008  MWH  GV-0056  AUDIT FINDING - GV-0052'S DETAIL  *
000076       *                             LOOKUP STILL NEVER PRINTED OVER  *
000077       *                             HALF OF THE R2 MASTER FIELDS -    *
000078       *                             RELEASE DATE, ENGLISH FLAG,       *
000079       *                             MINIMUM AGE, ACHIEVEMENTS,        *
000080       *                             POSITIVE/NEGATIVE RATINGS,        *
000081       *                             AVERAGE/MEDIAN PLAYTIME AND THE   *
000082       *                             OWNERS RANGE.  ADDED PARAGRAPH    *
000083       *                             370-EMIT-MASTER-FIELDS, CALLED    *
000084       *                             RIGHT AFTER THE R11 SUMMARY LINE  *
000085       *                             SO ALL MASTER FIELDS ARE ON       *
000086       *                             QRYOUT BEFORE THE SATELLITE       *
000087       *                             SECTIONS PRINT.                   *
000088       ***************************************************************
000089        ENVIRONMENT DIVISION.
000090        CONFIGURATION SECTION.
000091        SPECIAL-NAMES.
000092            C01 IS TOP-OF-FORM.
000093        INPUT-OUTPUT SECTION.
000094        FILE-CONTROL.
000095            SELECT QUERY-CARD ASSIGN TO QRYCARD
000096                ORGANIZATION IS LINE SEQUENTIAL
000097                FILE STATUS IS WS-QRYCARD-STATUS.
000098            SELECT QUERY-OUTPUT ASSIGN TO QRYOUT
000099                ORGANIZATION IS LINE SEQUENTIAL
000100                FILE STATUS IS WS-QRYOUT-STATUS.
000101 
000102        DATA DIVISION.
000103        FILE SECTION.
000104        FD  QUERY-CARD
000105            RECORDING MODE IS F.
000106        01  QUERY-CARD-LINE.
000107            05  QC-FUNCTION              PIC X(01).
000108            05  QC-NAME-FILTER           PIC X(60).
000109            05  QC-GENRE-FILTER          PIC X(30).
000110            05  QC-DEVELOPER-FILTER      PIC X(40).
000111            05  QC-PRICE-MIN             PIC X(10).
000112            05  QC-PRICE-MAX             PIC X(10).
000113            05  QC-APP-ID                PIC X(09).
000114            05  FILLER                   PIC X(40).
000115 
000116        FD  QUERY-OUTPUT
000117            RECORDING MODE IS F.
000118        01  QUERY-OUTPUT-LINE           PIC X(230).
000119 
000120        WORKING-STORAGE SECTION.
000121        01  FILLER                   PIC X(32)
000122            VALUE 'GVQRYGM WORKING STORAGE BEGINS '.
000123 
000124            COPY GVIOCOD.
000125            COPY GVGAMMS.
000126            COPY GVSUMLN.
000127 
000128        01  GVGN-RECORD-AREA.
000129            COPY GVREFRC REPLACING GVREF-RECORD BY GVGN-RECORD
000130                                    GVREF-NAME BY GVGN-NAME
000131                                    GVREF-CREATE-DATE BY GVGN-CREATE-DATE.
000132 
000133        01  GVDS-RECORD-AREA.
000134            COPY GVDESCR.
000135        01  GVMD-RECORD-AREA.
000136            COPY GVMEDIA.
000137        01  GVRQ-RECORD-AREA.
000138            COPY GVREQMS.
000139        01  GVSP-RECORD-AREA.
000140            COPY GVSUPMS.
000141 
000142        01  WS-DDNAMES.
000143            05  WS-GAMEVSAM              PIC X(08) VALUE 'GAMEVSAM'.
000144            05  WS-GENVSAM               PIC X(08) VALUE 'GENVSAM '.
000145            05  WS-DSCVSAM               PIC X(08) VALUE 'DSCVSAM '.
000146            05  WS-MEDVSAM               PIC X(08) VALUE 'MEDVSAM '.
000147            05  WS-REQVSAM               PIC X(08) VALUE 'REQVSAM '.
000148            05  WS-SUPVSAM               PIC X(08) VALUE 'SUPVSAM '.
000149            05  FILLER                   PIC X(08).
000150 
000151        01  WS-SWITCHES.
000152            05  WS-QRYCARD-STATUS        PIC X(02) VALUE SPACES.
000153            05  WS-QRYOUT-STATUS         PIC X(02) VALUE SPACES.
000154            05  WS-BROWSE-EOF-IND        PIC X(01) VALUE 'N'.
000155                88  WS-BROWSE-DONE           VALUE 'Y'.
000156            05  WS-KEEP-GAME-IND         PIC X(01) VALUE 'N'.
000157                88  WS-KEEP-GAME             VALUE 'Y'.
000158            05  WS-NAME-MATCH-IND        PIC X(01) VALUE 'N'.
000159                88  WS-NAME-MATCHES          VALUE 'Y'.
000160            05  WS-GENRE-MATCH-IND       PIC X(01) VALUE 'N'.
000161                88  WS-GENRE-MATCHES         VALUE 'Y'.
000162            05  WS-DEV-MATCH-IND         PIC X(01) VALUE 'N'.
000163                88  WS-DEV-MATCHES           VALUE 'Y'.
000164            05  WS-HAS-MIN-IND           PIC X(01) VALUE 'N'.
000165                88  WS-HAS-MIN               VALUE 'Y'.
000166            05  WS-HAS-MAX-IND           PIC X(01) VALUE 'N'.
000167                88  WS-HAS-MAX               VALUE 'Y'.
000168            05  WS-HAS-DESC-IND          PIC X(01) VALUE 'N'.
000169                88  WS-HAS-DESC              VALUE 'Y'.
000170            05  WS-HAS-MEDIA-IND         PIC X(01) VALUE 'N'.
000171                88  WS-HAS-MEDIA             VALUE 'Y'.
000172            05  WS-HAS-REQS-IND          PIC X(01) VALUE 'N'.
000173                88  WS-HAS-REQS              VALUE 'Y'.
000174            05  WS-HAS-SUPPORT-IND       PIC X(01) VALUE 'N'.
000175                88  WS-HAS-SUPPORT           VALUE 'Y'.
000176            05  FILLER                   PIC X(05).
000177 
000178        01  WS-COUNTERS.
000179            05  WS-SUB                   PIC S9(03) COMP VALUE ZERO.
000180            05  WS-MATCH-COUNT           PIC S9(09) COMP VALUE ZERO.
000181            05  WS-TITLE-LEN             PIC S9(03) COMP VALUE ZERO.
000182            05  WS-FILTER-LEN            PIC S9(03) COMP VALUE ZERO.
000183            05  WS-MAX-START             PIC S9(03) COMP VALUE ZERO.
000184            05  FILLER                   PIC X(05).
000185 
000186        01  WS-TIME-WORK.
000187            05  WS-START-TIME            PIC 9(08) VALUE ZERO.
000188            05  WS-START-TIME-R REDEFINES WS-START-TIME.
000189                10  WS-START-HH          PIC 9(02).
000190                10  WS-START-MM          PIC 9(02).
000191                10  WS-START-SS          PIC 9(02).
000192                10  WS-START-HH2         PIC 9(02).
000193            05  WS-END-TIME              PIC 9(08) VALUE ZERO.
000194            05  WS-END-TIME-R REDEFINES WS-END-TIME.
000195                10  WS-END-HH            PIC 9(02).
000196                10  WS-END-MM            PIC 9(02).
000197                10  WS-END-SS            PIC 9(02).
000198                10  WS-END-HH2           PIC 9(02).
000199            05  WS-START-SECS            PIC 9(07)V9(02) VALUE ZERO.
000200            05  WS-END-SECS              PIC 9(07)V9(02) VALUE ZERO.
000201            05  WS-ELAPSED-SECS          PIC 9(07)V9(02) VALUE ZERO.
000202            05  FILLER                   PIC X(10).
000203 
000204        01  WS-QUERY-WORK.
000205            05  WS-NAME-FILTER-U         PIC X(60).
000206            05  WS-TITLE-U               PIC X(60).
000207            05  WS-GENRE-FILTER-U        PIC X(30).
000208            05  WS-GENRE-U               PIC X(30).
000209            05  WS-DEVELOPER-FILTER-U    PIC X(40).
000210            05  WS-DEVELOPER-U           PIC X(40).
000211            05  WS-PRICE-MIN-NUM         PIC S9(07)V9(02) VALUE ZERO.
000212            05  WS-PRICE-MAX-NUM         PIC S9(07)V9(02) VALUE ZERO.
000213            05  WS-SCAN-START            PIC S9(03) COMP VALUE ZERO.
000214            05  FILLER                   PIC X(10).
000215 
000216        01  WS-DETAIL-WORK.
000217            05  WS-PUB-LIST              PIC X(120).
000218            05  WS-PUB-LIST-R REDEFINES WS-PUB-LIST.
000219                10  WS-PUB-CHAR          PIC X(01) OCCURS 120 TIMES.
000220            05  WS-PLT-LIST              PIC X(60).
000221            05  WS-AGE-DISP              PIC ZZ9.
000222            05  WS-ACH-DISP              PIC ZZZZZ9.
000223            05  WS-POS-DISP              PIC ZZZZZZZZ9.
000224            05  WS-NEG-DISP              PIC ZZZZZZZZ9.
000225            05  WS-AVGPT-DISP            PIC ZZZZZZ9.99.
000226            05  WS-MEDPT-DISP            PIC ZZZZZZ9.99.
000227            05  WS-OWN-LOW-DISP          PIC ZZZZZZZZ9.
000228            05  WS-OWN-UPP-DISP          PIC ZZZZZZZZ9.
000229            05  WS-OWN-MID-DISP          PIC ZZZZZZZZ9.
000230            05  FILLER                   PIC X(10).
000231 
000232            COPY GVPPARM.
000233 
000234        PROCEDURE DIVISION.
000235 
000236        0000-CONTROL-PROCESS.
000237            PERFORM 100-INITIALIZATION THRU 100-EXIT
000238            EVALUATE TRUE
000239                WHEN QC-FUNCTION = 'S' OR QC-FUNCTION = 's'
000240                    PERFORM 200-RUN-SUMMARY THRU 200-EXIT
000241                WHEN QC-FUNCTION = 'D' OR QC-FUNCTION = 'd'
000242                    PERFORM 300-RUN-DETAIL THRU 300-EXIT
000243                WHEN QC-FUNCTION = 'G' OR QC-FUNCTION = 'g'
000244                    PERFORM 400-RUN-GENRE-LIST THRU 400-EXIT
000245                WHEN OTHER
000246                    MOVE 'UNKNOWN QUERY FUNCTION ON CONTROL CARD'
000247                        TO QUERY-OUTPUT-LINE
000248                    WRITE QUERY-OUTPUT-LINE
000249            END-EVALUATE
000250            PERFORM 890-COMPUTE-ELAPSED THRU 890-EXIT
000251            STRING 'QUERY COMPLETE - ' WS-ELAPSED-SECS
000252                   ' SECONDS ELAPSED' DELIMITED BY SIZE
000253                INTO QUERY-OUTPUT-LINE
000254            END-STRING
000255            WRITE QUERY-OUTPUT-LINE
000256            PERFORM 800-CLOSE-FILES THRU 800-EXIT
000257            GOBACK
000258            .
000259 
000260       ***************************************************************
000261       *          890 - COMPUTE ELAPSED WALL-CLOCK TIME               *
000262       ***************************************************************
000263        890-COMPUTE-ELAPSED.
000264            ACCEPT WS-END-TIME FROM TIME
000265            COMPUTE WS-START-SECS =
000266                WS-START-HH * 3600 + WS-START-MM * 60 + WS-START-SS
000267                + WS-START-HH2 / 100
000268            COMPUTE WS-END-SECS =
000269                WS-END-HH * 3600 + WS-END-MM * 60 + WS-END-SS
000270                + WS-END-HH2 / 100
000271            IF WS-END-SECS >= WS-START-SECS
000272                COMPUTE WS-ELAPSED-SECS = WS-END-SECS - WS-START-SECS
000273            ELSE
000274                COMPUTE WS-ELAPSED-SECS =
000275                    WS-END-SECS - WS-START-SECS + 86400
000276            END-IF
000277            .
000278        890-EXIT.
000279            EXIT.
000280 
000281       ***************************************************************
000282       *          100 - INITIALIZATION AND CONTROL CARD READ           *
000283       ***************************************************************
000284        100-INITIALIZATION.
000285            ACCEPT WS-START-TIME FROM TIME
000286            OPEN INPUT QUERY-CARD
000287            IF WS-QRYCARD-STATUS NOT = '00'
000288                DISPLAY 'GVQRYGM - CANNOT OPEN QRYCARD, STATUS='
000289                    WS-QRYCARD-STATUS
000290                GO TO 999-ABEND
000291            END-IF
000292            OPEN OUTPUT QUERY-OUTPUT
000293            IF WS-QRYOUT-STATUS NOT = '00'
000294                DISPLAY 'GVQRYGM - CANNOT OPEN QRYOUT, STATUS='
000295                    WS-QRYOUT-STATUS
000296                GO TO 999-ABEND
000297            END-IF
000298            READ QUERY-CARD
000299                AT END
000300                    DISPLAY 'GVQRYGM - QRYCARD IS EMPTY'
000301                    GO TO 999-ABEND
000302            END-READ
000303            MOVE '1' TO GV-IO-CODE
000304            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000305                GVGM-RECORD GVGM-KEY
000306            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GENVSAM
000307                GVGN-RECORD GVGN-NAME
000308            CALL 'CKVSAMIO' USING GV-IO-CODE WS-DSCVSAM
000309                GVDS-RECORD GVDS-KEY
000310            CALL 'CKVSAMIO' USING GV-IO-CODE WS-MEDVSAM
000311                GVMD-RECORD GVMD-KEY
000312            CALL 'CKVSAMIO' USING GV-IO-CODE WS-REQVSAM
000313                GVRQ-RECORD GVRQ-KEY
000314            CALL 'CKVSAMIO' USING GV-IO-CODE WS-SUPVSAM
000315                GVSP-RECORD GVSP-KEY
000316            .
000317        100-EXIT.
000318            EXIT.
000319 
000320       ***************************************************************
000321       *   200 - SUMMARY EXTRACT - FULL SCAN OF GAMEVSAM, EACH GAME   *
000322       *   TESTED AGAINST THE OPTIONAL AND-COMPOSED FILTERS           *
000323       ***************************************************************
000324        200-RUN-SUMMARY.
000325            PERFORM 210-PREPARE-FILTERS THRU 210-EXIT
000326            MOVE ZERO TO WS-MATCH-COUNT
000327            MOVE SPACE TO WS-BROWSE-EOF-IND
000328            MOVE '7' TO GV-IO-CODE
000329            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000330                GVGM-RECORD GVGM-KEY
000331            IF GV-IO-EOF
000332                SET WS-BROWSE-DONE TO TRUE
000333            END-IF
000334            PERFORM 220-TEST-AND-EMIT-GAME THRU 220-EXIT
000335                UNTIL WS-BROWSE-DONE
000336            .
000337        200-EXIT.
000338            EXIT.
000339 
000340        210-PREPARE-FILTERS.
000341            MOVE QC-NAME-FILTER TO WS-NAME-FILTER-U
000342            INSPECT WS-NAME-FILTER-U
000343                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
000344                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
000345            MOVE QC-GENRE-FILTER TO WS-GENRE-FILTER-U
000346            INSPECT WS-GENRE-FILTER-U
000347                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
000348                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
000349            MOVE QC-DEVELOPER-FILTER TO WS-DEVELOPER-FILTER-U
000350            INSPECT WS-DEVELOPER-FILTER-U
000351                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
000352                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
000353            SET WS-HAS-MIN TO FALSE
000354            SET WS-HAS-MAX TO FALSE
000355            IF QC-PRICE-MIN NOT = SPACES
000356                MOVE QC-PRICE-MIN TO GVPR-INPUT-TEXT
000357                SET GVPR-FN-PARSE-DECIMAL TO TRUE
000358                CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000359                IF GVPR-WAS-VALID
000360                    MOVE GVPR-OUTPUT-DEC TO WS-PRICE-MIN-NUM
000361                    SET WS-HAS-MIN TO TRUE
000362                END-IF
000363            END-IF
000364            IF QC-PRICE-MAX NOT = SPACES
000365                MOVE QC-PRICE-MAX TO GVPR-INPUT-TEXT
000366                SET GVPR-FN-PARSE-DECIMAL TO TRUE
000367                CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000368                IF GVPR-WAS-VALID
000369                    MOVE GVPR-OUTPUT-DEC TO WS-PRICE-MAX-NUM
000370                    SET WS-HAS-MAX TO TRUE
000371                END-IF
000372            END-IF
000373            .
000374        210-EXIT.
000375            EXIT.
000376 
000377        220-TEST-AND-EMIT-GAME.
000378            SET WS-KEEP-GAME TO TRUE
000379            IF WS-NAME-FILTER-U NOT = SPACES
000380                PERFORM 230-TEST-NAME-FILTER THRU 230-EXIT
000381                IF NOT WS-NAME-MATCHES
000382                    SET WS-KEEP-GAME TO FALSE
000383                END-IF
000384            END-IF
000385            IF WS-KEEP-GAME AND WS-GENRE-FILTER-U NOT = SPACES
000386                PERFORM 240-TEST-GENRE-FILTER THRU 240-EXIT
000387                IF NOT WS-GENRE-MATCHES
000388                    SET WS-KEEP-GAME TO FALSE
000389                END-IF
000390            END-IF
000391            IF WS-KEEP-GAME AND WS-DEVELOPER-FILTER-U NOT = SPACES
000392                PERFORM 250-TEST-DEVELOPER-FILTER THRU 250-EXIT
000393                IF NOT WS-DEV-MATCHES
000394                    SET WS-KEEP-GAME TO FALSE
000395                END-IF
000396            END-IF
000397            IF WS-KEEP-GAME AND WS-HAS-MIN
000398                IF GVGM-PRICE < WS-PRICE-MIN-NUM
000399                    SET WS-KEEP-GAME TO FALSE
000400                END-IF
000401            END-IF
000402            IF WS-KEEP-GAME AND WS-HAS-MAX
000403                IF GVGM-PRICE > WS-PRICE-MAX-NUM
000404                    SET WS-KEEP-GAME TO FALSE
000405                END-IF
000406            END-IF
000407            IF WS-KEEP-GAME
000408                PERFORM 260-EMIT-SUMMARY-LINE THRU 260-EXIT
000409            END-IF
000410            MOVE '7' TO GV-IO-CODE
000411            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000412                GVGM-RECORD GVGM-KEY
000413            IF GV-IO-EOF
000414                SET WS-BROWSE-DONE TO TRUE
000415            END-IF
000416            .
000417        220-EXIT.
000418            EXIT.
000419 
000420        230-TEST-NAME-FILTER.
000421            MOVE GVGM-TITLE TO WS-TITLE-U
000422            INSPECT WS-TITLE-U
000423                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
000424                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
000425            SET WS-NAME-MATCHES TO FALSE
000426            MOVE ZERO TO WS-TITLE-LEN
000427            MOVE ZERO TO WS-FILTER-LEN
000428            INSPECT WS-TITLE-U TALLYING WS-TITLE-LEN
000429                FOR CHARACTERS BEFORE INITIAL SPACE
000430            INSPECT WS-NAME-FILTER-U TALLYING WS-FILTER-LEN
000431                FOR CHARACTERS BEFORE INITIAL SPACE
000432            IF WS-FILTER-LEN > ZERO AND WS-FILTER-LEN NOT > WS-TITLE-LEN
000433                COMPUTE WS-MAX-START =
000434                    WS-TITLE-LEN - WS-FILTER-LEN + 1
000435                MOVE 1 TO WS-SCAN-START
000436                PERFORM 2300-COMPARE-AT-POSITION THRU 2300-EXIT
000437                    UNTIL WS-SCAN-START > WS-MAX-START
000438                       OR WS-NAME-MATCHES
000439            END-IF
000440            .
000441        230-EXIT.
000442            EXIT.
000443 
000444        2300-COMPARE-AT-POSITION.
000445            IF WS-TITLE-U(WS-SCAN-START : WS-FILTER-LEN)
000446                = WS-NAME-FILTER-U(1 : WS-FILTER-LEN)
000447                SET WS-NAME-MATCHES TO TRUE
000448            END-IF
000449            ADD 1 TO WS-SCAN-START
000450            .
000451        2300-EXIT.
000452            EXIT.
000453 
000454       ***************************************************************
000455       *   240/250 - EXACT-NAME MEMBERSHIP IN A GAME'S GENRE OR       *
000456       *   DEVELOPER LIST                                             *
000457       ***************************************************************
000458        240-TEST-GENRE-FILTER.
000459            SET WS-GENRE-MATCHES TO FALSE
000460            MOVE 1 TO WS-SUB
000461            PERFORM 2400-CHECK-ONE-GENRE THRU 2400-EXIT
000462                UNTIL WS-SUB > GVGM-GENRE-COUNT OR WS-GENRE-MATCHES
000463            .
000464        240-EXIT.
000465            EXIT.
000466 
000467        2400-CHECK-ONE-GENRE.
000468            MOVE GVGM-GENRES(WS-SUB) TO WS-GENRE-U
000469            INSPECT WS-GENRE-U
000470                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
000471                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
000472            IF WS-GENRE-U = WS-GENRE-FILTER-U
000473                SET WS-GENRE-MATCHES TO TRUE
000474            END-IF
000475            ADD 1 TO WS-SUB
000476            .
000477        2400-EXIT.
000478            EXIT.
000479 
000480        250-TEST-DEVELOPER-FILTER.
000481            SET WS-DEV-MATCHES TO FALSE
000482            MOVE 1 TO WS-SUB
000483            PERFORM 2500-CHECK-ONE-DEVELOPER THRU 2500-EXIT
000484                UNTIL WS-SUB > GVGM-DEV-COUNT OR WS-DEV-MATCHES
000485            .
000486        250-EXIT.
000487            EXIT.
000488 
000489        2500-CHECK-ONE-DEVELOPER.
000490            MOVE GVGM-DEVELOPERS(WS-SUB) TO WS-DEVELOPER-U
000491            INSPECT WS-DEVELOPER-U
000492                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
000493                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
000494            IF WS-DEVELOPER-U = WS-DEVELOPER-FILTER-U
000495                SET WS-DEV-MATCHES TO TRUE
000496            END-IF
000497            ADD 1 TO WS-SUB
000498            .
000499        2500-EXIT.
000500            EXIT.
000501 
000502       ***************************************************************
000503       *              260 - WRITE ONE R11 SUMMARY LINE                *
000504       ***************************************************************
000505        260-EMIT-SUMMARY-LINE.
000506            MOVE SPACES TO GVSL-SUMMARY-LINE
000507            MOVE GVGM-APP-ID TO GVSL-APP-ID
000508            MOVE GVGM-TITLE TO GVSL-TITLE
000509            MOVE GVGM-PRICE TO GVSL-PRICE
000510            MOVE SPACES TO GVSL-DEVELOPERS
000511            MOVE 1 TO WS-SUB
000512            PERFORM 2600-APPEND-ONE-DEVELOPER THRU 2600-EXIT
000513                UNTIL WS-SUB > GVGM-DEV-COUNT
000514            MOVE SPACES TO GVSL-GENRES
000515            MOVE 1 TO WS-SUB
000516            PERFORM 2610-APPEND-ONE-GENRE THRU 2610-EXIT
000517                UNTIL WS-SUB > GVGM-GENRE-COUNT
000518            PERFORM 2620-WRITE-SUMMARY-LINE THRU 2620-EXIT
000519            .
000520        260-EXIT.
000521            EXIT.
000522 
000523        2600-APPEND-ONE-DEVELOPER.
000524            IF WS-SUB = 1
000525                STRING GVGM-DEVELOPERS(WS-SUB) DELIMITED BY SPACE
000526                    INTO GVSL-DEVELOPERS
000527                END-STRING
000528            ELSE
000529                STRING GVSL-DEVELOPERS DELIMITED BY SPACE
000530                       '; ' DELIMITED BY SIZE
000531                       GVGM-DEVELOPERS(WS-SUB) DELIMITED BY SPACE
000532                    INTO GVSL-DEVELOPERS
000533                END-STRING
000534            END-IF
000535            ADD 1 TO WS-SUB
000536            .
000537        2600-EXIT.
000538            EXIT.
000539 
000540        2610-APPEND-ONE-GENRE.
000541            IF WS-SUB = 1
000542                STRING GVGM-GENRES(WS-SUB) DELIMITED BY SPACE
000543                    INTO GVSL-GENRES
000544                END-STRING
000545            ELSE
000546                STRING GVSL-GENRES DELIMITED BY SPACE
000547                       '; ' DELIMITED BY SIZE
000548                       GVGM-GENRES(WS-SUB) DELIMITED BY SPACE
000549                    INTO GVSL-GENRES
000550                END-STRING
000551            END-IF
000552            ADD 1 TO WS-SUB
000553            .
000554        2610-EXIT.
000555            EXIT.
000556 
000557        2620-WRITE-SUMMARY-LINE.
000558            MOVE GVSL-SUMMARY-LINE TO QUERY-OUTPUT-LINE
000559            WRITE QUERY-OUTPUT-LINE
000560            ADD 1 TO WS-MATCH-COUNT
000561            .
000562        2620-EXIT.
000563            EXIT.
000564 
000565       ***************************************************************
000566       *   300 - DETAIL LOOKUP BY APP-ID - GAME NOT FOUND IS AN       *
000567       *   ERROR CONDITION, WRITTEN AS AN ERROR LINE                  *
000568       ***************************************************************
000569        300-RUN-DETAIL.
000570            MOVE QC-APP-ID TO GVPR-INPUT-TEXT
000571            SET GVPR-FN-PARSE-INTEGER TO TRUE
000572            CALL 'GVPARSE' USING GVPR-PARM-BLOCK
000573            IF GVPR-WAS-INVALID
000574                MOVE 'GAME NOT FOUND - BAD APP-ID ON CONTROL CARD'
000575                    TO QUERY-OUTPUT-LINE
000576                WRITE QUERY-OUTPUT-LINE
000577                GO TO 300-EXIT
000578            END-IF
000579            MOVE GVPR-OUTPUT-INT TO GVGM-APP-ID
000580            MOVE '8' TO GV-IO-CODE
000581            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
000582                GVGM-RECORD GVGM-KEY
000583            IF NOT GV-IO-COMPLETED
000584                STRING 'GAME NOT FOUND - APP-ID ' GVPR-OUTPUT-INT
000585                    DELIMITED BY SIZE INTO QUERY-OUTPUT-LINE
000586                END-STRING
000587                WRITE QUERY-OUTPUT-LINE
000588                GO TO 300-EXIT
000589            END-IF
000590            MOVE GVGM-APP-ID TO GVDS-APP-ID GVMD-APP-ID
000591                                 GVRQ-APP-ID GVSP-APP-ID
000592            SET WS-HAS-DESC TO FALSE
000593            MOVE '8' TO GV-IO-CODE
000594            CALL 'CKVSAMIO' USING GV-IO-CODE WS-DSCVSAM
000595                GVDS-RECORD GVDS-KEY
000596            IF GV-IO-COMPLETED
000597                SET WS-HAS-DESC TO TRUE
000598            END-IF
000599            SET WS-HAS-MEDIA TO FALSE
000600            MOVE '8' TO GV-IO-CODE
000601            CALL 'CKVSAMIO' USING GV-IO-CODE WS-MEDVSAM
000602                GVMD-RECORD GVMD-KEY
000603            IF GV-IO-COMPLETED
000604                SET WS-HAS-MEDIA TO TRUE
000605            END-IF
000606            SET WS-HAS-REQS TO FALSE
000607            MOVE '8' TO GV-IO-CODE
000608            CALL 'CKVSAMIO' USING GV-IO-CODE WS-REQVSAM
000609                GVRQ-RECORD GVRQ-KEY
000610            IF GV-IO-COMPLETED
000611                SET WS-HAS-REQS TO TRUE
000612            END-IF
000613            SET WS-HAS-SUPPORT TO FALSE
000614            MOVE '8' TO GV-IO-CODE
000615            CALL 'CKVSAMIO' USING GV-IO-CODE WS-SUPVSAM
000616                GVSP-RECORD GVSP-KEY
000617            IF GV-IO-COMPLETED
000618                SET WS-HAS-SUPPORT TO TRUE
000619            END-IF
000620            PERFORM 260-EMIT-SUMMARY-LINE THRU 260-EXIT
000621            PERFORM 370-EMIT-MASTER-FIELDS THRU 370-EXIT
000622            MOVE GVGM-CATEGORY-NAME TO QUERY-OUTPUT-LINE
000623            WRITE QUERY-OUTPUT-LINE
000624            PERFORM 310-EMIT-PUBLISHER-LIST THRU 310-EXIT
000625            PERFORM 320-EMIT-PLATFORM-LIST THRU 320-EXIT
000626            IF WS-HAS-DESC
000627                PERFORM 330-EMIT-DESCRIPTION THRU 330-EXIT
000628            ELSE
000629                MOVE 'DESCRIPTION - NOT ON FILE' TO QUERY-OUTPUT-LINE
000630                WRITE QUERY-OUTPUT-LINE
000631            END-IF
000632            IF WS-HAS-MEDIA
000633                PERFORM 340-EMIT-MEDIA THRU 340-EXIT
000634            ELSE
000635                MOVE 'MEDIA - NOT ON FILE' TO QUERY-OUTPUT-LINE
000636                WRITE QUERY-OUTPUT-LINE
000637            END-IF
000638            IF WS-HAS-REQS
000639                PERFORM 350-EMIT-REQUIREMENTS THRU 350-EXIT
000640            ELSE
000641                MOVE 'REQUIREMENTS - NOT ON FILE' TO QUERY-OUTPUT-LINE
000642                WRITE QUERY-OUTPUT-LINE
000643            END-IF
000644            IF WS-HAS-SUPPORT
000645                PERFORM 360-EMIT-SUPPORT THRU 360-EXIT
000646            ELSE
000647                MOVE 'SUPPORT - NOT ON FILE' TO QUERY-OUTPUT-LINE
000648                WRITE QUERY-OUTPUT-LINE
000649            END-IF
000650            .
000651        300-EXIT.
000652            EXIT.
000653 
000654       ***************************************************************
000655       *   310/320 - FULL PUBLISHER AND PLATFORM LISTS FOR THE        *
000656       *   DETAIL LOOKUP (THE R11 SUMMARY LINE ONLY CARRIES           *
000657       *   DEVELOPERS AND GENRES - SEE 260 ABOVE)                     *
000658       ***************************************************************
000659        310-EMIT-PUBLISHER-LIST.
000660            MOVE SPACES TO WS-PUB-LIST
000661            MOVE 1 TO WS-SUB
000662            PERFORM 3100-APPEND-ONE-PUBLISHER THRU 3100-EXIT
000663                UNTIL WS-SUB > GVGM-PUB-COUNT
000664       *   OVERLONG PUBLISHER LIST - MARK IT TRUNCATED RATHER    *
000665       *   THAN LET THE LAST NAME RUN OFF THE END SILENTLY.      *
000666            IF WS-PUB-CHAR(120) NOT = SPACE
000667                MOVE '+' TO WS-PUB-CHAR(120)
000668            END-IF
000669            MOVE SPACES TO QUERY-OUTPUT-LINE
000670            STRING 'PUBLISHERS - ' DELIMITED BY SIZE
000671                   WS-PUB-LIST DELIMITED BY SPACE
000672                INTO QUERY-OUTPUT-LINE
000673            END-STRING
000674            WRITE QUERY-OUTPUT-LINE
000675            .
000676        310-EXIT.
000677            EXIT.
000678 
000679        3100-APPEND-ONE-PUBLISHER.
000680            IF WS-SUB = 1
000681                STRING GVGM-PUBLISHERS(WS-SUB) DELIMITED BY SPACE
000682                    INTO WS-PUB-LIST
000683                END-STRING
000684            ELSE
000685                STRING WS-PUB-LIST DELIMITED BY SPACE
000686                       '; ' DELIMITED BY SIZE
000687                       GVGM-PUBLISHERS(WS-SUB) DELIMITED BY SPACE
000688                    INTO WS-PUB-LIST
000689                END-STRING
000690            END-IF
000691            ADD 1 TO WS-SUB
000692            .
000693        3100-EXIT.
000694            EXIT.
000695 
000696        320-EMIT-PLATFORM-LIST.
000697            MOVE SPACES TO WS-PLT-LIST
000698            MOVE 1 TO WS-SUB
000699            PERFORM 3200-APPEND-ONE-PLATFORM THRU 3200-EXIT
000700                UNTIL WS-SUB > GVGM-PLAT-COUNT
000701            MOVE SPACES TO QUERY-OUTPUT-LINE
000702            STRING 'PLATFORMS - ' DELIMITED BY SIZE
000703                   WS-PLT-LIST DELIMITED BY SPACE
000704                INTO QUERY-OUTPUT-LINE
000705            END-STRING
000706            WRITE QUERY-OUTPUT-LINE
000707            .
000708        320-EXIT.
000709            EXIT.
000710 
000711        3200-APPEND-ONE-PLATFORM.
000712            IF WS-SUB = 1
000713                STRING GVGM-PLATFORMS(WS-SUB) DELIMITED BY SPACE
000714                    INTO WS-PLT-LIST
000715                END-STRING
000716            ELSE
000717                STRING WS-PLT-LIST DELIMITED BY SPACE
000718                       '; ' DELIMITED BY SIZE
000719                       GVGM-PLATFORMS(WS-SUB) DELIMITED BY SPACE
000720                    INTO WS-PLT-LIST
000721                END-STRING
000722            END-IF
000723            ADD 1 TO WS-SUB
000724            .
000725        3200-EXIT.
000726            EXIT.
000727 
000728       ***************************************************************
000729       *   330 - DESCRIPTION FIELDS (R4), ONE LABELLED LINE EACH      *
000730       ***************************************************************
000731        330-EMIT-DESCRIPTION.
000732            MOVE SPACES TO QUERY-OUTPUT-LINE
000733            STRING 'DETAILED DESCRIPTION - ' DELIMITED BY SIZE
000734                   GVDS-DETAILED-DESCRIPTION DELIMITED BY SIZE
000735                INTO QUERY-OUTPUT-LINE
000736            END-STRING
000737            WRITE QUERY-OUTPUT-LINE
000738            MOVE SPACES TO QUERY-OUTPUT-LINE
000739            STRING 'ABOUT THE GAME - ' DELIMITED BY SIZE
000740                   GVDS-ABOUT-THE-GAME DELIMITED BY SIZE
000741                INTO QUERY-OUTPUT-LINE
000742            END-STRING
000743            WRITE QUERY-OUTPUT-LINE
000744            MOVE SPACES TO QUERY-OUTPUT-LINE
000745            STRING 'SHORT DESCRIPTION - ' DELIMITED BY SIZE
000746                   GVDS-SHORT-DESCRIPTION DELIMITED BY SIZE
000747                INTO QUERY-OUTPUT-LINE
000748            END-STRING
000749            WRITE QUERY-OUTPUT-LINE
000750            .
000751        330-EXIT.
000752            EXIT.
000753 
000754       ***************************************************************
000755       *   340 - MEDIA FIELDS (R5) - HEADER/BACKGROUND, THEN ONE      *
000756       *   LINE PER SCREENSHOT AND PER MOVIE URL ON FILE              *
000757       ***************************************************************
000758        340-EMIT-MEDIA.
000759            IF GVMD-HAS-HEADER-IMAGE
000760                MOVE SPACES TO QUERY-OUTPUT-LINE
000761                STRING 'HEADER IMAGE - ' DELIMITED BY SIZE
000762                       GVMD-HEADER-IMAGE DELIMITED BY SIZE
000763                    INTO QUERY-OUTPUT-LINE
000764                END-STRING
000765                WRITE QUERY-OUTPUT-LINE
000766            END-IF
000767            IF GVMD-HAS-BACKGROUND
000768                MOVE SPACES TO QUERY-OUTPUT-LINE
000769                STRING 'BACKGROUND - ' DELIMITED BY SIZE
000770                       GVMD-BACKGROUND DELIMITED BY SIZE
000771                    INTO QUERY-OUTPUT-LINE
000772                END-STRING
000773                WRITE QUERY-OUTPUT-LINE
000774            END-IF
000775            MOVE 1 TO WS-SUB
000776            PERFORM 3410-EMIT-ONE-SCREENSHOT THRU 3410-EXIT
000777                UNTIL WS-SUB > GVMD-SCREENSHOT-COUNT
000778            MOVE 1 TO WS-SUB
000779            PERFORM 3420-EMIT-ONE-MOVIE THRU 3420-EXIT
000780                UNTIL WS-SUB > GVMD-MOVIE-COUNT
000781            .
000782        340-EXIT.
000783            EXIT.
000784 
000785        3410-EMIT-ONE-SCREENSHOT.
000786            MOVE SPACES TO QUERY-OUTPUT-LINE
000787            STRING 'SCREENSHOT - ' DELIMITED BY SIZE
000788                   GVMD-SCREENSHOTS(WS-SUB) DELIMITED BY SPACE
000789                INTO QUERY-OUTPUT-LINE
000790            END-STRING
000791            WRITE QUERY-OUTPUT-LINE
000792            ADD 1 TO WS-SUB
000793            .
000794        3410-EXIT.
000795            EXIT.
000796 
000797        3420-EMIT-ONE-MOVIE.
000798            MOVE SPACES TO QUERY-OUTPUT-LINE
000799            STRING 'MOVIE - ' DELIMITED BY SIZE
000800                   GVMD-MOVIES(WS-SUB) DELIMITED BY SPACE
000801                INTO QUERY-OUTPUT-LINE
000802            END-STRING
000803            WRITE QUERY-OUTPUT-LINE
000804            ADD 1 TO WS-SUB
000805            .
000806        3420-EXIT.
000807            EXIT.
000808 
000809       ***************************************************************
000810       *   350 - REQUIREMENTS FIELDS (R6), ONE LABELLED LINE EACH,    *
000811       *   OMITTED WHEN THE PLATFORM/FIELD IS NOT ON FILE             *
000812       ***************************************************************
000813        350-EMIT-REQUIREMENTS.
000814            IF GVRQ-HAS-PC
000815                MOVE SPACES TO QUERY-OUTPUT-LINE
000816                STRING 'PC REQUIREMENTS - ' DELIMITED BY SIZE
000817                       GVRQ-PC-REQMTS DELIMITED BY SIZE
000818                    INTO QUERY-OUTPUT-LINE
000819                END-STRING
000820                WRITE QUERY-OUTPUT-LINE
000821            END-IF
000822            IF GVRQ-HAS-MAC
000823                MOVE SPACES TO QUERY-OUTPUT-LINE
000824                STRING 'MAC REQUIREMENTS - ' DELIMITED BY SIZE
000825                       GVRQ-MAC-REQMTS DELIMITED BY SIZE
000826                    INTO QUERY-OUTPUT-LINE
000827                END-STRING
000828                WRITE QUERY-OUTPUT-LINE
000829            END-IF
000830            IF GVRQ-HAS-LINUX
000831                MOVE SPACES TO QUERY-OUTPUT-LINE
000832                STRING 'LINUX REQUIREMENTS - ' DELIMITED BY SIZE
000833                       GVRQ-LINUX-REQMTS DELIMITED BY SIZE
000834                    INTO QUERY-OUTPUT-LINE
000835                END-STRING
000836                WRITE QUERY-OUTPUT-LINE
000837            END-IF
000838            IF GVRQ-HAS-MINIMUM
000839                MOVE SPACES TO QUERY-OUTPUT-LINE
000840                STRING 'MINIMUM - ' DELIMITED BY SIZE
000841                       GVRQ-MINIMUM DELIMITED BY SIZE
000842                    INTO QUERY-OUTPUT-LINE
000843                END-STRING
000844                WRITE QUERY-OUTPUT-LINE
000845            END-IF
000846            IF GVRQ-HAS-RECOMMENDED
000847                MOVE SPACES TO QUERY-OUTPUT-LINE
000848                STRING 'RECOMMENDED - ' DELIMITED BY SIZE
000849                       GVRQ-RECOMMENDED DELIMITED BY SIZE
000850                    INTO QUERY-OUTPUT-LINE
000851                END-STRING
000852                WRITE QUERY-OUTPUT-LINE
000853            END-IF
000854            .
000855        350-EXIT.
000856            EXIT.
000857 
000858       ***************************************************************
000859       *   360 - SUPPORT FIELDS (R7), ONE LABELLED LINE EACH,         *
000860       *   OMITTED WHEN THE FIELD IS NOT ON FILE                      *
000861       ***************************************************************
000862        360-EMIT-SUPPORT.
000863            IF GVSP-HAS-WEBSITE
000864                MOVE SPACES TO QUERY-OUTPUT-LINE
000865                STRING 'WEBSITE - ' DELIMITED BY SIZE
000866                       GVSP-WEBSITE DELIMITED BY SPACE
000867                    INTO QUERY-OUTPUT-LINE
000868                END-STRING
000869                WRITE QUERY-OUTPUT-LINE
000870            END-IF
000871            IF GVSP-HAS-SUPPORT-URL
000872                MOVE SPACES TO QUERY-OUTPUT-LINE
000873                STRING 'SUPPORT URL - ' DELIMITED BY SIZE
000874                       GVSP-SUPPORT-URL DELIMITED BY SPACE
000875                    INTO QUERY-OUTPUT-LINE
000876                END-STRING
000877                WRITE QUERY-OUTPUT-LINE
000878            END-IF
000879            IF GVSP-HAS-SUPPORT-EMAIL
000880                MOVE SPACES TO QUERY-OUTPUT-LINE
000881                STRING 'SUPPORT EMAIL - ' DELIMITED BY SIZE
000882                       GVSP-SUPPORT-EMAIL DELIMITED BY SPACE
000883                    INTO QUERY-OUTPUT-LINE
000884                END-STRING
000885                WRITE QUERY-OUTPUT-LINE
000886            END-IF
000887            .
000888        360-EXIT.
000889            EXIT.
000890 
000891       ***************************************************************
000892       *   370 - REMAINING R2 MASTER FIELDS (GV-0056) - RELEASE       *
000893       *   DATE, ENGLISH FLAG, MIN AGE, ACHIEVEMENTS, RATINGS,        *
000894       *   PLAYTIME AND THE OWNERS RANGE, ONE LABELLED LINE EACH      *
000895       ***************************************************************
000896        370-EMIT-MASTER-FIELDS.
000897            MOVE SPACES TO QUERY-OUTPUT-LINE
000898            STRING 'RELEASE DATE - ' DELIMITED BY SIZE
000899                   GVGM-REL-MM DELIMITED BY SIZE
000900                   '/' DELIMITED BY SIZE
000901                   GVGM-REL-DD DELIMITED BY SIZE
000902                   '/' DELIMITED BY SIZE
000903                   GVGM-REL-CCYY DELIMITED BY SIZE
000904                INTO QUERY-OUTPUT-LINE
000905            END-STRING
000906            WRITE QUERY-OUTPUT-LINE
000907            MOVE SPACES TO QUERY-OUTPUT-LINE
000908            IF GVGM-ENGLISH-YES
000909                STRING 'ENGLISH SUPPORTED - YES' DELIMITED BY SIZE
000910                    INTO QUERY-OUTPUT-LINE
000911                END-STRING
000912            ELSE
000913                STRING 'ENGLISH SUPPORTED - NO' DELIMITED BY SIZE
000914                    INTO QUERY-OUTPUT-LINE
000915                END-STRING
000916            END-IF
000917            WRITE QUERY-OUTPUT-LINE
000918            MOVE GVGM-MIN-AGE TO WS-AGE-DISP
000919            MOVE SPACES TO QUERY-OUTPUT-LINE
000920            STRING 'MINIMUM AGE - ' DELIMITED BY SIZE
000921                   WS-AGE-DISP DELIMITED BY SIZE
000922                INTO QUERY-OUTPUT-LINE
000923            END-STRING
000924            WRITE QUERY-OUTPUT-LINE
000925            MOVE GVGM-ACHIEVEMENTS TO WS-ACH-DISP
000926            MOVE SPACES TO QUERY-OUTPUT-LINE
000927            STRING 'ACHIEVEMENTS - ' DELIMITED BY SIZE
000928                   WS-ACH-DISP DELIMITED BY SIZE
000929                INTO QUERY-OUTPUT-LINE
000930            END-STRING
000931            WRITE QUERY-OUTPUT-LINE
000932            MOVE GVGM-POSITIVE-RATINGS TO WS-POS-DISP
000933            MOVE SPACES TO QUERY-OUTPUT-LINE
000934            STRING 'POSITIVE RATINGS - ' DELIMITED BY SIZE
000935                   WS-POS-DISP DELIMITED BY SIZE
000936                INTO QUERY-OUTPUT-LINE
000937            END-STRING
000938            WRITE QUERY-OUTPUT-LINE
000939            MOVE GVGM-NEGATIVE-RATINGS TO WS-NEG-DISP
000940            MOVE SPACES TO QUERY-OUTPUT-LINE
000941            STRING 'NEGATIVE RATINGS - ' DELIMITED BY SIZE
000942                   WS-NEG-DISP DELIMITED BY SIZE
000943                INTO QUERY-OUTPUT-LINE
000944            END-STRING
000945            WRITE QUERY-OUTPUT-LINE
000946            MOVE GVGM-AVG-PLAYTIME TO WS-AVGPT-DISP
000947            MOVE SPACES TO QUERY-OUTPUT-LINE
000948            STRING 'AVERAGE PLAYTIME - ' DELIMITED BY SIZE
000949                   WS-AVGPT-DISP DELIMITED BY SIZE
000950                INTO QUERY-OUTPUT-LINE
000951            END-STRING
000952            WRITE QUERY-OUTPUT-LINE
000953            MOVE GVGM-MEDIAN-PLAYTIME TO WS-MEDPT-DISP
000954            MOVE SPACES TO QUERY-OUTPUT-LINE
000955            STRING 'MEDIAN PLAYTIME - ' DELIMITED BY SIZE
000956                   WS-MEDPT-DISP DELIMITED BY SIZE
000957                INTO QUERY-OUTPUT-LINE
000958            END-STRING
000959            WRITE QUERY-OUTPUT-LINE
000960            MOVE GVGM-OWNERS-LOWER TO WS-OWN-LOW-DISP
000961            MOVE GVGM-OWNERS-UPPER TO WS-OWN-UPP-DISP
000962            MOVE GVGM-OWNERS-MID TO WS-OWN-MID-DISP
000963            MOVE SPACES TO QUERY-OUTPUT-LINE
000964            STRING 'OWNERS RANGE - LOWER ' DELIMITED BY SIZE
000965                   WS-OWN-LOW-DISP DELIMITED BY SIZE
000966                   ' UPPER ' DELIMITED BY SIZE
000967                   WS-OWN-UPP-DISP DELIMITED BY SIZE
000968                   ' MID ' DELIMITED BY SIZE
000969                   WS-OWN-MID-DISP DELIMITED BY SIZE
000970                INTO QUERY-OUTPUT-LINE
000971            END-STRING
000972            WRITE QUERY-OUTPUT-LINE
000973            .
000974        370-EXIT.
000975            EXIT.
000976 
000977       ***************************************************************
000978       *          400 - GENRE LIST - FULL SCAN OF GENVSAM              *
000979       ***************************************************************
000980        400-RUN-GENRE-LIST.
000981            MOVE SPACE TO WS-BROWSE-EOF-IND
000982            MOVE '7' TO GV-IO-CODE
000983            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GENVSAM
000984                GVGN-RECORD GVGN-NAME
000985            IF GV-IO-EOF
000986                SET WS-BROWSE-DONE TO TRUE
000987            END-IF
000988            PERFORM 410-EMIT-GENRE-NAME THRU 410-EXIT
000989                UNTIL WS-BROWSE-DONE
000990            .
000991        400-EXIT.
000992            EXIT.
000993 
000994        410-EMIT-GENRE-NAME.
000995            MOVE GVGN-NAME TO QUERY-OUTPUT-LINE
000996            WRITE QUERY-OUTPUT-LINE
000997            MOVE '7' TO GV-IO-CODE
000998            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GENVSAM
000999                GVGN-RECORD GVGN-NAME
001000            IF GV-IO-EOF
001001                SET WS-BROWSE-DONE TO TRUE
001002            END-IF
001003            .
001004        410-EXIT.
001005            EXIT.
001006 
001007       ***************************************************************
001008       *                     800 - CLOSE FILES                       *
001009       ***************************************************************
001010        800-CLOSE-FILES.
001011            CLOSE QUERY-CARD QUERY-OUTPUT
001012            MOVE '5' TO GV-IO-CODE
001013            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GAMEVSAM
001014                GVGM-RECORD GVGM-KEY
001015            CALL 'CKVSAMIO' USING GV-IO-CODE WS-GENVSAM
001016                GVGN-RECORD GVGN-NAME
001017            CALL 'CKVSAMIO' USING GV-IO-CODE WS-DSCVSAM
001018                GVDS-RECORD GVDS-KEY
001019            CALL 'CKVSAMIO' USING GV-IO-CODE WS-MEDVSAM
001020                GVMD-RECORD GVMD-KEY
001021            CALL 'CKVSAMIO' USING GV-IO-CODE WS-REQVSAM
001022                GVRQ-RECORD GVRQ-KEY
001023            CALL 'CKVSAMIO' USING GV-IO-CODE WS-SUPVSAM
001024                GVSP-RECORD GVSP-KEY
001025            .
001026        800-EXIT.
001027            EXIT.
001028 
001029       ***************************************************************
001030       *                     999 - ABEND                              *
001031       ***************************************************************
001032        999-ABEND.
001033            CALL 'CKABEND'
001034            GOBACK
001035            .
